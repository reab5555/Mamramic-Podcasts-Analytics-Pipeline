000100* ---------------------------------------------------------------
000200* COPY      : PDMASTR
000300* APLICACION: ANALITICA DE PODCASTS
000400* DESCRIPCION: LAYOUT DEL MAESTRO DE ANALITICA, SALIDA DE
000500*            : PDDWHBLD Y ENTRADA DE PDQUALVF Y PDANALYT.
000600* ---------------------------------------------------------------
000700 01  PDMASTR-REG.
000800     05  MAE-TITULO                PIC X(80).
000900     05  MAE-FECHA-PUB             PIC X(31).
001000     05  MAE-DESCRIPCION           PIC X(200).
001100     05  MAE-AUTOR                 PIC X(40).
001200     05  MAE-DURACION-TXT          PIC X(08).
001300     05  MAE-DURACION-SEG          PIC 9(05).
001400     05  MAE-EPISODIO              PIC 9(05).
001500     05  MAE-TEMPORADA             PIC 9(02).
001600     05  MAE-TIPO-TXT              PIC X(10).
001700     05  MAE-ANIO-PUB              PIC 9(04).
001800     05  MAE-MES-PUB               PIC 9(02).
001900     05  MAE-DIA-PUB               PIC 9(02).
002000     05  MAE-HORA-PUB              PIC X(08).
002100     05  MAE-VISITANTE             PIC X(40).
002200     05  MAE-BUSQUEDAS             PIC 9(07).
002300     05  MAE-ESCUCHAS              PIC 9(07).
002400     05  MAE-LIKES                 PIC 9(07).
002500     05  FILLER                    PIC X(20).
