000100* ---------------------------------------------------------------
000200* COPY      : PDDAUT
000300* APLICACION: ANALITICA DE PODCASTS
000400* DESCRIPCION: DIMENSION DE AUTOR (VALORES UNICOS).
000500* ---------------------------------------------------------------
000600 01  PDDAUT-REG.
000700     05  DAU-AUTOR                 PIC X(40).
000800     05  FILLER                    PIC X(04).
