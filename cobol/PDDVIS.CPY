000100* ---------------------------------------------------------------
000200* COPY      : PDDVIS
000300* APLICACION: ANALITICA DE PODCASTS
000400* DESCRIPCION: DIMENSION DE VISITANTE / INVITADO (VALORES UNICOS).
000500* ---------------------------------------------------------------
000600 01  PDDVIS-REG.
000700     05  DVI-VISITANTE             PIC X(40).
000800     05  FILLER                    PIC X(04).
