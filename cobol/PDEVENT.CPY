000100* ---------------------------------------------------------------
000200* COPY      : PDEVENT
000300* APLICACION: ANALITICA DE PODCASTS
000400* DESCRIPCION: LAYOUT DEL EVENTO DE OYENTE YA ORGANIZADO, SALIDA
000500*            : DE PDLOGORG Y ENTRADA DE PDDWHBLD.
000600* ---------------------------------------------------------------
000650* SOL-03-102: EL FILLER SOBRABA 4 POSICIONES; EL REGISTRO DEBE
000660* QUEDAR EN 86 BYTES, IGUAL QUE LO DECLARADO PARA ESTE ARCHIVO.
000700 01  PDEVENT-REG.
000800     05  EVT-TIMESTAMP             PIC X(19).
000900     05  EVT-ID-UNICO              PIC X(36).
001000     05  EVT-TIPO                  PIC X(10).
001100     05  EVT-EPISODIO              PIC 9(05).
001200     05  EVT-ANIO                  PIC 9(04).
001300     05  EVT-MES                   PIC 9(02).
001400     05  EVT-DIA                   PIC 9(02).
001500     05  EVT-HORA-TXT              PIC X(08).
