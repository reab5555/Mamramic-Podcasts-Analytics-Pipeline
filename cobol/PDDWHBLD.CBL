000100******************************************************************
000200* FECHA       : 21/03/1988                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDRD)                 *
000400* APLICACION  : ANALITICA DE PODCASTS                             *
000500* PROGRAMA    : PDDWHBLD                                          *
000600* TIPO        : BATCH                                             *
000700* DESCRIPCION : ARMA LA BODEGA DE ANALITICA. ACUMULA POR EPISODIO  *
000800*             : EL CONTEO DE BUSQUEDAS, ESCUCHAS Y LIKES A PARTIR  *
000900*             : DE LOS EVENTOS ORGANIZADOS, LOS CRUZA CONTRA EL    *
001000*             : STAGING DE EPISODIOS (EXTRAYENDO EL INVITADO DEL   *
001100*             : TITULO Y PARTIENDO LA FECHA DE PUBLICACION), Y      *
001200*             : DEJA EL MAESTRO DE ANALITICA JUNTO CON LOS CINCO    *
001300*             : ARCHIVOS DEL MODELO DIMENSIONAL.                    *
001400* ARCHIVOS    : ARQ-EVENTOS      = ENTRADA (EVENTO ORGANIZADO)     *
001500*             : ARQ-STAGING      = ENTRADA (EPISODIO NORMALIZADO)  *
001600*             : ARQ-MAESTRO      = SALIDA  (MAESTRO DE ANALITICA)  *
001700*             : ARQ-DIM-FECHA    = SALIDA  (DIMENSION FECHA)       *
001800*             : ARQ-DIM-EPISODIO = SALIDA  (DIMENSION EPISODIO)    *
001900*             : ARQ-DIM-VISITA   = SALIDA  (DIMENSION VISITANTE)   *
002000*             : ARQ-DIM-AUTOR    = SALIDA  (DIMENSION AUTOR)       *
002100*             : ARQ-HECHOS       = SALIDA  (HECHO DE ENGAGEMENT)   *
002200*             : ARQ-REPORTE      = SALIDA  (REPORTE DE PROCESO)    *
002300* PROGRAMA(S) : NO APLICA                                          *
002400******************************************************************
002500*                 H I S T O R I A L   D E   C A M B I O S
002600******************************************************************
002700* 21/03/1988 EDRD SOL-88-019  VERSION INICIAL, TABLA DE CONTADORES *
002800*                             POR EPISODIO Y MAESTRO DE ANALITICA. *
002900* 08/07/1988 EDRD SOL-88-062  SE AGREGA CONSTRUCCION DE LAS TABLAS  *
003000*                             DIMENSIONALES CON DEPURACION DE       *
003100*                             DUPLICADOS.                           *
003200* 25/11/1988 PEDR SOL-88-101  SE AGREGA LA EXTRACCION DEL NOMBRE   *
003300*                             DEL INVITADO A PARTIR DEL TITULO.    *
003400* 14/04/1989 DR   SOL-89-041  SE AGREGA EL PARTEO DE LA FECHA DE   *
003500*                             PUBLICACION POR NOMBRE DE MES.       *
003600* 30/09/1989 EDRD SOL-89-119  LOS EPISODIOS SIN EVENTOS SE          *
003700*                             DESCARTAN DEL MAESTRO Y SE LISTAN EN *
003800*                             EL REPORTE DE PROCESO.                *
003900* 19/02/1990 PEDR SOL-90-018  SE ORDENA LA TABLA DE CONTADORES POR *
004000*                             EPISODIO PARA BUSQUEDA BINARIA.      *
004100* 27/08/1990 DR   SOL-90-089  CORRIGE CRUCE DE CONTADORES CUANDO   *
004200*                             EL EPISODIO TRAE CEROS A LA IZQ.     *
004300* 15/01/1991 EDRD SOL-91-006  SE AGREGA EL CUADRE DE TOTAL DE       *
004400*                             EVENTOS ACUMULADOS CONTRA ACEPTADOS. *
004500* 21/06/1991 PEDR SOL-91-058  REVISION GENERAL PARA PASE A          *
004600*                             PRODUCCION.                           *
004700* 09/12/1992 MLS  SOL-92-097  CORRIGE DEPURACION DE DIMENSION DE   *
004800*                             VISITANTE CUANDO EL NOMBRE TRAE       *
004900*                             BLANCOS INTERMEDIOS.                  *
005000* 03/05/1994 BEC  SOL-94-036  SE AMPLIAN LAS TABLAS DE TRABAJO A   *
005100*                             999 ENTRADAS.                         *
005200* 22/10/1996 MLS  SOL-96-081  CORRIGE COMPARACION DE MES EN LA      *
005300*                             TABLA DE MESES CUANDO EL TEXTO VIENE  *
005400*                             EN MINUSCULAS.                        *
005500* 09/10/1998 EDRD SOL-98-114  REVISION Y2K - ANIO DE PUBLICACION    *
005600*                             VALIDADO A 4 DIGITOS EN TODO EL       *
005700*                             PROGRAMA.                             *
005800* 04/02/1999 BEC  SOL-99-011  PRUEBAS DE PASE DE SIGLO, SIN         *
005900*                             HALLAZGOS ADICIONALES.                *
006000* 18/09/2001 DR   SOL-01-071  CORRIGE EXTRACCION DE INVITADO       *
006100*                             CUANDO EL TITULO TRAE SOLO EL PREFIJO.*
006200* 20/11/2003 MLS  SOL-03-093  ESTANDARIZA MENSAJES DE CONSOLA CON  *
006300*                             EL RESTO DE LA APLICACION.            *
006400******************************************************************
006500 IDENTIFICATION DIVISION.
006600 PROGRAM-ID.                     PDDWHBLD.
006700 AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
006800 INSTALLATION.                   ANALITICA DE PODCASTS.
006900 DATE-WRITTEN.                   21/03/1988.
007000 DATE-COMPILED.                  20/11/2003.
007100 SECURITY.                       USO INTERNO DEL DEPARTAMENTO.
007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400 SPECIAL-NAMES.
007500     C01 IS TOP-OF-FORM
007600     UPSI-0 IS WKS-SWITCH-DESCARTES
007700     CLASS DIGITOS IS "0" THRU "9".
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000     SELECT ARQ-EVENTOS      ASSIGN TO ARQEVENT
008100                             FILE STATUS IS FS-ARQEVT.
008200     SELECT ARQ-STAGING      ASSIGN TO ARQSTAGE
008300                             FILE STATUS IS FS-STAGING.
008400     SELECT ARQ-MAESTRO      ASSIGN TO ARQMASTR
008500                             FILE STATUS IS FS-MAESTRO.
008600     SELECT ARQ-DIM-FECHA    ASSIGN TO ARQDDATE
008700                             FILE STATUS IS FS-DDATE.
008800     SELECT ARQ-DIM-EPISODIO ASSIGN TO ARQDEPI
008900                             FILE STATUS IS FS-DEPI.
009000     SELECT ARQ-DIM-VISITA   ASSIGN TO ARQDVIS
009100                             FILE STATUS IS FS-DVIS.
009200     SELECT ARQ-DIM-AUTOR    ASSIGN TO ARQDAUT
009300                             FILE STATUS IS FS-DAUT.
009400     SELECT ARQ-HECHOS       ASSIGN TO ARQFACT
009500                             FILE STATUS IS FS-FACT.
009600     SELECT ARQ-REPORTE      ASSIGN TO ARQREPRT
009700                             FILE STATUS IS FS-REPORTE.
009800 DATA DIVISION.
009900 FILE SECTION.
010000*               DEFINICION DE ARCHIVOS DE ENTRADA Y SALIDA
010100 FD  ARQ-EVENTOS.
010200     COPY PDEVENT.
010300 FD  ARQ-STAGING.
010400     COPY PDSTAGE.
010500 FD  ARQ-MAESTRO.
010600     COPY PDMASTR.
010700 FD  ARQ-DIM-FECHA.
010800     COPY PDDDATE.
010900 FD  ARQ-DIM-EPISODIO.
011000     COPY PDDEPI.
011100 FD  ARQ-DIM-VISITA.
011200     COPY PDDVIS.
011300 FD  ARQ-DIM-AUTOR.
011400     COPY PDDAUT.
011500 FD  ARQ-HECHOS.
011600     COPY PDFACT.
011700* REPORTE DE PROCESO DE PDDWHBLD.
011800 FD  ARQ-REPORTE.
011900 01  REG-REPORTE.
012000     05  REG-REPORTE-TXT          PIC X(120).
012100     05  FILLER                   PIC X(04).
012200 WORKING-STORAGE SECTION.
012300*                     CONTADORES Y SWITCHES DE UN SOLO USO
012400 77  WKS-FIN-EVENTOS               PIC 9(01) VALUE ZEROS.
012500     88  FIN-DE-EVENTOS                      VALUE 1.
012600 77  WKS-FIN-STAGING               PIC 9(01) VALUE ZEROS.
012700     88  FIN-DE-STAGING                      VALUE 1.
012800 77  WKS-EPISODIO-HALLADO-SW       PIC 9(01) VALUE ZEROS.
012900     88  WKS-EPISODIO-EN-TABLA               VALUE 1.
013000 77  WKS-VISITANTE-OK              PIC 9(01) VALUE ZEROS.
013100     88  WKS-VISITANTE-HALLADO               VALUE 1.
013200 77  WKS-POS-SCAN                  PIC 9(03) COMP VALUE ZEROS.
013300*                     VARIABLES DE ESTADO DE ARCHIVO
013400 01  WKS-FILE-STATUS.
013500     05  FS-ARQEVT                PIC 9(02) VALUE ZEROS.
013600     05  FS-STAGING               PIC 9(02) VALUE ZEROS.
013700     05  FS-MAESTRO               PIC 9(02) VALUE ZEROS.
013800     05  FS-DDATE                 PIC 9(02) VALUE ZEROS.
013900     05  FS-DEPI                  PIC 9(02) VALUE ZEROS.
014000     05  FS-DVIS                  PIC 9(02) VALUE ZEROS.
014100     05  FS-DAUT                  PIC 9(02) VALUE ZEROS.
014200     05  FS-FACT                  PIC 9(02) VALUE ZEROS.
014300     05  FS-REPORTE               PIC 9(02) VALUE ZEROS.
014400     05  FILLER                   PIC X(02).
014500*                     CONTADORES Y ACUMULADORES
014600 01  WKS-CONTADORES.
014700     05  WKS-EVENTOS-LEIDOS       PIC 9(07) COMP VALUE ZEROS.
014800     05  WKS-EVENTOS-ACEPTADOS    PIC 9(07) COMP VALUE ZEROS.
014900     05  WKS-TOTAL-CONTADO        PIC 9(09) COMP VALUE ZEROS.
015000     05  WKS-EPISODIOS-LEIDOS     PIC 9(07) COMP VALUE ZEROS.
015100     05  WKS-EPISODIOS-DESCARTES  PIC 9(07) COMP VALUE ZEROS.
015200     05  WKS-MAESTROS-ESCRITOS    PIC 9(07) COMP VALUE ZEROS.
015300     05  WKS-DIM-FECHA-ESCRITOS   PIC 9(05) COMP VALUE ZEROS.
015400     05  WKS-DIM-EPISODIO-ESCRITO PIC 9(05) COMP VALUE ZEROS.
015500     05  WKS-DIM-VISITA-ESCRITOS  PIC 9(05) COMP VALUE ZEROS.
015600     05  WKS-DIM-AUTOR-ESCRITOS   PIC 9(05) COMP VALUE ZEROS.
015700     05  WKS-HECHOS-ESCRITOS      PIC 9(07) COMP VALUE ZEROS.
015800     05  FILLER                   PIC X(04).
015900 01  WKS-CONTADORES-EDITADOS.
016000     05  WKS-EVT-LEIDOS-ED        PIC ZZZZZZ9.
016100     05  WKS-EVT-ACEPT-ED         PIC ZZZZZZ9.
016200     05  WKS-TOTCONT-ED           PIC ZZZZZZZZ9.
016300     05  WKS-EPI-LEIDOS-ED        PIC ZZZZZZ9.
016400     05  WKS-EPI-DESCART-ED       PIC ZZZZZZ9.
016500     05  WKS-MAESTROS-ED          PIC ZZZZZZ9.
016600     05  FILLER                   PIC X(04).
016700*                     TABLA DE CONTADORES POR EPISODIO (R6)
016800 01  WKS-TOTAL-EPISODIOS-TAB      PIC 9(03) COMP VALUE ZEROS.
016900 01  WKS-TABLA-CONTADORES.
017000     05  WKS-CONTADOR-ENTRY  OCCURS 0 TO 999 TIMES
017100                              DEPENDING ON WKS-TOTAL-EPISODIOS-TAB
017200                              ASCENDING KEY WKS-TC-EPISODIO
017300                              INDEXED BY WKS-I.
017350         COPY PDECNT.
017800*                     AREA DE INTERCAMBIO PARA LA BURBUJA (REDEFINES)
017900 01  WKS-CONTADOR-TEMP.
018000     05  WKS-CT-EPISODIO           PIC 9(05).
018100     05  WKS-CT-BUSQUEDAS          PIC 9(07) COMP.
018200     05  WKS-CT-ESCUCHAS           PIC 9(07) COMP.
018300     05  WKS-CT-LIKES              PIC 9(07) COMP.
018400*                     TABLA DE EPISODIOS DESCARTADOS (BR-D4)
018500 01  WKS-TOTAL-DESCARTADOS        PIC 9(03) COMP VALUE ZEROS.
018600 01  WKS-TABLA-DESCARTADOS.
018700     05  WKS-DESCARTE-EPISODIO OCCURS 0 TO 999 TIMES
018800                               DEPENDING ON WKS-TOTAL-DESCARTADOS
018900                               PIC 9(05).
019000*                     TABLA DE MESES (JAN..DEC = POSICION 1..12)
019100 01  WKS-MESES-LITERAL   PIC X(36)
019200     VALUE "JANFEBMARAPRMAYJUNJULAUGSEPOCTNOVDEC".
019300 01  WKS-MESES-TABLA REDEFINES WKS-MESES-LITERAL.
019400     05  WKS-MES-NOMBRE            PIC X(03) OCCURS 12 TIMES
019500                                   INDEXED BY WKS-IM.
019600*                     DESCOMPOSICION DE LA FECHA DE PUBLICACION
019700 01  WKS-PUBDATE-CAMPO.
019800     05  WKS-PUBDATE-TXT           PIC X(31) VALUE SPACES.
019900     05  FILLER                    PIC X(01).
020000 01  WKS-PUBDATE-R REDEFINES WKS-PUBDATE-CAMPO.
020100     05  WKS-PUB-DIA-SEM           PIC X(03).
020200     05  FILLER                    PIC X(02).
020300     05  WKS-PUB-DIA-TXT           PIC X(02).
020400     05  FILLER                    PIC X(01).
020500     05  WKS-PUB-MES-TXT           PIC X(03).
020600     05  FILLER                    PIC X(01).
020700     05  WKS-PUB-ANIO-TXT          PIC X(04).
020800     05  FILLER                    PIC X(01).
020900     05  WKS-PUB-HORA-TXT          PIC X(08).
021000     05  FILLER                    PIC X(07).
021100*                     EXTRACCION DEL INVITADO DEL TITULO
021200 01  WKS-TITULO-TRABAJO.
021300     05  WKS-TITULO-BUSQUEDA       PIC X(80) VALUE SPACES.
021400     05  FILLER                    PIC X(02).
021500 01  WKS-TITULO-TABLA REDEFINES WKS-TITULO-TRABAJO.
021600     05  WKS-TITULO-CARACTER       PIC X(01) OCCURS 82 TIMES.
021700*                     TABLAS DE DEPURACION DE DIMENSIONES
021800 01  WKS-TOTAL-FECHAS-TAB          PIC 9(03) COMP VALUE ZEROS.
021900 01  WKS-TABLA-DIM-FECHA.
022000     05  WKS-DF-ENTRY OCCURS 0 TO 999 TIMES
022100                      DEPENDING ON WKS-TOTAL-FECHAS-TAB.
022200         10  WKS-DF-ANIO           PIC 9(04).
022300         10  WKS-DF-MES            PIC 9(02).
022400         10  WKS-DF-DIA            PIC 9(02).
022500         10  WKS-DF-HORA           PIC X(08).
022600 01  WKS-TOTAL-EPISODIOS-DIM       PIC 9(03) COMP VALUE ZEROS.
022700 01  WKS-TABLA-DIM-EPISODIO.
022800*    SE DEPURA POR NUMERO DE EPISODIO UNICAMENTE, YA QUE CADA
022900*    EPISODIO DEL STAGING APARECE UNA SOLA VEZ (EQUIVALE A LA
023000*    COMPARACION DE RENGLON COMPLETO PARA ESTE ARCHIVO).
023100     05  WKS-DEP-ENTRY OCCURS 0 TO 999 TIMES
023200                       DEPENDING ON WKS-TOTAL-EPISODIOS-DIM
023300                       PIC 9(05).
023400 01  WKS-TOTAL-VISITANTES-TAB      PIC 9(03) COMP VALUE ZEROS.
023500 01  WKS-TABLA-DIM-VISITA.
023600     05  WKS-DVI-ENTRY OCCURS 0 TO 999 TIMES
023700                       DEPENDING ON WKS-TOTAL-VISITANTES-TAB
023800                       PIC X(40).
023900 01  WKS-TOTAL-AUTORES-TAB         PIC 9(03) COMP VALUE ZEROS.
024000 01  WKS-TABLA-DIM-AUTOR.
024100     05  WKS-DAU-ENTRY OCCURS 0 TO 999 TIMES
024200                       DEPENDING ON WKS-TOTAL-AUTORES-TAB
024300                       PIC X(40).
024400*                     FECHA DE PROCESO (SISTEMA) PARA EL REPORTE
024500 01  WKS-FECHA-PROCESO.
024600     05  WKS-FECHA-SISTEMA        PIC 9(08) VALUE ZEROS.
024700     05  WKS-FECHA-EDIT           PIC 99/99/9999.
024800     05  FILLER                   PIC X(02).
024900 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-PROCESO.
025000     05  WKS-ANIO-PROC            PIC 9(04).
025100     05  WKS-MES-PROC             PIC 9(02).
025200     05  WKS-DIA-PROC             PIC 9(02).
025300     05  FILLER                   PIC X(12).
025400*                     RENGLONES DE REPORTE
025500 01  WKS-LINEA-REPORTE            PIC X(120) VALUE SPACES.
025600 01  WKS-SUB-DESCARTES            PIC 9(03) COMP VALUE ZEROS.
025700 PROCEDURE DIVISION.
025800*                ----- SECCION PRINCIPAL DE CONTROL -----
025900 100-MAIN SECTION.
026000     PERFORM 110-APERTURA-ARCHIVOS
026100     PERFORM 200-CARGA-TABLA-EVENTOS
026200     PERFORM 220-PROCESA-EPISODIOS
026300     PERFORM 260-ESCRIBE-REPORTE
026400     PERFORM 900-CIERRA-ARCHIVOS
026500     STOP RUN.
026600 100-MAIN-E. EXIT.
026700*                ----- APERTURA DE ARCHIVOS -----
026800 110-APERTURA-ARCHIVOS SECTION.
026900     OPEN INPUT  ARQ-EVENTOS
027000     OPEN INPUT  ARQ-STAGING
027100     OPEN OUTPUT ARQ-MAESTRO
027200     OPEN OUTPUT ARQ-DIM-FECHA
027300     OPEN OUTPUT ARQ-DIM-EPISODIO
027400     OPEN OUTPUT ARQ-DIM-VISITA
027500     OPEN OUTPUT ARQ-DIM-AUTOR
027600     OPEN OUTPUT ARQ-HECHOS
027700     OPEN OUTPUT ARQ-REPORTE
027800     IF FS-ARQEVT = 97
027900        MOVE ZEROS TO FS-ARQEVT
028000     END-IF
028100     IF FS-STAGING = 97
028200        MOVE ZEROS TO FS-STAGING
028300     END-IF
028400     IF FS-ARQEVT  NOT = 0 OR FS-STAGING NOT = 0 OR FS-MAESTRO NOT = 0
028500        OR FS-DDATE NOT = 0 OR FS-DEPI    NOT = 0 OR FS-DVIS NOT = 0
028600        OR FS-DAUT  NOT = 0 OR FS-FACT    NOT = 0 OR FS-REPORTE NOT = 0
028700        DISPLAY "================================================"
028800                 UPON CONSOLE
028900        DISPLAY "  PDDWHBLD - ERROR AL ABRIR ARCHIVOS            "
029000                 UPON CONSOLE
029100        DISPLAY "================================================"
029200                 UPON CONSOLE
029300        MOVE 91 TO RETURN-CODE
029400        STOP RUN
029500     END-IF.
029600 110-APERTURA-ARCHIVOS-E. EXIT.
029700*                ----- CARGA DE LA TABLA DE CONTADORES POR EPISODIO ---
029800 200-CARGA-TABLA-EVENTOS SECTION.
029900     PERFORM 210-LEE-EVENTO
030000     PERFORM 215-ACUMULA-CONTADOR UNTIL FIN-DE-EVENTOS
030100     PERFORM 217-ORDENA-TABLA-EVENTOS
030200     PERFORM 219-CUADRA-TOTAL-EVENTOS.
030300 200-CARGA-TABLA-EVENTOS-E. EXIT.
030400
030500 210-LEE-EVENTO SECTION.
030600     READ ARQ-EVENTOS
030700          AT END MOVE 1 TO WKS-FIN-EVENTOS
030800     END-READ.
030900 210-LEE-EVENTO-E. EXIT.
031000*                ----- ACUMULA UN EVENTO EN LA TABLA (BR-D3) -----
031100* SOL-90-089: SE BUSCA EL EPISODIO EN FORMA SECUENCIAL (LA TABLA SE
031200* CONSTRUYE EN ORDEN DE LLEGADA); SI NO EXISTE SE AGREGA AL FINAL.
031300 215-ACUMULA-CONTADOR SECTION.
031400     ADD 1 TO WKS-EVENTOS-LEIDOS
031500     IF EVT-TIPO = "search" OR EVT-TIPO = "listen" OR EVT-TIPO = "like"
031600        ADD 1 TO WKS-EVENTOS-ACEPTADOS
031700        MOVE ZEROS TO WKS-EPISODIO-HALLADO-SW
031800        IF WKS-TOTAL-EPISODIOS-TAB > 0
031900           SET WKS-I TO 1
032000           SEARCH WKS-CONTADOR-ENTRY
032100             AT END CONTINUE
032200             WHEN WKS-TC-EPISODIO (WKS-I) = EVT-EPISODIO
032300                  MOVE 1 TO WKS-EPISODIO-HALLADO-SW
032400           END-SEARCH
032500        END-IF
032600        IF NOT WKS-EPISODIO-EN-TABLA
032700           ADD 1 TO WKS-TOTAL-EPISODIOS-TAB
032800           SET WKS-I TO WKS-TOTAL-EPISODIOS-TAB
032900           MOVE EVT-EPISODIO TO WKS-TC-EPISODIO (WKS-I)
033000           MOVE ZEROS        TO WKS-TC-BUSQUEDAS (WKS-I)
033100           MOVE ZEROS        TO WKS-TC-ESCUCHAS  (WKS-I)
033200           MOVE ZEROS        TO WKS-TC-LIKES     (WKS-I)
033300        END-IF
033400        EVALUATE EVT-TIPO
033500          WHEN "search"
033600               ADD 1 TO WKS-TC-BUSQUEDAS (WKS-I)
033700          WHEN "listen"
033800               ADD 1 TO WKS-TC-ESCUCHAS (WKS-I)
033900          WHEN "like"
034000               ADD 1 TO WKS-TC-LIKES (WKS-I)
034100        END-EVALUATE
034200     END-IF
034300     PERFORM 210-LEE-EVENTO.
034400 215-ACUMULA-CONTADOR-E. EXIT.
034500*                ----- ORDENA LA TABLA POR EPISODIO (BURBUJA) -----
034600* SOL-90-018: LA TABLA SE ORDENA UNA SOLA VEZ, DESPUES DE CARGADA,
034700* PARA PERMITIR SEARCH ALL (BUSQUEDA BINARIA) EN 224-BUSCA-CONTADOR.
034800 217-ORDENA-TABLA-EVENTOS SECTION.
034900     IF WKS-TOTAL-EPISODIOS-TAB > 1
035000        PERFORM 217A-PASADA-BURBUJA
035100               VARYING WKS-SUB-DESCARTES FROM 1 BY 1
035200               UNTIL WKS-SUB-DESCARTES >= WKS-TOTAL-EPISODIOS-TAB
035300     END-IF.
035400 217-ORDENA-TABLA-EVENTOS-E. EXIT.
035500
035600 217A-PASADA-BURBUJA SECTION.
035700     SET WKS-I TO 1
035800     PERFORM 217B-COMPARA-VECINOS
035900            VARYING WKS-I FROM 1 BY 1
036000            UNTIL WKS-I >= WKS-TOTAL-EPISODIOS-TAB.
036100 217A-PASADA-BURBUJA-E. EXIT.
036200
036300 217B-COMPARA-VECINOS SECTION.
036400     IF WKS-TC-EPISODIO (WKS-I) > WKS-TC-EPISODIO (WKS-I + 1)
036500        MOVE WKS-CONTADOR-ENTRY (WKS-I)     TO WKS-CONTADOR-TEMP
036600        MOVE WKS-CONTADOR-ENTRY (WKS-I + 1) TO WKS-CONTADOR-ENTRY (WKS-I)
036700        MOVE WKS-CONTADOR-TEMP              TO WKS-CONTADOR-ENTRY (WKS-I + 1)
036800     END-IF.
036900 217B-COMPARA-VECINOS-E. EXIT.
037000*                ----- CUADRA TOTAL DE EVENTOS ACUMULADOS (BR-D6) ---
037100 219-CUADRA-TOTAL-EVENTOS SECTION.
037200     MOVE ZEROS TO WKS-TOTAL-CONTADO
037300     IF WKS-TOTAL-EPISODIOS-TAB > 0
037400        PERFORM 219A-SUMA-UN-EPISODIO
037500               VARYING WKS-I FROM 1 BY 1
037600               UNTIL WKS-I > WKS-TOTAL-EPISODIOS-TAB
037700     END-IF.
037800 219-CUADRA-TOTAL-EVENTOS-E. EXIT.
037900
038000 219A-SUMA-UN-EPISODIO SECTION.
038100     COMPUTE WKS-TOTAL-CONTADO = WKS-TOTAL-CONTADO +
038200             WKS-TC-BUSQUEDAS (WKS-I) + WKS-TC-ESCUCHAS (WKS-I) +
038300             WKS-TC-LIKES (WKS-I).
038400 219A-SUMA-UN-EPISODIO-E. EXIT.
038500*                ----- CICLO DE EPISODIOS DEL STAGING -----
038600 220-PROCESA-EPISODIOS SECTION.
038700     PERFORM 221-LEE-EPISODIO
038800     PERFORM 222-PROCESA-UN-EPISODIO UNTIL FIN-DE-STAGING.
038900 220-PROCESA-EPISODIOS-E. EXIT.
039000
039100 221-LEE-EPISODIO SECTION.
039200     READ ARQ-STAGING
039300          AT END MOVE 1 TO WKS-FIN-STAGING
039400     END-READ.
039500 221-LEE-EPISODIO-E. EXIT.
039600*                ----- PROCESA UN EPISODIO DEL STAGING -----
039700 222-PROCESA-UN-EPISODIO SECTION.
039800     ADD 1 TO WKS-EPISODIOS-LEIDOS
039900     PERFORM 224-BUSCA-CONTADOR-EPISODIO
040000     IF WKS-EPISODIO-EN-TABLA
040100        PERFORM 225-ARMA-MAESTRO
040200        PERFORM 226-ACTUALIZA-DIM-FECHA
040300        PERFORM 227-ACTUALIZA-DIM-EPISODIO
040400        PERFORM 228-ACTUALIZA-DIM-VISITA
040500        PERFORM 229-ACTUALIZA-DIM-AUTOR
040600        PERFORM 230-ACTUALIZA-HECHOS
040700     ELSE
040800        ADD 1 TO WKS-EPISODIOS-DESCARTES
040900        ADD 1 TO WKS-TOTAL-DESCARTADOS
041000        MOVE STG-EPISODIO TO
041100             WKS-DESCARTE-EPISODIO (WKS-TOTAL-DESCARTADOS)
041200     END-IF
041300     PERFORM 221-LEE-EPISODIO.
041400 222-PROCESA-UN-EPISODIO-E. EXIT.
041500*                ----- BUSCA EL EPISODIO EN LA TABLA (BR-D4) -----
041600* BUSQUEDA BINARIA: LA TABLA YA VIENE ORDENADA POR 217-ORDENA-TABLA.
041700 224-BUSCA-CONTADOR-EPISODIO SECTION.
041800     MOVE ZEROS TO WKS-EPISODIO-HALLADO-SW
041900     IF WKS-TOTAL-EPISODIOS-TAB > 0
042000        SET WKS-I TO 1
042100        SEARCH ALL WKS-CONTADOR-ENTRY
042200          AT END CONTINUE
042300          WHEN WKS-TC-EPISODIO (WKS-I) = STG-EPISODIO
042400               MOVE 1 TO WKS-EPISODIO-HALLADO-SW
042500        END-SEARCH
042600     END-IF.
042700 224-BUSCA-CONTADOR-EPISODIO-E. EXIT.
042800*                ----- ARMA EL REGISTRO MAESTRO DE ANALITICA -----
042900 225-ARMA-MAESTRO SECTION.
043000     MOVE STG-TITULO         TO MAE-TITULO
043100     MOVE STG-FECHA-PUB      TO MAE-FECHA-PUB
043200     MOVE STG-DESCRIPCION    TO MAE-DESCRIPCION
043300     MOVE STG-AUTOR          TO MAE-AUTOR
043400     MOVE STG-DURACION-TXT   TO MAE-DURACION-TXT
043500     MOVE STG-DURACION-SEG   TO MAE-DURACION-SEG
043600     MOVE STG-EPISODIO       TO MAE-EPISODIO
043700     MOVE STG-TEMPORADA      TO MAE-TEMPORADA
043800     MOVE STG-TIPO-TXT       TO MAE-TIPO-TXT
043900     MOVE WKS-TC-BUSQUEDAS (WKS-I) TO MAE-BUSQUEDAS
044000     MOVE WKS-TC-ESCUCHAS  (WKS-I) TO MAE-ESCUCHAS
044100     MOVE WKS-TC-LIKES     (WKS-I) TO MAE-LIKES
044200     PERFORM 225A-PARTE-FECHA-PUB
044300     PERFORM 225B-EXTRAE-VISITANTE
044400     WRITE PDMASTR-REG
044500     IF FS-MAESTRO = 0
044600        ADD 1 TO WKS-MAESTROS-ESCRITOS
044700     ELSE
044800        DISPLAY "PDDWHBLD - ERROR AL ESCRIBIR MAESTRO, FS="
044900                FS-MAESTRO UPON CONSOLE
045000        PERFORM 900-CIERRA-ARCHIVOS
045100        MOVE 91 TO RETURN-CODE
045200        STOP RUN
045300     END-IF.
045400 225-ARMA-MAESTRO-E. EXIT.
045500*                ----- PARTE LA FECHA DE PUBLICACION (BR-D2) -----
045600 225A-PARTE-FECHA-PUB SECTION.
045700     MOVE STG-FECHA-PUB TO WKS-PUBDATE-TXT
045800     INSPECT WKS-PUB-MES-TXT
045900             CONVERTING "abcdefghijklmnopqrstuvwxyz"
046000                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
046100     INSPECT WKS-PUB-DIA-TXT  REPLACING ALL " " BY "0"
046200     INSPECT WKS-PUB-ANIO-TXT REPLACING ALL " " BY "0"
046300     SET WKS-IM TO 1
046400     PERFORM 225C-BUSCA-UN-MES
046500            VARYING WKS-IM FROM 1 BY 1
046600            UNTIL WKS-IM > 12
046700               OR WKS-MES-NOMBRE (WKS-IM) = WKS-PUB-MES-TXT
046800     IF WKS-IM > 12
046900        MOVE ZEROS TO MAE-MES-PUB
047000     ELSE
047100        SET MAE-MES-PUB TO WKS-IM
047200     END-IF
047300     MOVE WKS-PUB-DIA-TXT  TO MAE-DIA-PUB
047400     MOVE WKS-PUB-ANIO-TXT TO MAE-ANIO-PUB
047500     MOVE WKS-PUB-HORA-TXT TO MAE-HORA-PUB.
047600 225A-PARTE-FECHA-PUB-E. EXIT.
047700
047800 225C-BUSCA-UN-MES SECTION.
047900     CONTINUE.
048000 225C-BUSCA-UN-MES-E. EXIT.
048100*                ----- EXTRAE EL INVITADO DEL TITULO (BR-D1) -----
048200* PATRON:  MamraMic#<DIGITOS> - <INVITADO>   (GUION CON BLANCOS
048300* OPCIONALES A LOS LADOS). SIN COINCIDENCIA = "Unknown".
048400 225B-EXTRAE-VISITANTE SECTION.
048500     MOVE "Unknown"      TO MAE-VISITANTE
048600     MOVE ZEROS          TO WKS-VISITANTE-OK
048700     MOVE STG-TITULO     TO WKS-TITULO-BUSQUEDA
048800     IF WKS-TITULO-BUSQUEDA (1:9) = "MamraMic#"
048900        MOVE 10 TO WKS-POS-SCAN
049000        PERFORM 225D-AVANZA-UN-DIGITO
049100               UNTIL WKS-POS-SCAN > 82
049200                  OR WKS-TITULO-CARACTER (WKS-POS-SCAN) NOT NUMERIC
049300        PERFORM 225E-AVANZA-UN-BLANCO
049400               UNTIL WKS-POS-SCAN > 82
049500                  OR WKS-TITULO-CARACTER (WKS-POS-SCAN) NOT = SPACE
049600        IF WKS-POS-SCAN <= 82
049700           AND WKS-TITULO-CARACTER (WKS-POS-SCAN) = "-"
049800           ADD 1 TO WKS-POS-SCAN
049900           PERFORM 225E-AVANZA-UN-BLANCO
050000                  UNTIL WKS-POS-SCAN > 82
050100                     OR WKS-TITULO-CARACTER (WKS-POS-SCAN) NOT = SPACE
050200           IF WKS-POS-SCAN <= 82
050300              MOVE WKS-TITULO-BUSQUEDA (WKS-POS-SCAN:) TO MAE-VISITANTE
050400              MOVE 1 TO WKS-VISITANTE-OK
050500           END-IF
050600        END-IF
050700     END-IF
050800     IF NOT WKS-VISITANTE-HALLADO
050900        MOVE "Unknown" TO MAE-VISITANTE
051000     END-IF.
051100 225B-EXTRAE-VISITANTE-E. EXIT.
051200
051300 225D-AVANZA-UN-DIGITO SECTION.
051400     ADD 1 TO WKS-POS-SCAN.
051500 225D-AVANZA-UN-DIGITO-E. EXIT.
051600
051700 225E-AVANZA-UN-BLANCO SECTION.
051800     ADD 1 TO WKS-POS-SCAN.
051900 225E-AVANZA-UN-BLANCO-E. EXIT.
052000*                ----- ACTUALIZA DIMENSION DE FECHA (BR-D7) -----
052100 226-ACTUALIZA-DIM-FECHA SECTION.
052200     MOVE ZEROS TO WKS-EPISODIO-HALLADO-SW
052300     IF WKS-TOTAL-FECHAS-TAB > 0
052400        PERFORM 226A-BUSCA-UNA-FECHA
052500               VARYING WKS-I FROM 1 BY 1
052600               UNTIL WKS-I > WKS-TOTAL-FECHAS-TAB
052700                  OR WKS-EPISODIO-EN-TABLA
052800     END-IF
052900     IF NOT WKS-EPISODIO-EN-TABLA
053000        ADD 1 TO WKS-TOTAL-FECHAS-TAB
053100        MOVE MAE-ANIO-PUB TO WKS-DF-ANIO (WKS-TOTAL-FECHAS-TAB)
053200        MOVE MAE-MES-PUB  TO WKS-DF-MES  (WKS-TOTAL-FECHAS-TAB)
053300        MOVE MAE-DIA-PUB  TO WKS-DF-DIA  (WKS-TOTAL-FECHAS-TAB)
053400        MOVE MAE-HORA-PUB TO WKS-DF-HORA (WKS-TOTAL-FECHAS-TAB)
053500        MOVE MAE-ANIO-PUB TO DDT-ANIO-PUB
053600        MOVE MAE-MES-PUB  TO DDT-MES-PUB
053700        MOVE MAE-DIA-PUB  TO DDT-DIA-PUB
053800        MOVE MAE-HORA-PUB TO DDT-HORA-PUB
053900        WRITE PDDDATE-REG
054000        ADD 1 TO WKS-DIM-FECHA-ESCRITOS
054100     END-IF.
054200 226-ACTUALIZA-DIM-FECHA-E. EXIT.
054300
054400 226A-BUSCA-UNA-FECHA SECTION.
054500     IF WKS-DF-ANIO (WKS-I) = MAE-ANIO-PUB
054600        AND WKS-DF-MES (WKS-I) = MAE-MES-PUB
054700        AND WKS-DF-DIA (WKS-I) = MAE-DIA-PUB
054800        AND WKS-DF-HORA (WKS-I) = MAE-HORA-PUB
054900        MOVE 1 TO WKS-EPISODIO-HALLADO-SW
055000     END-IF.
055100 226A-BUSCA-UNA-FECHA-E. EXIT.
055200*                ----- ACTUALIZA DIMENSION DE EPISODIO (BR-D7) -----
055300 227-ACTUALIZA-DIM-EPISODIO SECTION.
055400     MOVE ZEROS TO WKS-EPISODIO-HALLADO-SW
055500     IF WKS-TOTAL-EPISODIOS-DIM > 0
055600        PERFORM 227A-BUSCA-UN-EPISODIO
055700               VARYING WKS-I FROM 1 BY 1
055800               UNTIL WKS-I > WKS-TOTAL-EPISODIOS-DIM
055900                  OR WKS-EPISODIO-EN-TABLA
056000     END-IF
056100     IF NOT WKS-EPISODIO-EN-TABLA
056200        ADD 1 TO WKS-TOTAL-EPISODIOS-DIM
056300        MOVE STG-EPISODIO TO
056400             WKS-DEP-ENTRY (WKS-TOTAL-EPISODIOS-DIM)
056500        MOVE STG-EPISODIO       TO DEP-EPISODIO
056600        MOVE STG-TITULO         TO DEP-TITULO
056700        MOVE STG-DESCRIPCION    TO DEP-DESCRIPCION
056800        MOVE STG-TIPO-TXT       TO DEP-TIPO-TXT
056900        MOVE STG-TEMPORADA      TO DEP-TEMPORADA
057000        MOVE STG-DURACION-TXT   TO DEP-DURACION-TXT
057100        MOVE STG-DURACION-SEG   TO DEP-DURACION-SEG
057200        WRITE PDDEPI-REG
057300        ADD 1 TO WKS-DIM-EPISODIO-ESCRITO
057400     END-IF.
057500 227-ACTUALIZA-DIM-EPISODIO-E. EXIT.
057600
057700 227A-BUSCA-UN-EPISODIO SECTION.
057800     IF WKS-DEP-ENTRY (WKS-I) = STG-EPISODIO
057900        MOVE 1 TO WKS-EPISODIO-HALLADO-SW
058000     END-IF.
058100 227A-BUSCA-UN-EPISODIO-E. EXIT.
058200*                ----- ACTUALIZA DIMENSION DE VISITANTE (BR-D7) ----
058300 228-ACTUALIZA-DIM-VISITA SECTION.
058400     MOVE ZEROS TO WKS-EPISODIO-HALLADO-SW
058500     IF WKS-TOTAL-VISITANTES-TAB > 0
058600        PERFORM 228A-BUSCA-UN-VISITANTE
058700               VARYING WKS-I FROM 1 BY 1
058800               UNTIL WKS-I > WKS-TOTAL-VISITANTES-TAB
058900                  OR WKS-EPISODIO-EN-TABLA
059000     END-IF
059100     IF NOT WKS-EPISODIO-EN-TABLA
059200        ADD 1 TO WKS-TOTAL-VISITANTES-TAB
059300        MOVE MAE-VISITANTE TO
059400             WKS-DVI-ENTRY (WKS-TOTAL-VISITANTES-TAB)
059500        MOVE MAE-VISITANTE TO DVI-VISITANTE
059600        WRITE PDDVIS-REG
059700        ADD 1 TO WKS-DIM-VISITA-ESCRITOS
059800     END-IF.
059900 228-ACTUALIZA-DIM-VISITA-E. EXIT.
060000
060100 228A-BUSCA-UN-VISITANTE SECTION.
060200     IF WKS-DVI-ENTRY (WKS-I) = MAE-VISITANTE
060300        MOVE 1 TO WKS-EPISODIO-HALLADO-SW
060400     END-IF.
060500 228A-BUSCA-UN-VISITANTE-E. EXIT.
060600*                ----- ACTUALIZA DIMENSION DE AUTOR (BR-D7) --------
060700 229-ACTUALIZA-DIM-AUTOR SECTION.
060800     MOVE ZEROS TO WKS-EPISODIO-HALLADO-SW
060900     IF WKS-TOTAL-AUTORES-TAB > 0
061000        PERFORM 229A-BUSCA-UN-AUTOR
061100               VARYING WKS-I FROM 1 BY 1
061200               UNTIL WKS-I > WKS-TOTAL-AUTORES-TAB
061300                  OR WKS-EPISODIO-EN-TABLA
061400     END-IF
061500     IF NOT WKS-EPISODIO-EN-TABLA
061600        ADD 1 TO WKS-TOTAL-AUTORES-TAB
061700        MOVE STG-AUTOR TO
061800             WKS-DAU-ENTRY (WKS-TOTAL-AUTORES-TAB)
061900        MOVE STG-AUTOR TO DAU-AUTOR
062000        WRITE PDDAUT-REG
062100        ADD 1 TO WKS-DIM-AUTOR-ESCRITOS
062200     END-IF.
062300 229-ACTUALIZA-DIM-AUTOR-E. EXIT.
062400
062500 229A-BUSCA-UN-AUTOR SECTION.
062600     IF WKS-DAU-ENTRY (WKS-I) = STG-AUTOR
062700        MOVE 1 TO WKS-EPISODIO-HALLADO-SW
062800     END-IF.
062900 229A-BUSCA-UN-AUTOR-E. EXIT.
063000*                ----- GRABA EL HECHO DE ENGAGEMENT (BR-D7) --------
063100* EL HECHO NO SE DEPURA: UN RENGLON POR CADA REGISTRO MAESTRO.
063200 230-ACTUALIZA-HECHOS SECTION.
063300     MOVE STG-EPISODIO   TO FCT-EPISODIO
063400     MOVE MAE-VISITANTE  TO FCT-VISITANTE
063500     MOVE STG-AUTOR      TO FCT-AUTOR
063600     MOVE MAE-ANIO-PUB   TO FCT-ANIO-PUB
063700     MOVE MAE-MES-PUB    TO FCT-MES-PUB
063800     MOVE MAE-DIA-PUB    TO FCT-DIA-PUB
063900     MOVE MAE-BUSQUEDAS  TO FCT-BUSQUEDAS
064000     MOVE MAE-ESCUCHAS   TO FCT-ESCUCHAS
064100     MOVE MAE-LIKES      TO FCT-LIKES
064200     WRITE PDFACT-REG
064300     ADD 1 TO WKS-HECHOS-ESCRITOS.
064400 230-ACTUALIZA-HECHOS-E. EXIT.
064500*                ----- ESCRITURA DEL REPORTE DE PROCESO -----
064600 260-ESCRIBE-REPORTE SECTION.
064700     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD
064800     MOVE WKS-DIA-PROC  TO WKS-FECHA-EDIT (1:2)
064900     MOVE WKS-MES-PROC  TO WKS-FECHA-EDIT (4:2)
065000     MOVE WKS-ANIO-PROC TO WKS-FECHA-EDIT (7:4)
065100     MOVE WKS-EVENTOS-LEIDOS      TO WKS-EVT-LEIDOS-ED
065200     MOVE WKS-EVENTOS-ACEPTADOS   TO WKS-EVT-ACEPT-ED
065300     MOVE WKS-TOTAL-CONTADO       TO WKS-TOTCONT-ED
065400     MOVE WKS-EPISODIOS-LEIDOS    TO WKS-EPI-LEIDOS-ED
065500     MOVE WKS-EPISODIOS-DESCARTES TO WKS-EPI-DESCART-ED
065600     MOVE WKS-MAESTROS-ESCRITOS   TO WKS-MAESTROS-ED
065700     MOVE SPACES TO WKS-LINEA-REPORTE
065800     STRING "REPORTE DE PROCESO PDDWHBLD - FECHA: " WKS-FECHA-EDIT
065900            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
066000     END-STRING
066100     PERFORM 261-ESCRIBE-LINEA
066200     MOVE SPACES TO WKS-LINEA-REPORTE
066300     STRING "EVENTOS LEIDOS      : " WKS-EVT-LEIDOS-ED
066400            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
066500     END-STRING
066600     PERFORM 261-ESCRIBE-LINEA
066700     MOVE SPACES TO WKS-LINEA-REPORTE
066800     STRING "EVENTOS ACEPTADOS   : " WKS-EVT-ACEPT-ED
066900            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
067000     END-STRING
067100     PERFORM 261-ESCRIBE-LINEA
067200     MOVE SPACES TO WKS-LINEA-REPORTE
067300     STRING "TOTAL CONTADO EN TABLA (BR-D6): " WKS-TOTCONT-ED
067400            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
067500     END-STRING
067600     PERFORM 261-ESCRIBE-LINEA
067700     MOVE SPACES TO WKS-LINEA-REPORTE
067800     IF WKS-TOTAL-CONTADO = WKS-EVENTOS-ACEPTADOS
067900        STRING "CUADRE DE EVENTOS: OK" DELIMITED BY SIZE
068000               INTO WKS-LINEA-REPORTE
068100        END-STRING
068200     ELSE
068300        STRING "AVISO: DESCUADRE DE EVENTOS" DELIMITED BY SIZE
068400               INTO WKS-LINEA-REPORTE
068500        END-STRING
068600     END-IF
068700     PERFORM 261-ESCRIBE-LINEA
068800     MOVE SPACES TO WKS-LINEA-REPORTE
068900     STRING "EPISODIOS LEIDOS DEL STAGING: " WKS-EPI-LEIDOS-ED
069000            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
069100     END-STRING
069200     PERFORM 261-ESCRIBE-LINEA
069300     MOVE SPACES TO WKS-LINEA-REPORTE
069400     STRING "EPISODIOS DESCARTADOS (SIN EVENTOS): " WKS-EPI-DESCART-ED
069500            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
069600     END-STRING
069700     PERFORM 261-ESCRIBE-LINEA
069800     MOVE SPACES TO WKS-LINEA-REPORTE
069900     STRING "MAESTROS ESCRITOS   : " WKS-MAESTROS-ED
070000            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
070100     END-STRING
070200     PERFORM 261-ESCRIBE-LINEA
070300     MOVE 1 TO WKS-SUB-DESCARTES
070400     PERFORM 262-LISTA-DESCARTADOS
070500            UNTIL WKS-SUB-DESCARTES > WKS-TOTAL-DESCARTADOS.
070600 260-ESCRIBE-REPORTE-E. EXIT.
070700
070800 261-ESCRIBE-LINEA SECTION.
070900     MOVE WKS-LINEA-REPORTE TO REG-REPORTE-TXT
071000     WRITE REG-REPORTE.
071100 261-ESCRIBE-LINEA-E. EXIT.
071200
071300 262-LISTA-DESCARTADOS SECTION.
071400     MOVE SPACES TO WKS-LINEA-REPORTE
071500     STRING "  EPISODIO SIN EVENTOS, DESCARTADO No. "
071600            WKS-DESCARTE-EPISODIO (WKS-SUB-DESCARTES)
071700            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
071800     END-STRING
071900     PERFORM 261-ESCRIBE-LINEA
072000     ADD 1 TO WKS-SUB-DESCARTES.
072100 262-LISTA-DESCARTADOS-E. EXIT.
072200*                ----- CIERRE DE ARCHIVOS -----
072300 900-CIERRA-ARCHIVOS SECTION.
072400     CLOSE ARQ-EVENTOS
072500           ARQ-STAGING
072600           ARQ-MAESTRO
072700           ARQ-DIM-FECHA
072800           ARQ-DIM-EPISODIO
072900           ARQ-DIM-VISITA
073000           ARQ-DIM-AUTOR
073100           ARQ-HECHOS
073200           ARQ-REPORTE.
073300 900-CIERRA-ARCHIVOS-E. EXIT.
