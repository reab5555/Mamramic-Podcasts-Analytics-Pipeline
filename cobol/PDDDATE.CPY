000100* ---------------------------------------------------------------
000200* COPY      : PDDDATE
000300* APLICACION: ANALITICA DE PODCASTS
000400* DESCRIPCION: DIMENSION DE FECHA DE PUBLICACION (VALORES UNICOS).
000500* ---------------------------------------------------------------
000600 01  PDDDATE-REG.
000700     05  DDT-ANIO-PUB              PIC 9(04).
000800     05  DDT-MES-PUB               PIC 9(02).
000900     05  DDT-DIA-PUB               PIC 9(02).
001000     05  DDT-HORA-PUB              PIC X(08).
001100     05  FILLER                    PIC X(04).
