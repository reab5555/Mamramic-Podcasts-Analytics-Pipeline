000100******************************************************************
000200* FECHA       : 09/06/1988                                       *
000300* PROGRAMADOR : DANIEL RAMIREZ (DR)                               *
000400* APLICACION  : ANALITICA DE PODCASTS                             *
000500* PROGRAMA    : PDLOGORG                                          *
000600* TIPO        : BATCH                                             *
000700* DESCRIPCION : LEE LA BITACORA CRUDA DE EVENTOS DE LOS OYENTES   *
000800*             : (BUSQUEDAS, ESCUCHAS Y LIKES), SEPARA LOS CUATRO  *
000900*             : CAMPOS DELIMITADOS POR BARRA VERTICAL, DESCOMPONE  *
001000*             : LA FECHA-HORA DEL EVENTO Y EXTRAE EL NUMERO DE     *
001100*             : EPISODIO DE LA REFERENCIA "EPISODE-NNN". LOS       *
001200*             : RENGLONES QUE NO CUMPLEN EL FORMATO SE RECHAZAN Y  *
001300*             : SE CUENTAN, NO DETIENEN EL PROCESO.                *
001400* ARCHIVOS    : ARQ-LOG      = ENTRADA (BITACORA CRUDA)           *
001500*             : ARQ-EVENTOS  = SALIDA  (EVENTO ORGANIZADO)        *
001600*             : ARQ-REPORTE  = SALIDA  (REPORTE DE PROCESO)       *
001700* PROGRAMA(S) : NO APLICA                                         *
001800******************************************************************
001900*                 H I S T O R I A L   D E   C A M B I O S
002000******************************************************************
002100* 09/06/1988 DR   SOL-88-058  VERSION INICIAL, SEPARA CAMPOS DE   *
002200*                             LA BITACORA Y ESCRIBE EL EVENTO.    *
002300* 14/10/1988 EDRD SOL-88-093  SE AGREGA EL CONTEO DE RENGLONES    *
002400*                             RECHAZADOS AL REPORTE DE PROCESO.   *
002500* 27/02/1989 DR   SOL-89-017  CORRIGE DESCOMPOSICION DE LA FECHA  *
002600*                             CUANDO EL RENGLON TRAE HORA CON     *
002700*                             CEROS A LA IZQUIERDA.               *
002800* 18/07/1989 PEDR SOL-89-089  SE VALIDA QUE LA REFERENCIA DE      *
002900*                             EPISODIO INICIE CON "EPISODE-".     *
003000* 05/12/1989 DR   SOL-89-158  CORRIGE EXTRACCION DEL NUMERO DE    *
003100*                             EPISODIO CUANDO TRAE MENOS DE 5      *
003200*                             DIGITOS.                             *
003300* 11/05/1990 EDRD SOL-90-054  SE AMPLIA EL RENGLON DE ENTRADA     *
003400*                             PARA ACEPTAR IDENTIFICADORES DE     *
003500*                             HASTA 36 POSICIONES.                *
003600* 09/09/1991 PEDR SOL-91-084  REVISION GENERAL PARA PASE A        *
003700*                             PRODUCCION.                          *
003800* 22/02/1993 MLS  SOL-93-014  CORRIGE RECHAZO DE RENGLONES CON    *
003900*                             BARRA VERTICAL SOBRANTE AL FINAL.   *
004000* 30/08/1994 BEC  SOL-94-071  SE AMPLIA VALIDACION DE TIPO DE      *
004100*                             EVENTO A "SEARCH", "LISTEN", "LIKE". *
004200* 19/01/1996 MLS  SOL-96-006  CORRIGE CONTEO DE RENGLONES LEIDOS   *
004300*                             VS ESCRITOS EN EL REPORTE.           *
004400* 09/10/1998 EDRD SOL-98-113  REVISION Y2K - EVT-ANIO SE VALIDA A  *
004500*                             4 DIGITOS EN TODO EL PROGRAMA.       *
004600* 04/02/1999 BEC  SOL-99-010  PRUEBAS DE PASE DE SIGLO, SIN        *
004700*                             HALLAZGOS ADICIONALES.               *
004800* 15/07/2001 DR   SOL-01-058  CORRIGE VALIDACION DE FECHA CUANDO   *
004900*                             EL RENGLON TRAE ANIO NO NUMERICO.    *
005000* 20/11/2003 MLS  SOL-03-092  ESTANDARIZA MENSAJES DE CONSOLA CON  *
005100*                             EL RESTO DE LA APLICACION.           *
005110* 04/08/2004 MLS  SOL-03-102  CORRIGE BR-L3: UN RESIDUO NO         *
005120*                             NUMERICO DESPUES DE "EPISODE-" (EJ.  *
005130*                             "EPISODE-12X34") ACEPTABA EL PRIMER  *
005140*                             TRAMO DE DIGITOS EN VEZ DE RECHAZAR  *
005150*                             EL RENGLON.                          *
005200******************************************************************
005300 IDENTIFICATION DIVISION.
005400 PROGRAM-ID.                     PDLOGORG.
005500 AUTHOR.                         DANIEL RAMIREZ.
005600 INSTALLATION.                   ANALITICA DE PODCASTS.
005700 DATE-WRITTEN.                   09/06/1988.
005800 DATE-COMPILED.                  04/08/2004.
005900 SECURITY.                       USO INTERNO DEL DEPARTAMENTO.
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM
006400     UPSI-0 IS WKS-SWITCH-RECHAZOS
006500     CLASS DIGITOS IS "0" THRU "9".
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT ARQ-LOG      ASSIGN TO ARQLOGCR
006900                         FILE STATUS IS FS-ARQLOG.
007000     SELECT ARQ-EVENTOS  ASSIGN TO ARQEVENT
007100                         FILE STATUS IS FS-ARQEVT.
007200     SELECT ARQ-REPORTE  ASSIGN TO ARQREPRT
007300                         FILE STATUS IS FS-REPORTE.
007400 DATA DIVISION.
007500 FILE SECTION.
007600*               DEFINICION DE ARCHIVOS DE ENTRADA Y SALIDA
007700* BITACORA CRUDA DE EVENTOS, UN RENGLON POR EVENTO, CUATRO CAMPOS
007800* SEPARADOS POR BARRA VERTICAL (TIMESTAMP|ID|EVENTO|EPISODIO-REF).
007900 FD  ARQ-LOG.
008000 01  REG-LOG-ENTRADA.
008100     05  REG-LOG-TEXTO            PIC X(120).
008200     05  FILLER                   PIC X(04).
008300* EVENTO YA ORGANIZADO, ENTRADA DE PDDWHBLD.
008400 FD  ARQ-EVENTOS.
008500     COPY PDEVENT.
008600* REPORTE DE PROCESO DE PDLOGORG.
008700 FD  ARQ-REPORTE.
008800 01  REG-REPORTE.
008900     05  REG-REPORTE-TXT          PIC X(120).
009000     05  FILLER                   PIC X(04).
009100 WORKING-STORAGE SECTION.
009200*                     CONTADORES Y SWITCHES DE UN SOLO USO
009300 77  WKS-CONT-CAMPOS              PIC 9(02) COMP VALUE ZEROS.
009400 77  WKS-FIN-LINEAS               PIC 9(01) VALUE ZEROS.
009500     88  FIN-DE-LINEAS                      VALUE 1.
009600 77  WKS-LINEA-INVALIDA           PIC 9(01) VALUE ZEROS.
009700 77  WKS-POS-EPISODIO             PIC 9(02) COMP VALUE ZEROS.
009800 77  WKS-EPISODIO-VALOR           PIC 9(05) COMP VALUE ZEROS.
009900 77  WKS-EPISODIO-VALOR-OK        PIC 9(01) VALUE ZEROS.
010000     88  WKS-EPISODIO-HALLADO               VALUE 1.
010100*                     VARIABLES DE ESTADO DE ARCHIVO
010200 01  WKS-FILE-STATUS.
010300     05  FS-ARQLOG                PIC 9(02) VALUE ZEROS.
010400     05  FS-ARQEVT                PIC 9(02) VALUE ZEROS.
010500     05  FS-REPORTE               PIC 9(02) VALUE ZEROS.
010600     05  FILLER                   PIC X(02).
010700*                     CAMPOS RESULTANTES DE PARTIR EL RENGLON
010800 01  WKS-CAMPOS-LINEA.
010900     05  WKS-CAMPO-1              PIC X(19) VALUE SPACES.
011000     05  WKS-CAMPO-2              PIC X(36) VALUE SPACES.
011100     05  WKS-CAMPO-3              PIC X(10) VALUE SPACES.
011200     05  WKS-CAMPO-4              PIC X(15) VALUE SPACES.
011300     05  WKS-CAMPO-5              PIC X(20) VALUE SPACES.
011400     05  FILLER                   PIC X(02).
011500*                     DESCOMPOSICION DEL TIMESTAMP DEL EVENTO
011600 01  WKS-TIMESTAMP-CAMPO.
011700     05  WKS-TIMESTAMP-TXT        PIC X(19) VALUE SPACES.
011800     05  FILLER                   PIC X(01).
011900 01  WKS-TIMESTAMP-R REDEFINES WKS-TIMESTAMP-CAMPO.
012000     05  WKS-TS-ANIO              PIC 9(04).
012100     05  FILLER                   PIC X(01).
012200     05  WKS-TS-MES               PIC 9(02).
012300     05  FILLER                   PIC X(01).
012400     05  WKS-TS-DIA               PIC 9(02).
012500     05  FILLER                   PIC X(01).
012600     05  WKS-TS-HORA              PIC X(08).
012700     05  FILLER                   PIC X(01).
012800*                     REFERENCIA DE EPISODIO ("EPISODE-NNN")
012900 01  WKS-EPISODIO-REF.
013000     05  WKS-EPISODIO-REF-TXT     PIC X(15) VALUE SPACES.
013100     05  FILLER                   PIC X(01).
013200 01  WKS-EPISODIO-REF-TABLA REDEFINES WKS-EPISODIO-REF.
013300     05  WKS-EPISODIO-REF-CAR     PIC X(01) OCCURS 16 TIMES.
013400 01  WKS-UN-DIGITO.
013500     05  WKS-UN-DIGITO-X          PIC X(01) VALUE ZERO.
013600 01  WKS-UN-DIGITO-R REDEFINES WKS-UN-DIGITO.
013700     05  WKS-UN-DIGITO-9          PIC 9(01).
013800*                     FECHA DE PROCESO (SISTEMA) PARA EL REPORTE
013900 01  WKS-FECHA-PROCESO.
014000     05  WKS-FECHA-SISTEMA        PIC 9(08) VALUE ZEROS.
014100     05  WKS-FECHA-EDIT           PIC 99/99/9999.
014200     05  FILLER                   PIC X(02).
014300 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-PROCESO.
014400     05  WKS-ANIO-PROC            PIC 9(04).
014500     05  WKS-MES-PROC             PIC 9(02).
014600     05  WKS-DIA-PROC             PIC 9(02).
014700     05  FILLER                   PIC X(12).
014800*                     CONTADORES Y ACUMULADORES
014900 01  WKS-CONTADORES.
015000     05  WKS-LINEAS-LEIDAS        PIC 9(07) COMP VALUE ZEROS.
015100     05  WKS-REGISTROS-ESCRITOS   PIC 9(07) COMP VALUE ZEROS.
015200     05  WKS-LINEAS-RECHAZADAS    PIC 9(07) COMP VALUE ZEROS.
015300     05  FILLER                   PIC X(04).
015400 01  WKS-CONTADORES-EDITADOS.
015500     05  WKS-LEIDAS-ED            PIC ZZZZZZ9.
015600     05  WKS-ESCRITAS-ED          PIC ZZZZZZ9.
015700     05  WKS-RECHAZ-ED            PIC ZZZZZZ9.
015800     05  FILLER                   PIC X(04).
015900*                     RENGLONES DE REPORTE
016000 01  WKS-LINEA-REPORTE            PIC X(120) VALUE SPACES.
016100 PROCEDURE DIVISION.
016200*                ----- SECCION PRINCIPAL DE CONTROL -----
016300 100-MAIN SECTION.
016400     PERFORM 110-APERTURA-ARCHIVOS
016500     PERFORM 200-PROCESA-LINEAS
016600     PERFORM 260-ESCRIBE-REPORTE
016700     PERFORM 900-CIERRA-ARCHIVOS
016800     STOP RUN.
016900 100-MAIN-E. EXIT.
017000*                ----- APERTURA DE ARCHIVOS -----
017100 110-APERTURA-ARCHIVOS SECTION.
017200     OPEN INPUT  ARQ-LOG
017300     OPEN OUTPUT ARQ-EVENTOS
017400     OPEN OUTPUT ARQ-REPORTE
017500     IF FS-ARQLOG = 97
017600        MOVE ZEROS TO FS-ARQLOG
017700     END-IF
017800     IF FS-ARQLOG NOT = 0 OR FS-ARQEVT NOT = 0 OR FS-REPORTE NOT = 0
017900        DISPLAY "================================================"
018000                 UPON CONSOLE
018100        DISPLAY "  PDLOGORG - ERROR AL ABRIR ARCHIVOS            "
018200                 UPON CONSOLE
018300        DISPLAY "  FS ARQ-LOG     : (" FS-ARQLOG ")" UPON CONSOLE
018400        DISPLAY "  FS ARQ-EVENTOS : (" FS-ARQEVT ")" UPON CONSOLE
018500        DISPLAY "  FS ARQ-REPORTE : (" FS-REPORTE ")" UPON CONSOLE
018600        DISPLAY "================================================"
018700                 UPON CONSOLE
018800        MOVE 91 TO RETURN-CODE
018900        STOP RUN
019000     END-IF.
019100 110-APERTURA-ARCHIVOS-E. EXIT.
019200*                ----- CICLO PRINCIPAL DE LECTURA -----
019300 200-PROCESA-LINEAS SECTION.
019400     PERFORM 210-LEE-LINEA
019500     PERFORM 215-PROCESA-UNA-LINEA UNTIL FIN-DE-LINEAS.
019600 200-PROCESA-LINEAS-E. EXIT.
019700
019800 210-LEE-LINEA SECTION.
019900     READ ARQ-LOG
020000          AT END MOVE 1 TO WKS-FIN-LINEAS
020100     END-READ.
020200 210-LEE-LINEA-E. EXIT.
020300*                ----- DESPACHA UN RENGLON DE LA BITACORA -----
020400* SOL-88-093: LOS RENGLONES QUE NO CUMPLEN EL FORMATO SE CUENTAN
020500* COMO RECHAZADOS Y EL PROCESO CONTINUA (BR-L1).
020600 215-PROCESA-UNA-LINEA SECTION.
020700     ADD 1 TO WKS-LINEAS-LEIDAS
020800     MOVE ZEROS TO WKS-LINEA-INVALIDA
020900     PERFORM 220-QUEBRA-CAMPOS
021000     IF WKS-LINEA-INVALIDA = 0
021100        PERFORM 225-PARTE-TIMESTAMP
021200     END-IF
021300     IF WKS-LINEA-INVALIDA = 0
021400        PERFORM 228-CONVIERTE-EPISODIO
021500     END-IF
021600     IF WKS-LINEA-INVALIDA = 0
021700        PERFORM 230-GRAVA-EVENTO
021800     ELSE
021900        ADD 1 TO WKS-LINEAS-RECHAZADAS
022000     END-IF
022100     PERFORM 210-LEE-LINEA.
022200 215-PROCESA-UNA-LINEA-E. EXIT.
022300*                ----- SEPARA LOS 4 CAMPOS DEL RENGLON (BR-L1) -----
022400 220-QUEBRA-CAMPOS SECTION.
022500     MOVE SPACES TO WKS-CAMPO-1 WKS-CAMPO-2 WKS-CAMPO-3
022600                    WKS-CAMPO-4 WKS-CAMPO-5
022700     MOVE ZEROS  TO WKS-CONT-CAMPOS
022800     UNSTRING REG-LOG-TEXTO DELIMITED BY "|"
022900              INTO WKS-CAMPO-1 WKS-CAMPO-2 WKS-CAMPO-3
023000                   WKS-CAMPO-4 WKS-CAMPO-5
023100              TALLYING IN WKS-CONT-CAMPOS
023200     END-UNSTRING
023300     IF WKS-CONT-CAMPOS NOT = 4
023400        MOVE 1 TO WKS-LINEA-INVALIDA
023500     END-IF.
023600 220-QUEBRA-CAMPOS-E. EXIT.
023700*                ----- DESCOMPONE LA FECHA-HORA DEL EVENTO -----
023800* BR-L2: AAAA (1-4), MM (6-7), DD (9-10), HORA (12-19).
023900 225-PARTE-TIMESTAMP SECTION.
024000     MOVE WKS-CAMPO-1 TO WKS-TIMESTAMP-TXT
024100     IF WKS-TS-ANIO NOT NUMERIC OR WKS-TS-MES NOT NUMERIC
024200                                OR WKS-TS-DIA NOT NUMERIC
024300        MOVE 1 TO WKS-LINEA-INVALIDA
024400     ELSE
024500        MOVE WKS-TS-ANIO TO EVT-ANIO
024600        MOVE WKS-TS-MES  TO EVT-MES
024700        MOVE WKS-TS-DIA  TO EVT-DIA
024800        MOVE WKS-TS-HORA TO EVT-HORA-TXT
024900        MOVE WKS-CAMPO-1 TO EVT-TIMESTAMP
025000     END-IF.
025100 225-PARTE-TIMESTAMP-E. EXIT.
025200*                ----- EXTRAE EL NUMERO DE EPISODIO (BR-L3) -----
025300* SOL-89-089: LA REFERENCIA DEBE INICIAR CON EL LITERAL "EPISODE-";
025400* LO QUE SIGUE DEBE SER NUMERICO O EL RENGLON SE RECHAZA.
025500 228-CONVIERTE-EPISODIO SECTION.
025600     MOVE ZEROS  TO EVT-EPISODIO
025700     MOVE ZEROS  TO WKS-EPISODIO-VALOR
025800     MOVE ZEROS  TO WKS-EPISODIO-VALOR-OK
025900     MOVE SPACES TO WKS-EPISODIO-REF-TXT
026000     MOVE WKS-CAMPO-4 TO WKS-EPISODIO-REF-TXT
026100     IF WKS-EPISODIO-REF-TXT (1:8) NOT = "episode-"
026200        MOVE 1 TO WKS-LINEA-INVALIDA
026300     ELSE
026400        MOVE 9 TO WKS-POS-EPISODIO
026500        PERFORM 228A-ACUMULA-DIGITO-EPISODIO
026600               UNTIL WKS-POS-EPISODIO > 16
026700        IF WKS-EPISODIO-HALLADO
026800           MOVE WKS-EPISODIO-VALOR TO EVT-EPISODIO
026900        ELSE
027000           MOVE 1 TO WKS-LINEA-INVALIDA
027100        END-IF
027200     END-IF
027300     MOVE WKS-CAMPO-2 TO EVT-ID-UNICO
027400     MOVE WKS-CAMPO-3 TO EVT-TIPO.
027500 228-CONVIERTE-EPISODIO-E. EXIT.
027600
027700 228A-ACUMULA-DIGITO-EPISODIO SECTION.
027710* SOL-03-102: SI EL BARRIDO SE DETIENE EN UN CARACTER QUE NO ES
027720* BLANCO, EL RESIDUO NO ES NUMERICO (EJ. "12X34") Y EL RENGLON
027730* SE DEBE RECHAZAR AUNQUE YA SE HAYAN JUNTADO DIGITOS VALIDOS.
027800     IF WKS-EPISODIO-REF-CAR (WKS-POS-EPISODIO) NUMERIC
027900        MOVE WKS-EPISODIO-REF-CAR (WKS-POS-EPISODIO)
028000             TO WKS-UN-DIGITO-X
028100        COMPUTE WKS-EPISODIO-VALOR =
028200                (WKS-EPISODIO-VALOR * 10) + WKS-UN-DIGITO-9
028300        MOVE 1 TO WKS-EPISODIO-VALOR-OK
028400        ADD 1 TO WKS-POS-EPISODIO
028500     ELSE
028550        IF WKS-EPISODIO-REF-CAR (WKS-POS-EPISODIO) NOT = SPACE
028560           MOVE ZEROS TO WKS-EPISODIO-VALOR-OK
028570        END-IF
028600        MOVE 17 TO WKS-POS-EPISODIO
028700     END-IF.
028800 228A-ACUMULA-DIGITO-EPISODIO-E. EXIT.
028900*                ----- GRABA EL EVENTO ORGANIZADO -----
029000 230-GRAVA-EVENTO SECTION.
029100     WRITE PDEVENT-REG
029200     IF FS-ARQEVT = 0
029300        ADD 1 TO WKS-REGISTROS-ESCRITOS
029400     ELSE
029500        DISPLAY "================================================="
029600                 UPON CONSOLE
029700        DISPLAY "PDLOGORG - ERROR AL ESCRIBIR EVENTOS, FS="
029800                 FS-ARQEVT UPON CONSOLE
029900        DISPLAY "================================================="
030000                 UPON CONSOLE
030100        PERFORM 900-CIERRA-ARCHIVOS
030200        MOVE 91 TO RETURN-CODE
030300        STOP RUN
030400     END-IF.
030500 230-GRAVA-EVENTO-E. EXIT.
030600*                ----- ESCRITURA DEL REPORTE DE PROCESO -----
030700 260-ESCRIBE-REPORTE SECTION.
030800     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD
030900     MOVE WKS-DIA-PROC  TO WKS-FECHA-EDIT (1:2)
031000     MOVE WKS-MES-PROC  TO WKS-FECHA-EDIT (4:2)
031100     MOVE WKS-ANIO-PROC TO WKS-FECHA-EDIT (7:4)
031200     MOVE WKS-LINEAS-LEIDAS      TO WKS-LEIDAS-ED
031300     MOVE WKS-REGISTROS-ESCRITOS TO WKS-ESCRITAS-ED
031400     MOVE WKS-LINEAS-RECHAZADAS  TO WKS-RECHAZ-ED
031500     MOVE SPACES TO WKS-LINEA-REPORTE
031600     STRING "REPORTE DE PROCESO PDLOGORG - FECHA: " WKS-FECHA-EDIT
031700            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
031800     END-STRING
031900     PERFORM 261-ESCRIBE-LINEA
032000     MOVE SPACES TO WKS-LINEA-REPORTE
032100     STRING "RENGLONES LEIDOS    : " WKS-LEIDAS-ED
032200            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
032300     END-STRING
032400     PERFORM 261-ESCRIBE-LINEA
032500     MOVE SPACES TO WKS-LINEA-REPORTE
032600     STRING "EVENTOS ESCRITOS    : " WKS-ESCRITAS-ED
032700            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
032800     END-STRING
032900     PERFORM 261-ESCRIBE-LINEA
033000     MOVE SPACES TO WKS-LINEA-REPORTE
033100     STRING "RENGLONES RECHAZADOS: " WKS-RECHAZ-ED
033200            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
033300     END-STRING
033400     PERFORM 261-ESCRIBE-LINEA.
033500 260-ESCRIBE-REPORTE-E. EXIT.
033600
033700 261-ESCRIBE-LINEA SECTION.
033800     MOVE WKS-LINEA-REPORTE TO REG-REPORTE-TXT
033900     WRITE REG-REPORTE.
034000 261-ESCRIBE-LINEA-E. EXIT.
034100*                ----- CIERRE DE ARCHIVOS -----
034200 900-CIERRA-ARCHIVOS SECTION.
034300     CLOSE ARQ-LOG
034400           ARQ-EVENTOS
034500           ARQ-REPORTE.
034600 900-CIERRA-ARCHIVOS-E. EXIT.
