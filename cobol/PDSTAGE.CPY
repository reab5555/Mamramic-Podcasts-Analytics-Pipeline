000100* ---------------------------------------------------------------
000200* COPY      : PDSTAGE
000300* APLICACION: ANALITICA DE PODCASTS
000400* DESCRIPCION: LAYOUT DEL EPISODIO YA NORMALIZADO (STAGING),
000500*            : SALIDA DE PDSTAGE1 Y ENTRADA DE PDDWHBLD.
000600* ---------------------------------------------------------------
000700 01  PDSTAGE-REG.
000800     05  STG-TITULO               PIC X(80).
000900     05  STG-FECHA-PUB            PIC X(31).
001000     05  STG-DESCRIPCION          PIC X(200).
001100     05  STG-AUTOR                PIC X(40).
001200     05  STG-DURACION-TXT         PIC X(08).
001300     05  STG-DURACION-SEG         PIC 9(05).
001400     05  STG-EPISODIO             PIC 9(05).
001500     05  STG-TEMPORADA            PIC 9(02).
001600     05  STG-TIPO-TXT             PIC X(10).
001700     05  FILLER                   PIC X(02).
