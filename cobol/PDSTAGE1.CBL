000100******************************************************************
000200* FECHA       : 14/03/1988                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDRD)                 *
000400* APLICACION  : ANALITICA DE PODCASTS                             *
000500* PROGRAMA    : PDSTAGE1                                          *
000600* TIPO        : BATCH                                             *
000700* DESCRIPCION : TOMA EL EXTRACTO DE ALIMENTACION (FEED) DE        *
000800*             : EPISODIOS TAL COMO LO ENTREGA EL AREA DE          *
000900*             : CONTENIDO, NORMALIZA TEXTOS, RECONCILIA EL NUME-  *
001000*             : RO DE EPISODIO CONTRA EL TITULO, APLICA VALORES   *
001100*             : POR DEFECTO DE TEMPORADA Y TIPO, CALCULA Y TOPA   *
001200*             : LA DURACION A UNA HORA Y DEJA EL EPISODIO LISTO   *
001300*             : (STAGING) PARA EL PROCESO DE BODEGA (PDDWHBLD)    *
001400* ARCHIVOS    : ARQ-EPISODIOS = ENTRADA (RAW FEED)                *
001500*             : ARQ-STAGING   = SALIDA  (EPISODIO NORMALIZADO)    *
001600*             : ARQ-REPORTE   = SALIDA  (REPORTE DE PROCESO)      *
001700* PROGRAMA(S) : NO APLICA                                         *
001800******************************************************************
001900*                 H I S T O R I A L   D E   C A M B I O S
002000******************************************************************
002100* 14/03/1988 EDRD SOL-88-014  VERSION INICIAL DEL PROGRAMA, LEE   *
002200*                             EL FEED Y GENERA EL STAGING.        *
002300* 02/06/1988 EDRD SOL-88-051  SE AGREGA RECONCILIACION DE NUMERO  *
002400*                             DE EPISODIO CONTRA EL TITULO.       *
002500* 19/09/1988 PEDR SOL-88-077  SE AGREGA EL TOPE DE DURACION A UNA *
002600*                             HORA (3600 SEGUNDOS) Y SU AVISO.    *
002700* 05/01/1989 EDRD SOL-89-003  VALORES POR DEFECTO PARA TEMPORADA  *
002800*                             (1) Y TIPO DE EPISODIO (UNKNOWN).   *
002900* 22/05/1989 PEDR SOL-89-062  VALIDACION DE CONTEO ENTRADA/SALIDA *
003000*                             SE VUELVE AVISO, YA NO ABORTA.      *
003100* 11/11/1989 EDRD SOL-89-140  CORRIGE NORMALIZACION DE BLANCOS EN *
003200*                             TITULO Y DESCRIPCION.                *
003300* 08/02/1990 DR   SOL-90-009  CORRIGE PARSEO DE DURACION EN       *
003400*                             FORMATO SOLO SEGUNDOS (UN CAMPO).   *
003500* 30/07/1990 EDRD SOL-90-098  AGREGA LISTADO DE EPISODIOS TOPADOS *
003600*                             AL REPORTE DE PROCESO.               *
003700* 14/12/1990 PEDR SOL-90-151  CORRIGE CASO DE NUMERO DE EPISODIO  *
003800*                             DECLARADO CON ESPACIOS INTERMEDIOS. *
003900* 21/04/1991 DR   SOL-91-033  AJUSTA MASCARA DE FECHA DEL REPORTE *
004000*                             DE PROCESO A DD/MM/AAAA.            *
004100* 17/09/1991 EDRD SOL-91-088  REVISION GENERAL PARA PASE A        *
004200*                             PRODUCCION.                          *
004300* 03/03/1993 MLS  SOL-93-021  CORRIGE TRUNCAMIENTO DE DESCRIPCION *
004400*                             CUANDO TRAE COMILLAS DOBLES.        *
004500* 26/08/1994 BEC  SOL-94-067  SE AMPLIA TABLA DE EPISODIOS         *
004600*                             TOPADOS A 999 ENTRADAS.              *
004700* 15/01/1996 MLS  SOL-96-004  CORRIGE COMPARACION DE NUMERO DE     *
004800*                             EPISODIO DECLARADO CONTRA EL TITULO. *
004900* 09/10/1998 EDRD SOL-98-112  REVISION Y2K - FECHA DE PROCESO Y    *
005000*                             CAMPOS DE FECHA VALIDADOS A 4 DIGI-  *
005100*                             TOS DE ANIO EN TODO EL PROGRAMA.     *
005200* 04/02/1999 BEC  SOL-99-009  PRUEBAS DE PASE DE SIGLO, SIN        *
005300*                             HALLAZGOS ADICIONALES.               *
005400* 12/07/2001 DR   SOL-01-055  CORRIGE DEFAULT DE TIPO DE EPISODIO  *
005500*                             CUANDO EL CAMPO TRAE SOLO ESPACIOS.  *
005600* 20/11/2003 MLS  SOL-03-091  ESTANDARIZA MENSAJES DE CONSOLA CON  *
005700*                             EL RESTO DE LA APLICACION.           *
005800******************************************************************
005900 IDENTIFICATION DIVISION.
006000 PROGRAM-ID.                     PDSTAGE1.
006100 AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
006200 INSTALLATION.                   ANALITICA DE PODCASTS.
006300 DATE-WRITTEN.                   14/03/1988.
006400 DATE-COMPILED.                  20/11/2003.
006500 SECURITY.                       USO INTERNO DEL DEPARTAMENTO.
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM
007000     UPSI-0 IS WKS-SWITCH-CAPADOS
007100     CLASS DIGITOS IS "0" THRU "9".
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     SELECT ARQ-EPISODIOS ASSIGN TO ARQEPISO
007500                          FILE STATUS IS FS-ARQEPI.
007600     SELECT ARQ-STAGING   ASSIGN TO ARQSTAGE
007700                          FILE STATUS IS FS-STAGING.
007800     SELECT ARQ-REPORTE   ASSIGN TO ARQREPRT
007900                          FILE STATUS IS FS-REPORTE.
008000 DATA DIVISION.
008100 FILE SECTION.
008200*               DEFINICION DE ARCHIVOS DE ENTRADA Y SALIDA
008300* EXTRACTO DE ALIMENTACION (FEED) DE EPISODIOS, UNA LINEA POR
008400* EPISODIO, LLEGA EN SECUENCIA DE ARRIBO (SIN LLAVE).
008500 FD  ARQ-EPISODIOS.
008600     COPY PDEPISO.
008700* EPISODIO YA NORMALIZADO, ENTRADA DE PDDWHBLD.
008800 FD  ARQ-STAGING.
008900     COPY PDSTAGE.
009000* REPORTE DE PROCESO DE PDSTAGE1.
009100 FD  ARQ-REPORTE.
009200 01  REG-REPORTE.
009300     05  REG-REPORTE-TXT          PIC X(120).
009400     05  FILLER                   PIC X(04).
009500 WORKING-STORAGE SECTION.
009600*                     VARIABLES DE ESTADO DE ARCHIVO
009650 77  WKS-FIN-EPISODIOS            PIC 9(01) VALUE ZEROS.
009660     88  FIN-DE-EPISODIOS                   VALUE 1.
009670 77  WKS-SUB-CAPADOS              PIC 9(07) COMP VALUE ZEROS.
009700 01  WKS-FILE-STATUS.
009800     05  FS-ARQEPI                PIC 9(02) VALUE ZEROS.
009900     05  FS-STAGING               PIC 9(02) VALUE ZEROS.
010000     05  FS-REPORTE               PIC 9(02) VALUE ZEROS.
010100     05  FILLER                   PIC X(02).
010700*                     CONTADORES Y ACUMULADORES
010800 01  WKS-CONTADORES.
010900     05  WKS-EPISODIOS-LEIDOS     PIC 9(07) COMP VALUE ZEROS.
011000     05  WKS-EPISODIOS-ESCRITOS   PIC 9(07) COMP VALUE ZEROS.
011100     05  WKS-EPISODIOS-CAPADOS    PIC 9(07) COMP VALUE ZEROS.
011300     05  FILLER                   PIC X(04).
011400*                     CONTADORES EDITADOS PARA EL REPORTE
011500 01  WKS-CONTADORES-EDITADOS.
011600     05  WKS-LEIDOS-ED             PIC ZZZZZZ9.
011700     05  WKS-ESCRITOS-ED           PIC ZZZZZZ9.
011800     05  WKS-CAPADOS-ED            PIC ZZZZZZ9.
011900     05  FILLER                    PIC X(04).
012000*                     FECHA DE PROCESO (SISTEMA)
012100 01  WKS-FECHA-PROCESO.
012200     05  WKS-FECHA-SISTEMA        PIC 9(08) VALUE ZEROS.
012300     05  WKS-FECHA-EDIT           PIC 99/99/9999.
012400     05  FILLER                   PIC X(02).
012500 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-PROCESO.
012600     05  WKS-ANIO-PROC            PIC 9(04).
012700     05  WKS-MES-PROC             PIC 9(02).
012800     05  WKS-DIA-PROC             PIC 9(02).
012900     05  FILLER                   PIC X(12).
013000*                     AREA DE TRABAJO DEL EPISODIO EN CURSO
013100 01  WKS-TITULO-TRABAJO.
013200     05  WKS-TITULO-BUSQUEDA      PIC X(80) VALUE SPACES.
013300     05  FILLER                   PIC X(02).
013400 01  WKS-TITULO-TABLA REDEFINES WKS-TITULO-TRABAJO.
013500     05  WKS-TITULO-CARACTER      PIC X(01) OCCURS 82 TIMES.
013600 01  WKS-EPISODIO-DECLARADO.
013700     05  WKS-EPISODIO-DECL-TXT    PIC X(05) VALUE SPACES.
013800     05  FILLER                   PIC X(01).
013900 01  WKS-EPISODIO-DECL-R REDEFINES WKS-EPISODIO-DECLARADO.
014000     05  WKS-EPISODIO-DECL-9      PIC 9(05).
014100     05  FILLER                   PIC X(01).
014200 01  WKS-UN-DIGITO.
014300     05  WKS-UN-DIGITO-X          PIC X(01) VALUE ZERO.
014400 01  WKS-UN-DIGITO-R REDEFINES WKS-UN-DIGITO.
014500     05  WKS-UN-DIGITO-9          PIC 9(01).
014600 01  WKS-RECONCILIACION.
014700     05  WKS-EPISODIO-TITULO      PIC 9(05) COMP VALUE ZEROS.
014800     05  WKS-EPISODIO-TITULO-OK   PIC 9(01) VALUE ZEROS.
014900         88  HAY-EPISODIO-EN-TITULO         VALUE 1.
015000     05  WKS-EPISODIO-FINAL       PIC 9(05) COMP VALUE ZEROS.
015100     05  WKS-POS-NUMERAL          PIC 9(03) COMP VALUE ZEROS.
015200     05  WKS-POS-TRABAJO          PIC 9(03) COMP VALUE ZEROS.
015300     05  FILLER                   PIC X(02).
015400*                     AREA DE TRABAJO DE LA DURACION
015500 01  WKS-DURACION-PARSEO.
015600     05  WKS-DUR-SEG1             PIC X(08) VALUE SPACES.
015700     05  WKS-DUR-SEG2             PIC X(08) VALUE SPACES.
015800     05  WKS-DUR-SEG3             PIC X(08) VALUE SPACES.
015900     05  WKS-DUR-CONT-PARTES      PIC 9(01) COMP VALUE ZEROS.
016000     05  FILLER                   PIC X(02).
016100 01  WKS-DURACION-NUMEROS.
016200     05  WKS-DUR-HORAS            PIC 9(05) COMP VALUE ZEROS.
016300     05  WKS-DUR-MINUTOS          PIC 9(05) COMP VALUE ZEROS.
016400     05  WKS-DUR-SEGUNDOS         PIC 9(05) COMP VALUE ZEROS.
016500     05  WKS-DUR-TOTAL-SEG        PIC 9(07) COMP VALUE ZEROS.
016600     05  WKS-DUR-VALIDA           PIC 9(01) VALUE ZEROS.
016700         88  DURACION-ES-VALIDA             VALUE 1.
016800     05  FILLER                   PIC X(03).
016900 01  WKS-DURACION-SALIDA          PIC X(08) VALUE "00:00:00".
017000 01  WKS-DUR-SAL-R REDEFINES WKS-DURACION-SALIDA.
017100     05  WKS-DUR-SAL-HH           PIC 99.
017200     05  FILLER                   PIC X(01).
017300     05  WKS-DUR-SAL-MM           PIC 99.
017400     05  FILLER                   PIC X(01).
017500     05  WKS-DUR-SAL-SS           PIC 99.
017600*                     TABLA DE EPISODIOS CON DURACION TOPADA
017700 01  WKS-TABLA-TOPADOS.
017800     05  WKS-CAPADO-EPISODIO      OCCURS 1 TO 999 TIMES
017900                                  DEPENDING ON WKS-EPISODIOS-CAPADOS
018000                                  PIC 9(05).
018100*                     RENGLONES DE REPORTE
018200 01  WKS-LINEA-REPORTE            PIC X(120) VALUE SPACES.
018300 PROCEDURE DIVISION.
018400*                ----- SECCION PRINCIPAL DE CONTROL -----
018500 100-MAIN SECTION.
018600     PERFORM 110-APERTURA-ARCHIVOS
018700     PERFORM 200-PROCESA-ARCHIVOS
018800     PERFORM 260-ESCRIBE-REPORTE
018900     PERFORM 900-CIERRA-ARCHIVOS
019000     STOP RUN.
019100 100-MAIN-E. EXIT.
019200*                ----- APERTURA DE ARCHIVOS -----
019300 110-APERTURA-ARCHIVOS SECTION.
019400     OPEN INPUT  ARQ-EPISODIOS
019500     OPEN OUTPUT ARQ-STAGING
019600     OPEN OUTPUT ARQ-REPORTE
019700     IF FS-ARQEPI = 97
019800        MOVE ZEROS TO FS-ARQEPI
019900     END-IF
020000     IF FS-ARQEPI NOT = 0 OR FS-STAGING NOT = 0 OR FS-REPORTE NOT = 0
020100        DISPLAY "================================================"
020200                 UPON CONSOLE
020300        DISPLAY "  PDSTAGE1 - ERROR AL ABRIR ARCHIVOS            "
020400                 UPON CONSOLE
020500        DISPLAY "  FS ARQ-EPISODIOS : (" FS-ARQEPI ")"
020600                 UPON CONSOLE
020700        DISPLAY "  FS ARQ-STAGING   : (" FS-STAGING ")"
020800                 UPON CONSOLE
020900        DISPLAY "  FS ARQ-REPORTE   : (" FS-REPORTE ")"
021000                 UPON CONSOLE
021100        DISPLAY "================================================"
021200                 UPON CONSOLE
021300        MOVE 91 TO RETURN-CODE
021400        STOP RUN
021500     END-IF.
021600 110-APERTURA-ARCHIVOS-E. EXIT.
021700*                ----- CICLO PRINCIPAL DE LECTURA -----
021800 200-PROCESA-ARCHIVOS SECTION.
021900     PERFORM 210-LEE-EPISODIO
022000     PERFORM 220-PROCESA-UN-EPISODIO UNTIL FIN-DE-EPISODIOS.
022100 200-PROCESA-ARCHIVOS-E. EXIT.
022200
022300 210-LEE-EPISODIO SECTION.
022400     READ ARQ-EPISODIOS
022500          AT END MOVE 1 TO WKS-FIN-EPISODIOS
022600     END-READ.
022700 210-LEE-EPISODIO-E. EXIT.
022800*                ----- PROCESA UN EPISODIO -----
022900 220-PROCESA-UN-EPISODIO SECTION.
023000     ADD 1 TO WKS-EPISODIOS-LEIDOS
023100     PERFORM 221-NORMALIZA-TEXTOS
023200     PERFORM 222-RECONCILIA-EPISODIO
023300     PERFORM 223-DEFAULT-TEMPORADA-TIPO
023400     PERFORM 224-CALCULA-DURACION
023500     PERFORM 240-ESCRITURA-EPISODIO
023600     PERFORM 210-LEE-EPISODIO.
023700 220-PROCESA-UN-EPISODIO-E. EXIT.
023800*                ----- NORMALIZA TITULO Y DESCRIPCION -----
023900* SOL-89-140: SE COMPACTAN BLANCOS DOBLES DE TITULO Y DESCRIPCION.
024000 221-NORMALIZA-TEXTOS SECTION.
024100     MOVE EPI-TITULO         TO STG-TITULO
024200     MOVE EPI-DESCRIPCION    TO STG-DESCRIPCION
024300     MOVE EPI-FECHA-PUB      TO STG-FECHA-PUB
024400     MOVE EPI-AUTOR          TO STG-AUTOR
024500     PERFORM 221A-COMPACTA-TITULO 5 TIMES
024600     PERFORM 221B-COMPACTA-DESCRIP 5 TIMES.
024700 221-NORMALIZA-TEXTOS-E. EXIT.
024800
024900 221A-COMPACTA-TITULO SECTION.
025000     INSPECT STG-TITULO REPLACING ALL "  " BY " ".
025100 221A-COMPACTA-TITULO-E. EXIT.
025200
025300 221B-COMPACTA-DESCRIP SECTION.
025400     INSPECT STG-DESCRIPCION REPLACING ALL "  " BY " ".
025500 221B-COMPACTA-DESCRIP-E. EXIT.
025600*                ----- RECONCILIACION DE NUMERO DE EPISODIO -----
025700* SOL-88-051 / SOL-96-004: EL NUMERO DECLARADO EN EL FEED NO ES
025800* CONFIABLE; SE PREFIERE EL NUMERO QUE TRAE EL TITULO (#NNN) SI
025900* DIFIERE DEL DECLARADO O SI EL DECLARADO ES INVALIDO.
026000 222-RECONCILIA-EPISODIO SECTION.
026100     MOVE ZEROS               TO WKS-EPISODIO-TITULO
026200     MOVE ZEROS               TO WKS-EPISODIO-TITULO-OK
026300     MOVE ZEROS               TO WKS-EPISODIO-FINAL
026400     MOVE EPI-TITULO          TO WKS-TITULO-BUSQUEDA
026500     MOVE EPI-EPISODIO-TXT    TO WKS-EPISODIO-DECL-TXT
026600     PERFORM 222A-BUSCA-NUMERAL-TITULO
026700     IF HAY-EPISODIO-EN-TITULO
026800        IF EPI-EPISODIO-TXT = SPACES
026900           MOVE WKS-EPISODIO-TITULO TO WKS-EPISODIO-FINAL
027000        ELSE
027100           IF WKS-EPISODIO-DECL-TXT NOT NUMERIC
027200              MOVE WKS-EPISODIO-TITULO TO WKS-EPISODIO-FINAL
027300           ELSE
027400              IF WKS-EPISODIO-DECL-9 NOT = WKS-EPISODIO-TITULO
027500                 MOVE WKS-EPISODIO-TITULO TO WKS-EPISODIO-FINAL
027600              ELSE
027700                 MOVE WKS-EPISODIO-DECL-9 TO WKS-EPISODIO-FINAL
027800              END-IF
027900           END-IF
028000        END-IF
028100     ELSE
028200        IF EPI-EPISODIO-TXT NOT = SPACES
028300           AND WKS-EPISODIO-DECL-TXT NUMERIC
028400           MOVE WKS-EPISODIO-DECL-9 TO WKS-EPISODIO-FINAL
028500        ELSE
028600           MOVE ZEROS TO WKS-EPISODIO-FINAL
028700        END-IF
028800     END-IF
028900     MOVE WKS-EPISODIO-FINAL TO STG-EPISODIO.
029000 222-RECONCILIA-EPISODIO-E. EXIT.
029100*                ----- BUSQUEDA DE #NNN DENTRO DEL TITULO -----
029200 222A-BUSCA-NUMERAL-TITULO SECTION.
029300     MOVE ZEROS TO WKS-POS-NUMERAL
029400     INSPECT WKS-TITULO-BUSQUEDA TALLYING WKS-POS-TRABAJO
029500             FOR CHARACTERS BEFORE INITIAL "#"
029600     IF WKS-TITULO-BUSQUEDA (WKS-POS-TRABAJO + 1 : 1) = "#"
029700        ADD 2 TO WKS-POS-TRABAJO GIVING WKS-POS-NUMERAL
029800        MOVE ZEROS TO WKS-EPISODIO-TITULO
029900        MOVE WKS-POS-NUMERAL TO WKS-POS-TRABAJO
030000        PERFORM 222B-EXTRAE-DIGITOS-NUMERAL
030100               UNTIL WKS-POS-TRABAJO > 82
030200     END-IF.
030300 222A-BUSCA-NUMERAL-TITULO-E. EXIT.
030400*                ----- ACUMULA UN DIGITO DEL NUMERAL DEL TITULO -----
030500 222B-EXTRAE-DIGITOS-NUMERAL SECTION.
030600     IF WKS-TITULO-CARACTER (WKS-POS-TRABAJO) NOT NUMERIC
030700        MOVE 83 TO WKS-POS-TRABAJO
030800     ELSE
030900        MOVE WKS-TITULO-CARACTER (WKS-POS-TRABAJO) TO WKS-UN-DIGITO-X
031000        COMPUTE WKS-EPISODIO-TITULO =
031100                (WKS-EPISODIO-TITULO * 10) + WKS-UN-DIGITO-9
031200        MOVE 1 TO WKS-EPISODIO-TITULO-OK
031300        ADD 1 TO WKS-POS-TRABAJO
031400     END-IF.
031500 222B-EXTRAE-DIGITOS-NUMERAL-E. EXIT.
031600*                ----- DEFAULT DE TEMPORADA Y TIPO -----
031700* SOL-89-003 / SOL-01-055: TEMPORADA VACIA = 1, TIPO VACIO = UNKNOWN.
031800 223-DEFAULT-TEMPORADA-TIPO SECTION.
031900     IF EPI-TEMPORADA-TXT = SPACES OR EPI-TEMPORADA-TXT NOT NUMERIC
032000        MOVE 1 TO STG-TEMPORADA
032100     ELSE
032200        MOVE EPI-TEMPORADA-TXT TO STG-TEMPORADA
032300     END-IF
032400     IF EPI-TIPO-TXT = SPACES
032500        MOVE "unknown" TO STG-TIPO-TXT
032600     ELSE
032700        MOVE EPI-TIPO-TXT TO STG-TIPO-TXT
032800     END-IF.
032900 223-DEFAULT-TEMPORADA-TIPO-E. EXIT.
033000*                ----- CALCULO Y TOPE DE LA DURACION -----
033100 224-CALCULA-DURACION SECTION.
033200     MOVE ZEROS   TO WKS-DUR-HORAS WKS-DUR-MINUTOS WKS-DUR-SEGUNDOS
033300     MOVE ZEROS   TO WKS-DUR-TOTAL-SEG
033400     MOVE ZEROS   TO WKS-DUR-VALIDA
033500     IF EPI-DURACION-TXT NOT = SPACES
033600        PERFORM 224A-PARTE-HMS
033700     END-IF
033800     IF DURACION-ES-VALIDA
033900        COMPUTE WKS-DUR-TOTAL-SEG =
034000                (WKS-DUR-HORAS * 3600) +
034100                (WKS-DUR-MINUTOS * 60) + WKS-DUR-SEGUNDOS
034200     ELSE
034300        MOVE ZEROS TO WKS-DUR-TOTAL-SEG
034400     END-IF
034500     IF WKS-DUR-TOTAL-SEG > 3600
034600        MOVE 3600 TO WKS-DUR-TOTAL-SEG
034700        ADD 1 TO WKS-EPISODIOS-CAPADOS
034800        MOVE STG-EPISODIO TO
034900             WKS-CAPADO-EPISODIO (WKS-EPISODIOS-CAPADOS)
035000     END-IF
035100     PERFORM 224B-FORMATEA-DURACION
035200     MOVE WKS-DUR-TOTAL-SEG    TO STG-DURACION-SEG
035300     MOVE WKS-DURACION-SALIDA  TO STG-DURACION-TXT.
035400 224-CALCULA-DURACION-E. EXIT.
035500*                ----- DESCOMPONE HH:MM:SS / MM:SS / SS -----
035600 224A-PARTE-HMS SECTION.
035700     MOVE SPACES TO WKS-DUR-SEG1 WKS-DUR-SEG2 WKS-DUR-SEG3
035800     MOVE ZEROS  TO WKS-DUR-CONT-PARTES
035900     UNSTRING EPI-DURACION-TXT DELIMITED BY ":"
036000              INTO WKS-DUR-SEG1 WKS-DUR-SEG2 WKS-DUR-SEG3
036100              TALLYING IN WKS-DUR-CONT-PARTES
036200     END-UNSTRING
036300     EVALUATE WKS-DUR-CONT-PARTES
036400       WHEN 3
036500         IF WKS-DUR-SEG1 IS NUMERIC AND WKS-DUR-SEG2 IS NUMERIC
036600                                    AND WKS-DUR-SEG3 IS NUMERIC
036700            MOVE WKS-DUR-SEG1 TO WKS-DUR-HORAS
036800            MOVE WKS-DUR-SEG2 TO WKS-DUR-MINUTOS
036900            MOVE WKS-DUR-SEG3 TO WKS-DUR-SEGUNDOS
037000            MOVE 1            TO WKS-DUR-VALIDA
037100         END-IF
037200       WHEN 2
037300         IF WKS-DUR-SEG1 IS NUMERIC AND WKS-DUR-SEG2 IS NUMERIC
037400            MOVE ZEROS        TO WKS-DUR-HORAS
037500            MOVE WKS-DUR-SEG1 TO WKS-DUR-MINUTOS
037600            MOVE WKS-DUR-SEG2 TO WKS-DUR-SEGUNDOS
037700            MOVE 1            TO WKS-DUR-VALIDA
037800         END-IF
037900       WHEN 1
038000         IF WKS-DUR-SEG1 IS NUMERIC
038100            MOVE ZEROS        TO WKS-DUR-HORAS WKS-DUR-MINUTOS
038200            MOVE WKS-DUR-SEG1 TO WKS-DUR-SEGUNDOS
038300            MOVE 1            TO WKS-DUR-VALIDA
038400         END-IF
038500       WHEN OTHER
038600         MOVE ZEROS TO WKS-DUR-VALIDA
038700     END-EVALUATE.
038800 224A-PARTE-HMS-E. EXIT.
038900*                ----- FORMATEA DURACION FINAL HH:MM:SS -----
039000 224B-FORMATEA-DURACION SECTION.
039100     MOVE "00:00:00" TO WKS-DURACION-SALIDA
039200     COMPUTE WKS-DUR-SAL-HH = WKS-DUR-TOTAL-SEG / 3600
039300     COMPUTE WKS-DUR-SAL-MM = (WKS-DUR-TOTAL-SEG / 60) -
039400                              (WKS-DUR-SAL-HH * 60)
039500     COMPUTE WKS-DUR-SAL-SS = WKS-DUR-TOTAL-SEG -
039600                              (WKS-DUR-SAL-HH * 3600) -
039700                              (WKS-DUR-SAL-MM * 60).
039800 224B-FORMATEA-DURACION-E. EXIT.
039900*                ----- ESCRITURA DEL EPISODIO EN STAGING -----
040000 240-ESCRITURA-EPISODIO SECTION.
040100     WRITE PDSTAGE-REG
040200     IF FS-STAGING = 0
040300        ADD 1 TO WKS-EPISODIOS-ESCRITOS
040400     ELSE
040500        DISPLAY "================================================="
040600                 UPON CONSOLE
040700        DISPLAY "PDSTAGE1 - ERROR AL ESCRIBIR STAGING, FS="
040800                 FS-STAGING UPON CONSOLE
040900        DISPLAY "================================================="
041000                 UPON CONSOLE
041100        PERFORM 900-CIERRA-ARCHIVOS
041200        MOVE 91 TO RETURN-CODE
041300        STOP RUN
041400     END-IF.
041500 240-ESCRITURA-EPISODIO-E. EXIT.
041600*                ----- ESCRITURA DEL REPORTE DE PROCESO -----
041700* SOL-89-062: EL DESCUADRE DE CONTEO YA NO ABORTA EL PROGRAMA,
041800* SOLO SE ANOTA COMO AVISO EN EL REPORTE DE PROCESO (BR-F6).
041900 260-ESCRIBE-REPORTE SECTION.
042000     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD
042100     MOVE WKS-DIA-PROC  TO WKS-FECHA-EDIT (1:2)
042200     MOVE WKS-MES-PROC  TO WKS-FECHA-EDIT (4:2)
042300     MOVE WKS-ANIO-PROC TO WKS-FECHA-EDIT (7:4)
042400     MOVE WKS-EPISODIOS-LEIDOS   TO WKS-LEIDOS-ED
042500     MOVE WKS-EPISODIOS-ESCRITOS TO WKS-ESCRITOS-ED
042600     MOVE WKS-EPISODIOS-CAPADOS  TO WKS-CAPADOS-ED
042700     MOVE SPACES TO WKS-LINEA-REPORTE
042800     STRING "REPORTE DE PROCESO PDSTAGE1 - FECHA: " WKS-FECHA-EDIT
042900            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
043000     END-STRING
043100     PERFORM 261-ESCRIBE-LINEA
043200     MOVE SPACES TO WKS-LINEA-REPORTE
043300     STRING "EPISODIOS LEIDOS    : " WKS-LEIDOS-ED
043400            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
043500     END-STRING
043600     PERFORM 261-ESCRIBE-LINEA
043700     MOVE SPACES TO WKS-LINEA-REPORTE
043800     STRING "EPISODIOS ESCRITOS  : " WKS-ESCRITOS-ED
043900            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
044000     END-STRING
044100     PERFORM 261-ESCRIBE-LINEA
044200     MOVE SPACES TO WKS-LINEA-REPORTE
044300     IF WKS-EPISODIOS-LEIDOS = WKS-EPISODIOS-ESCRITOS
044400        STRING "COUNTS MATCH" DELIMITED BY SIZE
044500               INTO WKS-LINEA-REPORTE
044600        END-STRING
044700     ELSE
044800        STRING "WARNING: COUNT MISMATCH" DELIMITED BY SIZE
044900               INTO WKS-LINEA-REPORTE
045000        END-STRING
045100     END-IF
045200     PERFORM 261-ESCRIBE-LINEA
045300     MOVE SPACES TO WKS-LINEA-REPORTE
045400     STRING "EPISODIOS CON DURACION TOPADA A UNA HORA: "
045500            WKS-CAPADOS-ED DELIMITED BY SIZE
045600            INTO WKS-LINEA-REPORTE
045700     END-STRING
045800     PERFORM 261-ESCRIBE-LINEA
045900     MOVE 1 TO WKS-SUB-CAPADOS
046000     PERFORM 262-LISTA-TOPADOS
046100            UNTIL WKS-SUB-CAPADOS > WKS-EPISODIOS-CAPADOS.
046200 260-ESCRIBE-REPORTE-E. EXIT.
046300
046400 261-ESCRIBE-LINEA SECTION.
046500     MOVE WKS-LINEA-REPORTE TO REG-REPORTE-TXT
046600     WRITE REG-REPORTE.
046700 261-ESCRIBE-LINEA-E. EXIT.
046800
046900 262-LISTA-TOPADOS SECTION.
047000     MOVE SPACES TO WKS-LINEA-REPORTE
047100     STRING "  EPISODIO TOPADO No. "
047200            WKS-CAPADO-EPISODIO (WKS-SUB-CAPADOS)
047300            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
047400     END-STRING
047500     PERFORM 261-ESCRIBE-LINEA
047600     ADD 1 TO WKS-SUB-CAPADOS.
047700 262-LISTA-TOPADOS-E. EXIT.
047800*                ----- CIERRE DE ARCHIVOS -----
047900 900-CIERRA-ARCHIVOS SECTION.
048000     CLOSE ARQ-EPISODIOS
048100           ARQ-STAGING
048200           ARQ-REPORTE.
048300 900-CIERRA-ARCHIVOS-E. EXIT.
