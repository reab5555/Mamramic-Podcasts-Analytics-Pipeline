000100******************************************************************
000200* FECHA       : 11/09/1989                                       *
000300* PROGRAMADOR : DANIEL RAMIREZ (DR)                               *
000400* APLICACION  : ANALITICA DE PODCASTS                             *
000500* PROGRAMA    : PDANALYT                                          *
000600* TIPO        : BATCH                                             *
000700* DESCRIPCION : LEE EL MAESTRO DE ANALITICA A UNA TABLA Y CALCULA  *
000800*             : LOS TOPES DE ESCUCHAS/LIKES/BUSQUEDAS, LAS         *
000900*             : ESTADISTICAS DE DURACION, LAS HORAS DE MAYOR       *
001000*             : ESCUCHA, EL INTERVALO PROMEDIO DE PUBLICACION, LA  *
001100*             : CORRELACION ENTRE DURACION Y ESCUCHAS Y LA          *
001200*             : FRECUENCIA DE PALABRAS DEL TITULO, TODO IMPRESO    *
001300*             : EN EL REPORTE FINAL DE ANALITICA.                  *
001400* ARCHIVOS    : ARQ-MAESTRO  = ENTRADA (MAESTRO DE ANALITICA)     *
001500*             : ARQ-REPORTE  = SALIDA  (REPORTE DE ANALITICA)     *
001600* PROGRAMA(S) : NO APLICA                                         *
001700******************************************************************
001800*                 H I S T O R I A L   D E   C A M B I O S
001900******************************************************************
002000* 11/09/1989 DR   SOL-89-088  VERSION INICIAL, TOPES DE ESCUCHAS, *
002100*                             LIKES Y BUSQUEDAS.                   *
002200* 04/02/1990 DR   SOL-90-011  SE AGREGAN LAS ESTADISTICAS DE       *
002300*                             DURACION (MINIMO, MAXIMO, MEDIA Y     *
002400*                             MEDIANA).                             *
002500* 19/07/1990 EDRD SOL-90-069  SE AGREGA EL CALCULO DE HORAS DE     *
002600*                             MAYOR ESCUCHA.                        *
002700* 22/01/1991 PEDR SOL-91-005  SE AGREGA EL INTERVALO PROMEDIO DE   *
002800*                             DIAS ENTRE PUBLICACIONES, CON TABLA   *
002900*                             DE DIAS ACUMULADOS POR MES.           *
003000* 30/08/1991 DR   SOL-91-078  SE AGREGA EL INVITADO MAS ESCUCHADO. *
003100* 15/03/1992 EDRD SOL-92-020  SE AGREGA LA CORRELACION ENTRE       *
003200*                             DURACION Y ESCUCHAS (RAIZ CUADRADA   *
003300*                             POR EL METODO DE NEWTON).             *
003400* 27/10/1992 PEDR SOL-92-091  SE AGREGA LA FRECUENCIA DE PALABRAS  *
003500*                             DEL TITULO, CON LISTA FIJA DE         *
003600*                             PALABRAS VACIAS.                      *
003700* 11/05/1993 DR   SOL-93-038  REVISION GENERAL PARA PASE A          *
003800*                             PRODUCCION.                           *
003900* 08/12/1994 MLS  SOL-94-095  SE AMPLIAN LAS TABLAS DE TRABAJO A  *
004000*                             999 ENTRADAS.                         *
004100* 26/06/1996 BEC  SOL-96-047  CORRIGE LA MEDIANA DE DURACION       *
004200*                             CUANDO EL NUMERO DE REGISTROS ES     *
004300*                             PAR.                                  *
004400* 14/01/1998 MLS  SOL-98-006  CORRIGE EL REDONDEO DE LA HORA DE    *
004500*                             PUBLICACION AL EXTRAER LA HORA PICO. *
004600* 09/10/1998 EDRD SOL-98-116  REVISION Y2K - EL AÑO DE PUBLICACION *
004700*                             SE MANEJA A 4 DIGITOS EN TODO EL      *
004800*                             INTERVALO DE FECHAS.                  *
004900* 04/02/1999 BEC  SOL-99-013  PRUEBAS DE PASE DE SIGLO, SIN        *
005000*                             HALLAZGOS ADICIONALES.                *
005100* 20/11/2003 MLS  SOL-03-095  ESTANDARIZA MENSAJES DE CONSOLA CON *
005200*                             EL RESTO DE LA APLICACION.            *
005210* 04/08/2004 MLS  SOL-03-101  LAS BURBUJAS DE TOPES, DURACION,      *
005220*                             HORAS, FECHAS Y PALABRAS SOLO HACIAN  *
005230*                             UN BARRIDO DE VECINOS Y NO QUEDABAN   *
005240*                             ORDENADAS; SE AGREGA LA PASADA        *
005250*                             COMPLETA (WKS-PASADA-BURBUJA) EN LAS  *
005260*                             SIETE. DE PASO SE AMPLIA EL TITULO EN *
005270*                             MEMORIA A 80 POSICIONES PARA QUE LA   *
005280*                             FRECUENCIA DE PALABRAS NO PIERDA LAS  *
005290*                             QUE CAEN DESPUES DE LA COLUMNA 40.    *
005292* 11/08/2004 MLS  SOL-03-103  LOS CAMPOS DECIMALES DE DURACION,     *
005294*                             CORRELACION E INTERVALO SE PASAN DE  *
005296*                             COMP-3 A DISPLAY, COMO EL RESTO DE   *
005298*                             LA APLICACION MANEJA LOS DECIMALES.  *
005300******************************************************************
005400 IDENTIFICATION DIVISION.
005500 PROGRAM-ID.                     PDANALYT.
005600 AUTHOR.                         DANIEL RAMIREZ.
005700 INSTALLATION.                   ANALITICA DE PODCASTS.
005800 DATE-WRITTEN.                   11/09/1989.
005900 DATE-COMPILED.                  11/08/2004.
006000 SECURITY.                       USO INTERNO DEL DEPARTAMENTO.
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM
006500     UPSI-0 IS WKS-SWITCH-ESTADISTICAS
006600     CLASS DIGITOS IS "0" THRU "9".
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT ARQ-MAESTRO ASSIGN TO ARQMASTR
007000                        FILE STATUS IS FS-MAESTRO.
007100     SELECT ARQ-REPORTE ASSIGN TO ARQREPRT
007200                        FILE STATUS IS FS-REPORTE.
007300 DATA DIVISION.
007400 FILE SECTION.
007500 FD  ARQ-MAESTRO.
007600     COPY PDMASTR.
007700* REPORTE DE ANALITICA DE PDANALYT.
007800 FD  ARQ-REPORTE.
007900 01  REG-REPORTE.
008000     05  REG-REPORTE-TXT          PIC X(120).
008100     05  FILLER                   PIC X(04).
008200 WORKING-STORAGE SECTION.
008300*                     CONTADORES Y SWITCHES DE UN SOLO USO
008400 77  WKS-FIN-MAESTRO               PIC 9(01) VALUE ZEROS.
008500     88  FIN-DE-MAESTRO                      VALUE 1.
008600 77  WKS-PALABRA-VISTA-SW          PIC 9(01) VALUE ZEROS.
008700     88  WKS-PALABRA-YA-VISTA                VALUE 1.
008800 77  WKS-TOPE-ESCUCHAS             PIC 9(03) COMP VALUE ZEROS.
008900 77  WKS-TOPE-LIKES                PIC 9(03) COMP VALUE ZEROS.
009000 77  WKS-TOPE-BUSQUEDAS            PIC 9(03) COMP VALUE ZEROS.
009100 77  WKS-TOPE-HORAS                PIC 9(02) COMP VALUE ZEROS.
009200 77  WKS-TOPE-PALABRAS             PIC 9(03) COMP VALUE ZEROS.
009210* SOL-03-101: CONTADOR DE PASADAS DE LA BURBUJA, SEPARADO DEL
009220* INDICE WKS-I QUE SE USA DENTRO DE CADA BARRIDO DE VECINOS.
009230 77  WKS-PASADA-BURBUJA            PIC 9(03) COMP VALUE ZEROS.
009300*                     VARIABLES DE ESTADO DE ARCHIVO
009400 01  WKS-FILE-STATUS.
009500     05  FS-MAESTRO                PIC 9(02) VALUE ZEROS.
009600     05  FS-REPORTE                PIC 9(02) VALUE ZEROS.
009700     05  FILLER                    PIC X(04).
009800 01  WKS-FILE-STATUS-R REDEFINES WKS-FILE-STATUS.
009900     05  WKS-FS-COMBINADO          PIC 9(04).
010000     05  FILLER                    PIC X(04).
010100*                     TABLA DE TRABAJO DEL MAESTRO DE ANALITICA
010150* SOL-03-101: EL TITULO SE GUARDA COMPLETO (80) PORQUE LA
010160* FRECUENCIA DE PALABRAS (BR-A6) DEBE PARTIR EL TITULO ENTERO;
010170* EL REPORTE DE TOPES SOLO IMPRIME LAS PRIMERAS 40 POSICIONES.
010200 01  WKS-TOTAL-MAESTRO-TAB          PIC 9(03) COMP VALUE ZEROS.
010300 01  WKS-TABLA-MAESTRO.
010400     05  WKS-TM-ENTRY OCCURS 0 TO 999 TIMES
010500                      DEPENDING ON WKS-TOTAL-MAESTRO-TAB.
010600         10  WKS-TM-TITULO         PIC X(80).
010700         10  WKS-TM-VISITANTE      PIC X(40).
010800         10  WKS-TM-ANIO-PUB       PIC 9(04).
010900         10  WKS-TM-MES-PUB        PIC 9(02).
011000         10  WKS-TM-DIA-PUB        PIC 9(02).
011100         10  WKS-TM-HORA-PUB       PIC X(08).
011200         10  WKS-TM-DURACION-SEG   PIC 9(05) COMP.
011300         10  WKS-TM-BUSQUEDAS      PIC 9(07) COMP.
011400         10  WKS-TM-ESCUCHAS       PIC 9(07) COMP.
011500         10  WKS-TM-LIKES          PIC 9(07) COMP.
011600*                     TABLAS DE CLAVE PARA LOS TOPES (BR-A1)
011700 01  WKS-TABLA-CLAVE-ESCUCHAS.
011800     05  WKS-CE-ENTRY OCCURS 0 TO 999 TIMES
011900                      DEPENDING ON WKS-TOTAL-MAESTRO-TAB.
012000         10  WKS-CE-INDICE         PIC 9(03) COMP.
012100         10  WKS-CE-VALOR          PIC 9(07) COMP.
012200 01  WKS-TABLA-CLAVE-LIKES.
012300     05  WKS-CL-ENTRY OCCURS 0 TO 999 TIMES
012400                      DEPENDING ON WKS-TOTAL-MAESTRO-TAB.
012500         10  WKS-CL-INDICE         PIC 9(03) COMP.
012600         10  WKS-CL-VALOR          PIC 9(07) COMP.
012700 01  WKS-TABLA-CLAVE-BUSQUEDAS.
012800     05  WKS-CB-ENTRY OCCURS 0 TO 999 TIMES
012900                      DEPENDING ON WKS-TOTAL-MAESTRO-TAB.
013000         10  WKS-CB-INDICE         PIC 9(03) COMP.
013100         10  WKS-CB-VALOR          PIC 9(07) COMP.
013200*                     TABLA DE CLAVE DE DURACION, ASCENDENTE (BR-A2)
013300 01  WKS-TABLA-CLAVE-DURACION.
013400     05  WKS-CD-ENTRY OCCURS 0 TO 999 TIMES
013500                      DEPENDING ON WKS-TOTAL-MAESTRO-TAB.
013600         10  WKS-CD-INDICE         PIC 9(03) COMP.
013700         10  WKS-CD-VALOR          PIC 9(05) COMP.
013800*                     TABLA DE CLAVE DE FECHA, ASCENDENTE (BR-A4)
013900 01  WKS-TABLA-CLAVE-FECHA.
014000     05  WKS-CF-ENTRY OCCURS 0 TO 999 TIMES
014100                      DEPENDING ON WKS-TOTAL-MAESTRO-TAB.
014200         10  WKS-CF-INDICE         PIC 9(03) COMP.
014300         10  WKS-CF-VALOR          PIC 9(07) COMP.
014400*                     AREA DE INTERCAMBIO PARA LAS BURBUJAS
014500 01  WKS-CLAVE-TEMP-INDICE          PIC 9(03) COMP.
014600 01  WKS-CLAVE-TEMP-VALOR           PIC 9(09) COMP.
014700*                     TABLA DE DIAS POR MES Y DIAS ACUMULADOS (BR-A4)
014800 01  WKS-DIAS-POR-MES-LIT           PIC X(24)
014900     VALUE "312831303130313130313031".
015000 01  WKS-DIAS-POR-MES REDEFINES WKS-DIAS-POR-MES-LIT.
015100     05  WKS-DIAS-MES              PIC 99 OCCURS 12 TIMES.
015200 01  WKS-DIAS-ACUM-MES.
015300     05  WKS-DIAS-ACUM             PIC 9(03) COMP OCCURS 12 TIMES.
015400*                     TABLA DE HORAS DE PUBLICACION (BR-A3)
015500 01  WKS-TABLA-HORAS.
015600     05  WKS-HORA-ENTRY OCCURS 24 TIMES.
015700         10  WKS-HORA-NUM          PIC 9(02).
015800         10  WKS-HORA-TOTAL        PIC 9(09) COMP.
015900 01  WKS-TABLA-CLAVE-HORAS.
016000     05  WKS-CH-ENTRY OCCURS 24 TIMES.
016100         10  WKS-CH-INDICE         PIC 9(02) COMP.
016200         10  WKS-CH-VALOR          PIC 9(09) COMP.
016300*                     TABLA DE FRECUENCIA DE PALABRAS DEL TITULO (BR-A6)
016400 01  WKS-TOTAL-PALABRAS-TAB         PIC 9(03) COMP VALUE ZEROS.
016500 01  WKS-TABLA-PALABRAS.
016600     05  WKS-PAL-ENTRY OCCURS 0 TO 999 TIMES
016700                      DEPENDING ON WKS-TOTAL-PALABRAS-TAB.
016800         10  WKS-PAL-TEXTO         PIC X(20).
016900         10  WKS-PAL-CONTEO        PIC 9(05) COMP.
017000 01  WKS-TABLA-CLAVE-PALABRAS.
017100     05  WKS-CP-ENTRY OCCURS 0 TO 999 TIMES
017200                      DEPENDING ON WKS-TOTAL-PALABRAS-TAB.
017300         10  WKS-CP-INDICE         PIC 9(03) COMP.
017400         10  WKS-CP-VALOR          PIC 9(05) COMP.
017500 01  WKS-CLAVE-TEMP-PALABRA         PIC 9(03) COMP.
017600 01  WKS-CLAVE-TEMP-CONTEO          PIC 9(05) COMP.
017700*                     LISTA FIJA DE PALABRAS VACIAS (BR-A6)
017800 01  WKS-PALABRA-TRABAJO            PIC X(20) VALUE SPACES.
017900     88  WKS-ES-PALABRA-VACIA VALUE
018000         "the", "a", "an", "and", "or", "of", "to", "in",
018100         "on", "for", "with", "is", "are", "was", "at",
018200         "by", "from".
018300*                     COPIA DE TRABAJO DEL TITULO PARA PARTIR PALABRAS
018400 01  WKS-TITULO-COPIA.
018500     05  WKS-TITULO-TXT             PIC X(80) VALUE SPACES.
018600     05  FILLER                     PIC X(02).
018700 01  WKS-TITULO-PTR                 PIC 9(03) COMP VALUE 1.
018800*                     ACUMULADORES PARA ESTADISTICAS DE DURACION (A2)
018900 01  WKS-DUR-MINIMO                 PIC 9(05) COMP VALUE 99999.
019000 01  WKS-DUR-MAXIMO                 PIC 9(05) COMP VALUE ZEROS.
019100 01  WKS-DUR-SUMA                   PIC 9(09) COMP VALUE ZEROS.
019150* SOL-03-103: LOS CAMPOS DE MINUTOS/PROMEDIO VAN A DISPLAY, SIN
019160* USAGE, COMO SE HACE EN EL RESTO DE LA APLICACION PARA
019170* CAMPOS DECIMALES (EEDR3004 WKS-AVERGE, ETC).
019200 01  WKS-DUR-MEDIA                  PIC 999V9 VALUE ZEROS.
019300 01  WKS-DUR-MEDIANA                PIC 999V9 VALUE ZEROS.
019400 01  WKS-DUR-MINIMO-MIN             PIC 999V9 VALUE ZEROS.
019500 01  WKS-DUR-MAXIMO-MIN             PIC 999V9 VALUE ZEROS.
019600 01  WKS-MEDIANA-COCIENTE           PIC 9(03) COMP VALUE ZEROS.
019700 01  WKS-MEDIANA-RESIDUO            PIC 9(01) COMP VALUE ZEROS.
019800 01  WKS-DUR-MIN-ED                 PIC ZZZ9.9.
019900 01  WKS-DUR-MAX-ED                 PIC ZZZ9.9.
020000 01  WKS-DUR-MEDIA-ED               PIC ZZZ9.9.
020100 01  WKS-DUR-MEDIANA-ED             PIC ZZZ9.9.
020200*                     ACUMULADORES PARA LA CORRELACION (BR-A5)
020300 01  WKS-CORR-N                     PIC S9(07) COMP VALUE ZEROS.
020400 01  WKS-CORR-SUMX                  PIC S9(15) COMP VALUE ZEROS.
020500 01  WKS-CORR-SUMY                  PIC S9(15) COMP VALUE ZEROS.
020600 01  WKS-CORR-SUMX2                 PIC S9(18) COMP VALUE ZEROS.
020700 01  WKS-CORR-SUMY2                 PIC S9(18) COMP VALUE ZEROS.
020800 01  WKS-CORR-SUMXY                 PIC S9(18) COMP VALUE ZEROS.
020850* SOL-03-103: IDEM, LOS TERMINOS DE LA CORRELACION VAN A DISPLAY.
020900 01  WKS-CORR-NUM                   PIC S9(15)V9(04) VALUE ZEROS.
021000 01  WKS-CORR-DENA                  PIC S9(15)V9(04) VALUE ZEROS.
021100 01  WKS-CORR-DENB                  PIC S9(15)V9(04) VALUE ZEROS.
021200 01  WKS-CORR-DENPROD                PIC S9(15)V9(04) VALUE ZEROS.
021300 01  WKS-CORR-RAIZ                  PIC S9(09)V9(04) VALUE ZEROS.
021400 01  WKS-CORR-RESULT                PIC S9(01)V99 VALUE ZEROS.
021500 01  WKS-CORR-RESULT-ED             PIC -9.99.
021600 01  WKS-CORR-SUB                   PIC 9(02) COMP VALUE ZEROS.
021700*                     ACUMULADORES PARA EL INTERVALO DE DIAS (BR-A4)
021800 01  WKS-INT-SUMA-BRECHAS           PIC 9(09) COMP VALUE ZEROS.
021850* SOL-03-103: IDEM, EL PROMEDIO DE DIAS VA A DISPLAY.
021900 01  WKS-INT-PROMEDIO               PIC 999V9 VALUE ZEROS.
022000 01  WKS-INT-PROMEDIO-ED            PIC ZZZ9.9.
022100*                     GUIA MAS ESCUCHADO (BR-A ITEM 7)
022200 01  WKS-VISITANTE-TOPE             PIC X(40) VALUE SPACES.
022300*                     SUBINDICES E ITERADORES DE REPORTE
022400 01  WKS-I                          PIC 9(03) COMP VALUE ZEROS.
022500*                     FECHA DE PROCESO (SISTEMA) PARA EL REPORTE
022600 01  WKS-FECHA-PROCESO.
022700     05  WKS-FECHA-SISTEMA        PIC 9(08) VALUE ZEROS.
022800     05  WKS-FECHA-EDIT           PIC 99/99/9999.
022900     05  FILLER                   PIC X(02).
023000 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-PROCESO.
023100     05  WKS-ANIO-PROC            PIC 9(04).
023200     05  WKS-MES-PROC             PIC 9(02).
023300     05  WKS-DIA-PROC             PIC 9(02).
023400     05  FILLER                   PIC X(12).
023500*                     RENGLONES DE REPORTE
023600 01  WKS-LINEA-REPORTE            PIC X(120) VALUE SPACES.
023700 01  WKS-VALOR-ED                 PIC ZZZZZZ9.
023800 01  WKS-HORA-ED                  PIC 99.
023900 PROCEDURE DIVISION.
024000*                ----- SECCION PRINCIPAL DE CONTROL -----
024100 100-MAIN SECTION.
024200     PERFORM 110-APERTURA-ARCHIVOS
024300     PERFORM 205-CALCULA-DIAS-ACUM
024400     PERFORM 208-INICIA-TABLA-HORAS
024500     PERFORM 210-CARGA-TABLA-MAESTRO
024600     PERFORM 220-CALCULA-TOPES
024700     PERFORM 230-CALCULA-DURACION-STATS
024800     PERFORM 240-CALCULA-HORAS-PICO
024900     PERFORM 250-CALCULA-INTERVALO-DIAS
025000     PERFORM 255-CALCULA-CORRELACION
025100     PERFORM 258-CALCULA-PALABRAS
025200     PERFORM 260-ESCRIBE-REPORTE
025300     PERFORM 900-CIERRA-ARCHIVOS
025400     STOP RUN.
025500 100-MAIN-E. EXIT.
025600*                ----- APERTURA DE ARCHIVOS -----
025700 110-APERTURA-ARCHIVOS SECTION.
025800     OPEN INPUT  ARQ-MAESTRO
025900     OPEN OUTPUT ARQ-REPORTE
026000     IF FS-MAESTRO = 97
026100        MOVE ZEROS TO FS-MAESTRO
026200     END-IF
026300     IF WKS-FS-COMBINADO NOT = ZEROS
026400        DISPLAY "================================================"
026500                 UPON CONSOLE
026600        DISPLAY "  PDANALYT - ERROR AL ABRIR ARCHIVOS            "
026700                 UPON CONSOLE
026800        DISPLAY "================================================"
026900                 UPON CONSOLE
027000        MOVE 91 TO RETURN-CODE
027100        STOP RUN
027200     END-IF.
027300 110-APERTURA-ARCHIVOS-E. EXIT.
027400*                ----- ARMA LA TABLA DE DIAS ACUMULADOS POR MES -----
027500* SOL-91-005: EL PRIMER MES NO ACUMULA NADA; DE AHI EN ADELANTE SE
027600* SUMA EL TOTAL DE DIAS DEL MES ANTERIOR. NO SE AJUSTA POR AÑOS
027700* BISIESTOS, IGUAL QUE LA TABLA DE DIAS DEL PROGRAMA DE MORAS.
027800 205-CALCULA-DIAS-ACUM SECTION.
027900     MOVE ZEROS TO WKS-DIAS-ACUM (1)
028000     PERFORM 205A-ACUMULA-UN-MES
028100            VARYING WKS-I FROM 2 BY 1 UNTIL WKS-I > 12.
028200 205-CALCULA-DIAS-ACUM-E. EXIT.
028300
028400 205A-ACUMULA-UN-MES SECTION.
028500     COMPUTE WKS-DIAS-ACUM (WKS-I) =
028600             WKS-DIAS-ACUM (WKS-I - 1) + WKS-DIAS-MES (WKS-I - 1).
028700 205A-ACUMULA-UN-MES-E. EXIT.
028800*                ----- INICIALIZA LOS 24 RENGLONES DE HORAS -----
028900 208-INICIA-TABLA-HORAS SECTION.
029000     PERFORM 208A-INICIA-UNA-HORA
029100            VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 24.
029200 208-INICIA-TABLA-HORAS-E. EXIT.
029300
029400 208A-INICIA-UNA-HORA SECTION.
029500     COMPUTE WKS-HORA-NUM (WKS-I) = WKS-I - 1
029600     MOVE ZEROS TO WKS-HORA-TOTAL (WKS-I).
029700 208A-INICIA-UNA-HORA-E. EXIT.
029800*                ----- CARGA EL MAESTRO A LA TABLA DE TRABAJO -----
029900 210-CARGA-TABLA-MAESTRO SECTION.
030000     PERFORM 212-LEE-MAESTRO
030100     PERFORM 215-ACUMULA-REGISTRO UNTIL FIN-DE-MAESTRO.
030200 210-CARGA-TABLA-MAESTRO-E. EXIT.
030300
030400 212-LEE-MAESTRO SECTION.
030500     READ ARQ-MAESTRO
030600          AT END MOVE 1 TO WKS-FIN-MAESTRO
030700     END-READ.
030800 212-LEE-MAESTRO-E. EXIT.
030900*                ----- CARGA UN REGISTRO Y ACUMULA SUS ESTADISTICAS ---
031000 215-ACUMULA-REGISTRO SECTION.
031100     ADD 1 TO WKS-TOTAL-MAESTRO-TAB
031200     MOVE WKS-TOTAL-MAESTRO-TAB TO WKS-I
031300     MOVE MAE-TITULO          TO WKS-TM-TITULO (WKS-I)
031400     MOVE MAE-VISITANTE       TO WKS-TM-VISITANTE (WKS-I)
031500     MOVE MAE-ANIO-PUB        TO WKS-TM-ANIO-PUB (WKS-I)
031600     MOVE MAE-MES-PUB         TO WKS-TM-MES-PUB (WKS-I)
031700     MOVE MAE-DIA-PUB         TO WKS-TM-DIA-PUB (WKS-I)
031800     MOVE MAE-HORA-PUB        TO WKS-TM-HORA-PUB (WKS-I)
031900     MOVE MAE-DURACION-SEG    TO WKS-TM-DURACION-SEG (WKS-I)
032000     MOVE MAE-BUSQUEDAS       TO WKS-TM-BUSQUEDAS (WKS-I)
032100     MOVE MAE-ESCUCHAS        TO WKS-TM-ESCUCHAS (WKS-I)
032200     MOVE MAE-LIKES           TO WKS-TM-LIKES (WKS-I)
032300     IF WKS-TM-DURACION-SEG (WKS-I) < WKS-DUR-MINIMO
032400        MOVE WKS-TM-DURACION-SEG (WKS-I) TO WKS-DUR-MINIMO
032500     END-IF
032600     IF WKS-TM-DURACION-SEG (WKS-I) > WKS-DUR-MAXIMO
032700        MOVE WKS-TM-DURACION-SEG (WKS-I) TO WKS-DUR-MAXIMO
032800     END-IF
032900     ADD WKS-TM-DURACION-SEG (WKS-I) TO WKS-DUR-SUMA
033000     ADD 1 TO WKS-CORR-N
033100     ADD WKS-TM-DURACION-SEG (WKS-I) TO WKS-CORR-SUMX
033200     ADD WKS-TM-ESCUCHAS (WKS-I)     TO WKS-CORR-SUMY
033300     COMPUTE WKS-CORR-SUMX2 = WKS-CORR-SUMX2 +
033400             (WKS-TM-DURACION-SEG (WKS-I) * WKS-TM-DURACION-SEG (WKS-I))
033500     COMPUTE WKS-CORR-SUMY2 = WKS-CORR-SUMY2 +
033600             (WKS-TM-ESCUCHAS (WKS-I) * WKS-TM-ESCUCHAS (WKS-I))
033700     COMPUTE WKS-CORR-SUMXY = WKS-CORR-SUMXY +
033800             (WKS-TM-DURACION-SEG (WKS-I) * WKS-TM-ESCUCHAS (WKS-I))
033900     MOVE WKS-TM-HORA-PUB (WKS-I) (1:2) TO WKS-CORR-SUB
034000     ADD 1 TO WKS-CORR-SUB
034100     ADD WKS-TM-ESCUCHAS (WKS-I) TO WKS-HORA-TOTAL (WKS-CORR-SUB)
034200     PERFORM 212-LEE-MAESTRO.
034300 215-ACUMULA-REGISTRO-E. EXIT.
034400*                ----- BR-A1: TOPES DE ESCUCHAS, LIKES Y BUSQUEDAS ---
034500 220-CALCULA-TOPES SECTION.
034510* SOL-03-101: CADA BURBUJA NECESITA UNA PASADA COMPLETA POR
034520* CADA POSICION DE LA TABLA, NO UN SOLO BARRIDO DE VECINOS;
034530* WKS-PASADA-BURBUJA CUENTA LAS PASADAS Y WKS-I RECORRE LOS
034540* VECINOS DENTRO DE CADA PASADA.
034600     IF WKS-TOTAL-MAESTRO-TAB > 0
034700        PERFORM 221-ARMA-CLAVES-TOPES
034800               VARYING WKS-I FROM 1 BY 1
034900               UNTIL WKS-I > WKS-TOTAL-MAESTRO-TAB
035000        IF WKS-TOTAL-MAESTRO-TAB > 1
035100           PERFORM 222-ORDENA-CLAVE-ESCUCHAS
035150                  VARYING WKS-PASADA-BURBUJA FROM 1 BY 1
035160                  UNTIL WKS-PASADA-BURBUJA >= WKS-TOTAL-MAESTRO-TAB
035400           PERFORM 223-ORDENA-CLAVE-LIKES
035450                  VARYING WKS-PASADA-BURBUJA FROM 1 BY 1
035460                  UNTIL WKS-PASADA-BURBUJA >= WKS-TOTAL-MAESTRO-TAB
035700           PERFORM 224-ORDENA-CLAVE-BUSQUEDAS
035750                  VARYING WKS-PASADA-BURBUJA FROM 1 BY 1
035760                  UNTIL WKS-PASADA-BURBUJA >= WKS-TOTAL-MAESTRO-TAB
036000        END-IF
036100     END-IF
036200     IF WKS-TOTAL-MAESTRO-TAB < 10
036300        MOVE WKS-TOTAL-MAESTRO-TAB TO WKS-TOPE-ESCUCHAS
036400        MOVE WKS-TOTAL-MAESTRO-TAB TO WKS-TOPE-LIKES
036500        MOVE WKS-TOTAL-MAESTRO-TAB TO WKS-TOPE-BUSQUEDAS
036600     ELSE
036700        MOVE 10 TO WKS-TOPE-ESCUCHAS
036800        MOVE 10 TO WKS-TOPE-LIKES
036900        MOVE 10 TO WKS-TOPE-BUSQUEDAS
037000     END-IF
037100     IF WKS-TOTAL-MAESTRO-TAB > 0
037200        MOVE WKS-TM-VISITANTE (WKS-CE-INDICE (1)) TO WKS-VISITANTE-TOPE
037300     END-IF.
037400 220-CALCULA-TOPES-E. EXIT.
037500*                ----- CARGA LAS TRES TABLAS DE CLAVE, UNA POSICION ---
037600 221-ARMA-CLAVES-TOPES SECTION.
037700     MOVE WKS-I TO WKS-CE-INDICE (WKS-I)
037800     MOVE WKS-TM-ESCUCHAS (WKS-I) TO WKS-CE-VALOR (WKS-I)
037900     MOVE WKS-I TO WKS-CL-INDICE (WKS-I)
038000     MOVE WKS-TM-LIKES (WKS-I) TO WKS-CL-VALOR (WKS-I)
038100     MOVE WKS-I TO WKS-CB-INDICE (WKS-I)
038200     MOVE WKS-TM-BUSQUEDAS (WKS-I) TO WKS-CB-VALOR (WKS-I).
038300 221-ARMA-CLAVES-TOPES-E. EXIT.
038400*                ----- UNA PASADA DE LA BURBUJA, CLAVE DE ESCUCHAS ---
038450* SOL-03-101: SE AGREGA LA PASADA COMPLETA (ANTES SOLO HABIA UN
038460* BARRIDO DE VECINOS, QUE NO GARANTIZABA EL ORDEN DESCENDENTE).
038500 222-ORDENA-CLAVE-ESCUCHAS SECTION.
038550     PERFORM 222A-COMPARA-VECINOS-ESCUCHAS
038560            VARYING WKS-I FROM 1 BY 1
038570            UNTIL WKS-I >= WKS-TOTAL-MAESTRO-TAB.
038580 222-ORDENA-CLAVE-ESCUCHAS-E. EXIT.
038590
038595 222A-COMPARA-VECINOS-ESCUCHAS SECTION.
038600     IF WKS-CE-VALOR (WKS-I) < WKS-CE-VALOR (WKS-I + 1)
038700        MOVE WKS-CE-INDICE (WKS-I)     TO WKS-CLAVE-TEMP-INDICE
038800        MOVE WKS-CE-VALOR (WKS-I)      TO WKS-CLAVE-TEMP-VALOR
038900        MOVE WKS-CE-INDICE (WKS-I + 1) TO WKS-CE-INDICE (WKS-I)
039000        MOVE WKS-CE-VALOR (WKS-I + 1)  TO WKS-CE-VALOR (WKS-I)
039100        MOVE WKS-CLAVE-TEMP-INDICE     TO WKS-CE-INDICE (WKS-I + 1)
039200        MOVE WKS-CLAVE-TEMP-VALOR      TO WKS-CE-VALOR (WKS-I + 1)
039300     END-IF.
039350 222A-COMPARA-VECINOS-ESCUCHAS-E. EXIT.
039400*                ----- UNA PASADA DE LA BURBUJA, CLAVE DE LIKES -----
039600 223-ORDENA-CLAVE-LIKES SECTION.
039650     PERFORM 223A-COMPARA-VECINOS-LIKES
039660            VARYING WKS-I FROM 1 BY 1
039670            UNTIL WKS-I >= WKS-TOTAL-MAESTRO-TAB.
039680 223-ORDENA-CLAVE-LIKES-E. EXIT.
039690
039695 223A-COMPARA-VECINOS-LIKES SECTION.
039700     IF WKS-CL-VALOR (WKS-I) < WKS-CL-VALOR (WKS-I + 1)
039800        MOVE WKS-CL-INDICE (WKS-I)     TO WKS-CLAVE-TEMP-INDICE
039900        MOVE WKS-CL-VALOR (WKS-I)      TO WKS-CLAVE-TEMP-VALOR
040000        MOVE WKS-CL-INDICE (WKS-I + 1) TO WKS-CL-INDICE (WKS-I)
040100        MOVE WKS-CL-VALOR (WKS-I + 1)  TO WKS-CL-VALOR (WKS-I)
040200        MOVE WKS-CLAVE-TEMP-INDICE     TO WKS-CL-INDICE (WKS-I + 1)
040300        MOVE WKS-CLAVE-TEMP-VALOR      TO WKS-CL-VALOR (WKS-I + 1)
040400     END-IF.
040450 223A-COMPARA-VECINOS-LIKES-E. EXIT.
040500*                ----- UNA PASADA DE LA BURBUJA, CLAVE DE BUSQUEDAS ---
040700 224-ORDENA-CLAVE-BUSQUEDAS SECTION.
040750     PERFORM 224A-COMPARA-VECINOS-BUSQUEDAS
040760            VARYING WKS-I FROM 1 BY 1
040770            UNTIL WKS-I >= WKS-TOTAL-MAESTRO-TAB.
040780 224-ORDENA-CLAVE-BUSQUEDAS-E. EXIT.
040790
040795 224A-COMPARA-VECINOS-BUSQUEDAS SECTION.
040800     IF WKS-CB-VALOR (WKS-I) < WKS-CB-VALOR (WKS-I + 1)
040900        MOVE WKS-CB-INDICE (WKS-I)     TO WKS-CLAVE-TEMP-INDICE
041000        MOVE WKS-CB-VALOR (WKS-I)      TO WKS-CLAVE-TEMP-VALOR
041100        MOVE WKS-CB-INDICE (WKS-I + 1) TO WKS-CB-INDICE (WKS-I)
041200        MOVE WKS-CB-VALOR (WKS-I + 1)  TO WKS-CB-VALOR (WKS-I)
041300        MOVE WKS-CLAVE-TEMP-INDICE     TO WKS-CB-INDICE (WKS-I + 1)
041400        MOVE WKS-CLAVE-TEMP-VALOR      TO WKS-CB-VALOR (WKS-I + 1)
041500     END-IF.
041550 224A-COMPARA-VECINOS-BUSQUEDAS-E. EXIT.
041700*                ----- BR-A2: ESTADISTICAS DE DURACION -----
041800 230-CALCULA-DURACION-STATS SECTION.
041810* SOL-03-101: LA BURBUJA DE DURACION NECESITA LA PASADA COMPLETA
041820* (WKS-PASADA-BURBUJA) PARA QUE 233-CALCULA-MEDIANA RECIBA LA
041830* TABLA REALMENTE ORDENADA.
041900     IF WKS-TOTAL-MAESTRO-TAB > 0
042000        COMPUTE WKS-DUR-MEDIA ROUNDED =
042100                (WKS-DUR-SUMA / WKS-TOTAL-MAESTRO-TAB) / 60
042200        PERFORM 231-ARMA-CLAVE-DURACION
042300               VARYING WKS-I FROM 1 BY 1
042400               UNTIL WKS-I > WKS-TOTAL-MAESTRO-TAB
042500        IF WKS-TOTAL-MAESTRO-TAB > 1
042600           PERFORM 232-ORDENA-CLAVE-DURACION
042650                  VARYING WKS-PASADA-BURBUJA FROM 1 BY 1
042660                  UNTIL WKS-PASADA-BURBUJA >= WKS-TOTAL-MAESTRO-TAB
042900        END-IF
043000        PERFORM 233-CALCULA-MEDIANA
043100        COMPUTE WKS-DUR-MINIMO-MIN ROUNDED = WKS-DUR-MINIMO / 60
043200        COMPUTE WKS-DUR-MAXIMO-MIN ROUNDED = WKS-DUR-MAXIMO / 60
043300        MOVE WKS-DUR-MINIMO-MIN TO WKS-DUR-MIN-ED
043400        MOVE WKS-DUR-MAXIMO-MIN TO WKS-DUR-MAX-ED
043500        MOVE WKS-DUR-MEDIA    TO WKS-DUR-MEDIA-ED
043600        MOVE WKS-DUR-MEDIANA  TO WKS-DUR-MEDIANA-ED
043700     END-IF.
043800 230-CALCULA-DURACION-STATS-E. EXIT.
043900
044000 231-ARMA-CLAVE-DURACION SECTION.
044100     MOVE WKS-I TO WKS-CD-INDICE (WKS-I)
044200     MOVE WKS-TM-DURACION-SEG (WKS-I) TO WKS-CD-VALOR (WKS-I).
044300 231-ARMA-CLAVE-DURACION-E. EXIT.
044400*                ----- UNA PASADA DE LA BURBUJA, CLAVE DE DURACION ---
044450* SOL-03-101: SE AGREGA LA PASADA COMPLETA, VER COMENTARIO EN
044460* 230-CALCULA-DURACION-STATS.
044500 232-ORDENA-CLAVE-DURACION SECTION.
044550     PERFORM 232A-COMPARA-VECINOS-DURACION
044560            VARYING WKS-I FROM 1 BY 1
044570            UNTIL WKS-I >= WKS-TOTAL-MAESTRO-TAB.
044580 232-ORDENA-CLAVE-DURACION-E. EXIT.
044590
044595 232A-COMPARA-VECINOS-DURACION SECTION.
044600     IF WKS-CD-VALOR (WKS-I) > WKS-CD-VALOR (WKS-I + 1)
044700        MOVE WKS-CD-INDICE (WKS-I)     TO WKS-CLAVE-TEMP-INDICE
044800        MOVE WKS-CD-VALOR (WKS-I)      TO WKS-CLAVE-TEMP-VALOR
044900        MOVE WKS-CD-INDICE (WKS-I + 1) TO WKS-CD-INDICE (WKS-I)
045000        MOVE WKS-CD-VALOR (WKS-I + 1)  TO WKS-CD-VALOR (WKS-I)
045100        MOVE WKS-CLAVE-TEMP-INDICE     TO WKS-CD-INDICE (WKS-I + 1)
045200        MOVE WKS-CLAVE-TEMP-VALOR      TO WKS-CD-VALOR (WKS-I + 1)
045300     END-IF.
045350 232A-COMPARA-VECINOS-DURACION-E. EXIT.
045500*                ----- MEDIANA SOBRE LA TABLA DE DURACION ORDENADA ---
045600* SOL-96-047: CON NUMERO PAR DE REGISTROS SE PROMEDIAN LOS DOS
045700* VALORES CENTRALES; CON NUMERO IMPAR SE TOMA EL VALOR CENTRAL.
045800 233-CALCULA-MEDIANA SECTION.
045900     DIVIDE WKS-TOTAL-MAESTRO-TAB BY 2
046000            GIVING WKS-MEDIANA-COCIENTE
046100            REMAINDER WKS-MEDIANA-RESIDUO
046200     IF WKS-MEDIANA-RESIDUO = 1
046300        COMPUTE WKS-I = WKS-MEDIANA-COCIENTE + 1
046400        COMPUTE WKS-DUR-MEDIANA ROUNDED = WKS-CD-VALOR (WKS-I) / 60
046500     ELSE
046600        MOVE WKS-MEDIANA-COCIENTE TO WKS-I
046700        COMPUTE WKS-DUR-MEDIANA ROUNDED =
046800           (WKS-CD-VALOR (WKS-I) + WKS-CD-VALOR (WKS-I + 1)) / 120
046900     END-IF.
047000 233-CALCULA-MEDIANA-E. EXIT.
047100*                ----- BR-A3: TOP 5 HORAS DE MAYOR ESCUCHA -----
047200 240-CALCULA-HORAS-PICO SECTION.
047250* SOL-03-101: LA BURBUJA DE HORAS TAMBIEN NECESITA LA PASADA
047260* COMPLETA (WKS-PASADA-BURBUJA), NO SOLO EL BARRIDO DE VECINOS.
047300     PERFORM 241-ARMA-CLAVE-HORAS
047400            VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 24
047500     PERFORM 242-ORDENA-CLAVE-HORAS
047550            VARYING WKS-PASADA-BURBUJA FROM 1 BY 1
047560            UNTIL WKS-PASADA-BURBUJA >= 24
047700     MOVE 5 TO WKS-TOPE-HORAS.
047800 240-CALCULA-HORAS-PICO-E. EXIT.
047900
048000 241-ARMA-CLAVE-HORAS SECTION.
048100     MOVE WKS-HORA-NUM (WKS-I)   TO WKS-CH-INDICE (WKS-I)
048200     MOVE WKS-HORA-TOTAL (WKS-I) TO WKS-CH-VALOR (WKS-I).
048300 241-ARMA-CLAVE-HORAS-E. EXIT.
048400*                ----- BURBUJA DESCENDENTE, CLAVE DE HORAS -----
048500 242-ORDENA-CLAVE-HORAS SECTION.
048600     PERFORM 242A-COMPARA-VECINOS-HORA
048700            VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I >= 24.
048800 242-ORDENA-CLAVE-HORAS-E. EXIT.
048900
049000 242A-COMPARA-VECINOS-HORA SECTION.
049100     IF WKS-CH-VALOR (WKS-I) < WKS-CH-VALOR (WKS-I + 1)
049200        MOVE WKS-CH-INDICE (WKS-I)     TO WKS-CLAVE-TEMP-INDICE
049300        MOVE WKS-CH-VALOR (WKS-I)      TO WKS-CLAVE-TEMP-VALOR
049400        MOVE WKS-CH-INDICE (WKS-I + 1) TO WKS-CH-INDICE (WKS-I)
049500        MOVE WKS-CH-VALOR (WKS-I + 1)  TO WKS-CH-VALOR (WKS-I)
049600        MOVE WKS-CLAVE-TEMP-INDICE     TO WKS-CH-INDICE (WKS-I + 1)
049700        MOVE WKS-CLAVE-TEMP-VALOR      TO WKS-CH-VALOR (WKS-I + 1)
049800     END-IF.
049900 242A-COMPARA-VECINOS-HORA-E. EXIT.
050000*                ----- BR-A4: INTERVALO PROMEDIO DE PUBLICACION -----
050100 250-CALCULA-INTERVALO-DIAS SECTION.
050150* SOL-03-101: LA BURBUJA DE FECHAS NECESITA LA PASADA COMPLETA
050160* (WKS-PASADA-BURBUJA) PARA QUE EL INTERVALO PROMEDIO (BR-A4)
050170* SE CALCULE SOBRE BRECHAS ENTRE FECHAS CONSECUTIVAS REALES.
050200     IF WKS-TOTAL-MAESTRO-TAB > 1
050300        PERFORM 251-ARMA-CLAVE-FECHA
050400               VARYING WKS-I FROM 1 BY 1
050500               UNTIL WKS-I > WKS-TOTAL-MAESTRO-TAB
050600        PERFORM 225-ORDENA-POR-FECHA
050650               VARYING WKS-PASADA-BURBUJA FROM 1 BY 1
050660               UNTIL WKS-PASADA-BURBUJA >= WKS-TOTAL-MAESTRO-TAB
050900        MOVE ZEROS TO WKS-INT-SUMA-BRECHAS
051000        PERFORM 252-SUMA-UNA-BRECHA
051100               VARYING WKS-I FROM 1 BY 1
051200               UNTIL WKS-I >= WKS-TOTAL-MAESTRO-TAB
051300        COMPUTE WKS-INT-PROMEDIO ROUNDED =
051400                WKS-INT-SUMA-BRECHAS / (WKS-TOTAL-MAESTRO-TAB - 1)
051500        MOVE WKS-INT-PROMEDIO TO WKS-INT-PROMEDIO-ED
051600     END-IF.
051700 250-CALCULA-INTERVALO-DIAS-E. EXIT.
051800*                ----- ARMA LA CLAVE DE FECHA (DIA ABSOLUTO) -----
051900 251-ARMA-CLAVE-FECHA SECTION.
052000     MOVE WKS-I TO WKS-CF-INDICE (WKS-I)
052100     COMPUTE WKS-CF-VALOR (WKS-I) =
052200             (WKS-TM-ANIO-PUB (WKS-I) * 365) +
052300             WKS-DIAS-ACUM (WKS-TM-MES-PUB (WKS-I)) +
052400             WKS-TM-DIA-PUB (WKS-I).
052500 251-ARMA-CLAVE-FECHA-E. EXIT.
052600*                ----- UNA PASADA DE LA BURBUJA, CLAVE DE FECHA -----
052650* SOL-03-101: SE AGREGA LA PASADA COMPLETA, VER COMENTARIO EN
052660* 250-CALCULA-INTERVALO-DIAS.
052700 225-ORDENA-POR-FECHA SECTION.
052750     PERFORM 225A-COMPARA-VECINOS-FECHA
052760            VARYING WKS-I FROM 1 BY 1
052770            UNTIL WKS-I >= WKS-TOTAL-MAESTRO-TAB.
052780 225-ORDENA-POR-FECHA-E. EXIT.
052790
052795 225A-COMPARA-VECINOS-FECHA SECTION.
052800     IF WKS-CF-VALOR (WKS-I) > WKS-CF-VALOR (WKS-I + 1)
052900        MOVE WKS-CF-INDICE (WKS-I)     TO WKS-CLAVE-TEMP-INDICE
053000        MOVE WKS-CF-VALOR (WKS-I)      TO WKS-CLAVE-TEMP-VALOR
053100        MOVE WKS-CF-INDICE (WKS-I + 1) TO WKS-CF-INDICE (WKS-I)
053200        MOVE WKS-CF-VALOR (WKS-I + 1)  TO WKS-CF-VALOR (WKS-I)
053300        MOVE WKS-CLAVE-TEMP-INDICE     TO WKS-CF-INDICE (WKS-I + 1)
053400        MOVE WKS-CLAVE-TEMP-VALOR      TO WKS-CF-VALOR (WKS-I + 1)
053500     END-IF.
053550 225A-COMPARA-VECINOS-FECHA-E. EXIT.
053700
053800 252-SUMA-UNA-BRECHA SECTION.
053900     ADD WKS-CF-VALOR (WKS-I + 1) TO WKS-INT-SUMA-BRECHAS
054000     SUBTRACT WKS-CF-VALOR (WKS-I) FROM WKS-INT-SUMA-BRECHAS.
054100 252-SUMA-UNA-BRECHA-E. EXIT.
054200*                ----- BR-A5: CORRELACION DURACION - ESCUCHAS -----
054300* SOL-92-020: LA RAIZ CUADRADA DEL PRODUCTO DE LOS DENOMINADORES SE
054400* CALCULA POR EL METODO DE NEWTON (SIN FUNCIONES INTRINSECAS),
054500* ITERANDO UN NUMERO FIJO DE VECES HASTA CONVERGER.
054600 255-CALCULA-CORRELACION SECTION.
054700     MOVE ZEROS TO WKS-CORR-RESULT
054800     COMPUTE WKS-CORR-DENA =
054900             (WKS-CORR-N * WKS-CORR-SUMX2) - (WKS-CORR-SUMX * WKS-CORR-SUMX)
055000     COMPUTE WKS-CORR-DENB =
055100             (WKS-CORR-N * WKS-CORR-SUMY2) - (WKS-CORR-SUMY * WKS-CORR-SUMY)
055200     IF WKS-CORR-DENA NOT = ZEROS AND WKS-CORR-DENB NOT = ZEROS
055300        COMPUTE WKS-CORR-NUM =
055400                (WKS-CORR-N * WKS-CORR-SUMXY) -
055500                (WKS-CORR-SUMX * WKS-CORR-SUMY)
055600        COMPUTE WKS-CORR-DENPROD = WKS-CORR-DENA * WKS-CORR-DENB
055700        MOVE WKS-CORR-DENPROD TO WKS-CORR-RAIZ
055800        PERFORM 256-ITERA-RAIZ 60 TIMES
055900        IF WKS-CORR-RAIZ NOT = ZEROS
056000           COMPUTE WKS-CORR-RESULT ROUNDED =
056100                   WKS-CORR-NUM / WKS-CORR-RAIZ
056200        END-IF
056300     END-IF
056400     MOVE WKS-CORR-RESULT TO WKS-CORR-RESULT-ED.
056500 255-CALCULA-CORRELACION-E. EXIT.
056600*                ----- UNA ITERACION DEL METODO DE NEWTON -----
056700 256-ITERA-RAIZ SECTION.
056800     IF WKS-CORR-RAIZ NOT = ZEROS
056900        COMPUTE WKS-CORR-RAIZ ROUNDED =
057000                (WKS-CORR-RAIZ + (WKS-CORR-DENPROD / WKS-CORR-RAIZ)) / 2
057100     END-IF.
057200 256-ITERA-RAIZ-E. EXIT.
057300*                ----- BR-A6: FRECUENCIA DE PALABRAS DEL TITULO -----
057400 258-CALCULA-PALABRAS SECTION.
057450* SOL-03-101: LA BURBUJA DE PALABRAS NECESITA LA PASADA COMPLETA
057460* (WKS-PASADA-BURBUJA) PARA QUE EL TOPE DE 25 PALABRAS (BR-A6)
057470* SALGA REALMENTE ORDENADO POR FRECUENCIA DESCENDENTE.
057500     IF WKS-TOTAL-MAESTRO-TAB > 0
057600        PERFORM 258A-PARTE-UN-TITULO
057700               VARYING WKS-I FROM 1 BY 1
057800               UNTIL WKS-I > WKS-TOTAL-MAESTRO-TAB
057900     END-IF
058000     IF WKS-TOTAL-PALABRAS-TAB > 0
058100        PERFORM 258E-ARMA-CLAVE-PALABRA
058200               VARYING WKS-I FROM 1 BY 1
058300               UNTIL WKS-I > WKS-TOTAL-PALABRAS-TAB
058400        IF WKS-TOTAL-PALABRAS-TAB > 1
058500           PERFORM 258F-ORDENA-CLAVE-PALABRAS
058550                  VARYING WKS-PASADA-BURBUJA FROM 1 BY 1
058560                  UNTIL WKS-PASADA-BURBUJA >= WKS-TOTAL-PALABRAS-TAB
058800        END-IF
058900     END-IF
059000     IF WKS-TOTAL-PALABRAS-TAB < 25
059100        MOVE WKS-TOTAL-PALABRAS-TAB TO WKS-TOPE-PALABRAS
059200     ELSE
059300        MOVE 25 TO WKS-TOPE-PALABRAS
059400     END-IF.
059500 258-CALCULA-PALABRAS-E. EXIT.
059600*                ----- PARTE UN TITULO EN PALABRAS -----
059700 258A-PARTE-UN-TITULO SECTION.
059800     MOVE WKS-TM-TITULO (WKS-I) TO WKS-TITULO-TXT
059900     MOVE 1 TO WKS-TITULO-PTR
060000     PERFORM 258B-EXTRAE-UNA-PALABRA
060100            UNTIL WKS-TITULO-PTR > 80.
060200 258A-PARTE-UN-TITULO-E. EXIT.
060300
060400 258B-EXTRAE-UNA-PALABRA SECTION.
060500     MOVE SPACES TO WKS-PALABRA-TRABAJO
060600     UNSTRING WKS-TITULO-TXT DELIMITED BY SPACE
060700              INTO WKS-PALABRA-TRABAJO
060800              WITH POINTER WKS-TITULO-PTR
060900     END-UNSTRING
061000     IF WKS-PALABRA-TRABAJO NOT = SPACES
061100        INSPECT WKS-PALABRA-TRABAJO
061200                CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
061300                        TO "abcdefghijklmnopqrstuvwxyz"
061400        IF NOT WKS-ES-PALABRA-VACIA
061500           PERFORM 258C-ACUMULA-PALABRA
061600        END-IF
061700     END-IF.
061800 258B-EXTRAE-UNA-PALABRA-E. EXIT.
061900*                ----- BUSCA O AGREGA LA PALABRA EN LA TABLA -----
062000 258C-ACUMULA-PALABRA SECTION.
062100     MOVE ZEROS TO WKS-PALABRA-VISTA-SW
062200     IF WKS-TOTAL-PALABRAS-TAB > 0
062300        PERFORM 258D-BUSCA-UNA-PALABRA
062400               VARYING WKS-I FROM 1 BY 1
062500               UNTIL WKS-I > WKS-TOTAL-PALABRAS-TAB
062600                  OR WKS-PALABRA-YA-VISTA
062700     END-IF
062800     IF WKS-PALABRA-YA-VISTA
062900        ADD 1 TO WKS-PAL-CONTEO (WKS-I)
063000     ELSE
063100        ADD 1 TO WKS-TOTAL-PALABRAS-TAB
063200        MOVE WKS-PALABRA-TRABAJO TO
063300             WKS-PAL-TEXTO (WKS-TOTAL-PALABRAS-TAB)
063400        MOVE 1 TO WKS-PAL-CONTEO (WKS-TOTAL-PALABRAS-TAB)
063500     END-IF.
063600 258C-ACUMULA-PALABRA-E. EXIT.
063700
063800 258D-BUSCA-UNA-PALABRA SECTION.
063900     IF WKS-PAL-TEXTO (WKS-I) = WKS-PALABRA-TRABAJO
064000        MOVE 1 TO WKS-PALABRA-VISTA-SW
064100     END-IF.
064200 258D-BUSCA-UNA-PALABRA-E. EXIT.
064300
064400 258E-ARMA-CLAVE-PALABRA SECTION.
064500     MOVE WKS-I TO WKS-CP-INDICE (WKS-I)
064600     MOVE WKS-PAL-CONTEO (WKS-I) TO WKS-CP-VALOR (WKS-I).
064700 258E-ARMA-CLAVE-PALABRA-E. EXIT.
064800*                ----- UNA PASADA DE LA BURBUJA, CLAVE DE PALABRAS ---
064850* SOL-03-101: SE AGREGA LA PASADA COMPLETA, VER COMENTARIO EN
064860* 258-CALCULA-PALABRAS.
064900 258F-ORDENA-CLAVE-PALABRAS SECTION.
064950     PERFORM 258G-COMPARA-VECINOS-PALABRA
064960            VARYING WKS-I FROM 1 BY 1
064970            UNTIL WKS-I >= WKS-TOTAL-PALABRAS-TAB.
064980 258F-ORDENA-CLAVE-PALABRAS-E. EXIT.
064990
064995 258G-COMPARA-VECINOS-PALABRA SECTION.
065000     IF WKS-CP-VALOR (WKS-I) < WKS-CP-VALOR (WKS-I + 1)
065100        MOVE WKS-CP-INDICE (WKS-I)     TO WKS-CLAVE-TEMP-PALABRA
065200        MOVE WKS-CP-VALOR (WKS-I)      TO WKS-CLAVE-TEMP-CONTEO
065300        MOVE WKS-CP-INDICE (WKS-I + 1) TO WKS-CP-INDICE (WKS-I)
065400        MOVE WKS-CP-VALOR (WKS-I + 1)  TO WKS-CP-VALOR (WKS-I)
065500        MOVE WKS-CLAVE-TEMP-PALABRA    TO WKS-CP-INDICE (WKS-I + 1)
065600        MOVE WKS-CLAVE-TEMP-CONTEO     TO WKS-CP-VALOR (WKS-I + 1)
065700     END-IF.
065750 258G-COMPARA-VECINOS-PALABRA-E. EXIT.
065900*                ----- ESCRITURA DEL REPORTE DE ANALITICA -----
066000 260-ESCRIBE-REPORTE SECTION.
066100     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD
066200     MOVE WKS-DIA-PROC  TO WKS-FECHA-EDIT (1:2)
066300     MOVE WKS-MES-PROC  TO WKS-FECHA-EDIT (4:2)
066400     MOVE WKS-ANIO-PROC TO WKS-FECHA-EDIT (7:4)
066500     MOVE SPACES TO WKS-LINEA-REPORTE
066600     STRING "REPORTE DE ANALITICA PDANALYT - FECHA: " WKS-FECHA-EDIT
066700            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
066800     END-STRING
066900     PERFORM 261-ESCRIBE-LINEA
067000     PERFORM 269-ENCABEZADO-SECCION
067100     MOVE SPACES TO WKS-LINEA-REPORTE
067200     STRING "1. TOP 10 MAS ESCUCHADOS" DELIMITED BY SIZE
067300            INTO WKS-LINEA-REPORTE
067400     END-STRING
067500     PERFORM 261-ESCRIBE-LINEA
067600     MOVE 1 TO WKS-I
067700     PERFORM 262-LISTA-TOPE-ESCUCHAS UNTIL WKS-I > WKS-TOPE-ESCUCHAS
067800     PERFORM 269-ENCABEZADO-SECCION
067900     MOVE SPACES TO WKS-LINEA-REPORTE
068000     STRING "2. TOP 10 MAS LIKEADOS" DELIMITED BY SIZE
068100            INTO WKS-LINEA-REPORTE
068200     END-STRING
068300     PERFORM 261-ESCRIBE-LINEA
068400     MOVE 1 TO WKS-I
068500     PERFORM 262-LISTA-TOPE-LIKES UNTIL WKS-I > WKS-TOPE-LIKES
068600     PERFORM 269-ENCABEZADO-SECCION
068700     MOVE SPACES TO WKS-LINEA-REPORTE
068800     STRING "3. TOP 10 MAS BUSCADOS" DELIMITED BY SIZE
068900            INTO WKS-LINEA-REPORTE
069000     END-STRING
069100     PERFORM 261-ESCRIBE-LINEA
069200     MOVE 1 TO WKS-I
069300     PERFORM 262-LISTA-TOPE-BUSQUEDAS UNTIL WKS-I > WKS-TOPE-BUSQUEDAS
069400     PERFORM 269-ENCABEZADO-SECCION
069500     MOVE SPACES TO WKS-LINEA-REPORTE
069600     STRING "4. PROMEDIO DE DIAS ENTRE EPISODIOS: "
069700            WKS-INT-PROMEDIO-ED DELIMITED BY SIZE
069800            INTO WKS-LINEA-REPORTE
069900     END-STRING
070000     PERFORM 261-ESCRIBE-LINEA
070100     PERFORM 269-ENCABEZADO-SECCION
070200     MOVE SPACES TO WKS-LINEA-REPORTE
070300     STRING "5. DURACION EN MINUTOS - MIN: " WKS-DUR-MIN-ED
070400            "  MAX: " WKS-DUR-MAX-ED "  PROMEDIO: " WKS-DUR-MEDIA-ED
070500            "  MEDIANA: " WKS-DUR-MEDIANA-ED
070600            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
070700     END-STRING
070800     PERFORM 261-ESCRIBE-LINEA
070900     PERFORM 269-ENCABEZADO-SECCION
071000     MOVE SPACES TO WKS-LINEA-REPORTE
071100     STRING "6. TOP 5 HORAS DE MAYOR ESCUCHA" DELIMITED BY SIZE
071200            INTO WKS-LINEA-REPORTE
071300     END-STRING
071400     PERFORM 261-ESCRIBE-LINEA
071500     MOVE 1 TO WKS-I
071600     PERFORM 263-LISTA-HORA-PICO UNTIL WKS-I > WKS-TOPE-HORAS
071700     PERFORM 269-ENCABEZADO-SECCION
071800     MOVE SPACES TO WKS-LINEA-REPORTE
071900     STRING "7. INVITADO MAS ESCUCHADO: " WKS-VISITANTE-TOPE
072000            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
072100     END-STRING
072200     PERFORM 261-ESCRIBE-LINEA
072300     PERFORM 269-ENCABEZADO-SECCION
072400     MOVE SPACES TO WKS-LINEA-REPORTE
072500     STRING "8. CORRELACION DURACION-ESCUCHAS: " WKS-CORR-RESULT-ED
072600            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
072700     END-STRING
072800     PERFORM 261-ESCRIBE-LINEA
072900     PERFORM 269-ENCABEZADO-SECCION
073000     MOVE SPACES TO WKS-LINEA-REPORTE
073100     STRING "9. TOP 25 PALABRAS DEL TITULO" DELIMITED BY SIZE
073200            INTO WKS-LINEA-REPORTE
073300     END-STRING
073400     PERFORM 261-ESCRIBE-LINEA
073500     MOVE 1 TO WKS-I
073600     PERFORM 264-LISTA-PALABRA UNTIL WKS-I > WKS-TOPE-PALABRAS.
073700 260-ESCRIBE-REPORTE-E. EXIT.
073800
073900 261-ESCRIBE-LINEA SECTION.
074000     MOVE WKS-LINEA-REPORTE TO REG-REPORTE-TXT
074100     WRITE REG-REPORTE.
074200 261-ESCRIBE-LINEA-E. EXIT.
074300*                ----- IMPRIME UN RENGLON DEL TOPE DE ESCUCHAS -----
074310* SOL-03-101: EL REPORTE SOLO MUESTRA LAS PRIMERAS 40 POSICIONES
074320* DEL TITULO, AUNQUE LA TABLA EN MEMORIA GUARDE LAS 80.
074400 262-LISTA-TOPE-ESCUCHAS SECTION.
074500     MOVE WKS-CE-VALOR (WKS-I) TO WKS-VALOR-ED
074600     MOVE SPACES TO WKS-LINEA-REPORTE
074700     STRING "  " WKS-TM-TITULO (WKS-CE-INDICE (WKS-I)) (1:40)
074800            "  ESCUCHAS: " WKS-VALOR-ED
074900            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
075000     END-STRING
075100     PERFORM 261-ESCRIBE-LINEA
075200     ADD 1 TO WKS-I.
075300 262-LISTA-TOPE-ESCUCHAS-E. EXIT.
075400*                ----- IMPRIME UN RENGLON DEL TOPE DE LIKES -----
075500 262-LISTA-TOPE-LIKES SECTION.
075600     MOVE WKS-CL-VALOR (WKS-I) TO WKS-VALOR-ED
075700     MOVE SPACES TO WKS-LINEA-REPORTE
075800     STRING "  " WKS-TM-TITULO (WKS-CL-INDICE (WKS-I)) (1:40)
075900            "  LIKES: " WKS-VALOR-ED
076000            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
076100     END-STRING
076200     PERFORM 261-ESCRIBE-LINEA
076300     ADD 1 TO WKS-I.
076400 262-LISTA-TOPE-LIKES-E. EXIT.
076500*                ----- IMPRIME UN RENGLON DEL TOPE DE BUSQUEDAS -----
076600 262-LISTA-TOPE-BUSQUEDAS SECTION.
076700     MOVE WKS-CB-VALOR (WKS-I) TO WKS-VALOR-ED
076800     MOVE SPACES TO WKS-LINEA-REPORTE
076900     STRING "  " WKS-TM-TITULO (WKS-CB-INDICE (WKS-I)) (1:40)
077000            "  BUSQUEDAS: " WKS-VALOR-ED
077100            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
077200     END-STRING
077300     PERFORM 261-ESCRIBE-LINEA
077400     ADD 1 TO WKS-I.
077500 262-LISTA-TOPE-BUSQUEDAS-E. EXIT.
077600*                ----- IMPRIME UNA HORA DE MAYOR ESCUCHA -----
077700 263-LISTA-HORA-PICO SECTION.
077800     MOVE WKS-CH-VALOR (WKS-I) TO WKS-VALOR-ED
077900     MOVE WKS-CH-INDICE (WKS-I) TO WKS-HORA-ED
078000     MOVE SPACES TO WKS-LINEA-REPORTE
078100     STRING "  " WKS-HORA-ED ":00  ESCUCHAS: "
078200            WKS-VALOR-ED
078300            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
078400     END-STRING
078500     PERFORM 261-ESCRIBE-LINEA
078600     ADD 1 TO WKS-I.
078700 263-LISTA-HORA-PICO-E. EXIT.
078800*                ----- IMPRIME UNA PALABRA DEL TITULO -----
078900 264-LISTA-PALABRA SECTION.
079000     MOVE WKS-CP-VALOR (WKS-I) TO WKS-VALOR-ED
079100     MOVE SPACES TO WKS-LINEA-REPORTE
079200     STRING "  " WKS-PAL-TEXTO (WKS-CP-INDICE (WKS-I))
079300            "  CONTEO: " WKS-VALOR-ED
079400            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
079500     END-STRING
079600     PERFORM 261-ESCRIBE-LINEA
079700     ADD 1 TO WKS-I.
079800 264-LISTA-PALABRA-E. EXIT.
079900
080000 269-ENCABEZADO-SECCION SECTION.
080100     MOVE SPACES TO WKS-LINEA-REPORTE
080200     STRING "------------------------------------------------"
080300            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
080400     END-STRING
080500     PERFORM 261-ESCRIBE-LINEA.
080600 269-ENCABEZADO-SECCION-E. EXIT.
080700*                ----- CIERRE DE ARCHIVOS -----
080800 900-CIERRA-ARCHIVOS SECTION.
080900     CLOSE ARQ-MAESTRO
081000           ARQ-REPORTE.
081100 900-CIERRA-ARCHIVOS-E. EXIT.
