000100* ---------------------------------------------------------------
000200* COPY      : PDEPISO
000300* APLICACION: ANALITICA DE PODCASTS
000400* DESCRIPCION: LAYOUT DEL EXTRACTO DE ALIMENTACION (FEED) DE
000500*            : EPISODIOS, TAL COMO LLEGA DEL AREA DE CONTENIDO.
000600*            : USADO POR PDSTAGE1 COMO REGISTRO DE ENTRADA.
000700* ---------------------------------------------------------------
000750* SOL-03-102: EL FILLER SOBRABA 4 POSICIONES; EL REGISTRO DEBE
000760* QUEDAR EN 376 BYTES, IGUAL QUE LO DECLARADO PARA ESTE ARCHIVO.
000800 01  PDEPISO-REG.
000900     05  EPI-TITULO              PIC X(80).
001000     05  EPI-FECHA-PUB           PIC X(31).
001100     05  EPI-DESCRIPCION         PIC X(200).
001200     05  EPI-AUTOR               PIC X(40).
001300     05  EPI-DURACION-TXT        PIC X(08).
001400     05  EPI-EPISODIO-TXT        PIC X(05).
001500     05  EPI-TEMPORADA-TXT       PIC X(02).
001600     05  EPI-TIPO-TXT            PIC X(10).
