000100* ---------------------------------------------------------------
000200* COPY      : PDECNT
000300* APLICACION: ANALITICA DE PODCASTS
000400* DESCRIPCION: ENTRADA DE LA TABLA DE CONTADORES POR EPISODIO,
000500*            : ACUMULADA EN MEMORIA POR PDDWHBLD ANTES DE CRUZAR
000600*            : CON EL STAGING DE EPISODIOS. SE INSERTA DENTRO
000700*            : DEL OCCURS DE WKS-TABLA-CONTADORES, POR LO QUE
000800*            : NO LLEVA NIVEL 01 PROPIO.
000900* ---------------------------------------------------------------
001000     10  WKS-TC-EPISODIO           PIC 9(05).
001100     10  WKS-TC-BUSQUEDAS          PIC 9(07) COMP.
001200     10  WKS-TC-ESCUCHAS           PIC 9(07) COMP.
001300     10  WKS-TC-LIKES              PIC 9(07) COMP.
