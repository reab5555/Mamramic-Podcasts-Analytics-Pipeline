000100* ---------------------------------------------------------------
000200* COPY      : PDFACT
000300* APLICACION: ANALITICA DE PODCASTS
000400* DESCRIPCION: HECHO DE ENGAGEMENT, UNA FILA POR REGISTRO MAESTRO.
000500* ---------------------------------------------------------------
000600 01  PDFACT-REG.
000700     05  FCT-EPISODIO              PIC 9(05).
000800     05  FCT-VISITANTE             PIC X(40).
000900     05  FCT-AUTOR                 PIC X(40).
001000     05  FCT-ANIO-PUB              PIC 9(04).
001100     05  FCT-MES-PUB               PIC 9(02).
001200     05  FCT-DIA-PUB               PIC 9(02).
001300     05  FCT-BUSQUEDAS             PIC 9(07).
001400     05  FCT-ESCUCHAS              PIC 9(07).
001500     05  FCT-LIKES                 PIC 9(07).
001600     05  FILLER                    PIC X(04).
