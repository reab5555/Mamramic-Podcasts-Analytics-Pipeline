000100******************************************************************
000200* FECHA       : 02/05/1988                                       *
000300* PROGRAMADOR : PEDRO ERNESTO DIAZ RAMOS (PEDR)                   *
000400* APLICACION  : ANALITICA DE PODCASTS                             *
000500* PROGRAMA    : PDQUALVF                                          *
000600* TIPO        : BATCH                                             *
000700* DESCRIPCION : VERIFICA LA CALIDAD DEL MAESTRO DE ANALITICA.     *
000800*             : REVISA CAMPOS EN BLANCO, DURACIONES FUERA DE      *
000900*             : RANGO, TITULOS DUPLICADOS, NUMEROS DE EPISODIO    *
001000*             : INVALIDOS O DUPLICADOS, CONTINUIDAD DE LA         *
001100*             : NUMERACION DE EPISODIOS Y VALIDEZ DE LA FECHA DE  *
001200*             : PUBLICACION. NO CORRIGE NADA, SOLO INFORMA.       *
001300* ARCHIVOS    : ARQ-MAESTRO  = ENTRADA (MAESTRO DE ANALITICA)     *
001400*             : ARQ-REPORTE  = SALIDA  (REPORTE DE CALIDAD)       *
001500* PROGRAMA(S) : NO APLICA                                         *
001600******************************************************************
001700*                 H I S T O R I A L   D E   C A M B I O S
001800******************************************************************
001900* 02/05/1988 PEDR SOL-88-034  VERSION INICIAL, REVISA BLANCOS Y   *
002000*                             DURACION FUERA DE RANGO.             *
002100* 21/09/1988 PEDR SOL-88-081  SE AGREGA LA REVISION DE TITULOS    *
002200*                             DUPLICADOS.                          *
002300* 17/02/1989 EDRD SOL-89-014  SE AGREGA LA REVISION DE NUMERO DE  *
002400*                             EPISODIO INVALIDO O DUPLICADO.       *
002500* 05/08/1989 DR   SOL-89-076  SE AGREGA LA REVISION DE            *
002600*                             CONTINUIDAD DE NUMERACION DE         *
002700*                             EPISODIOS SOBRE LA TABLA ORDENADA.  *
002800* 11/01/1990 PEDR SOL-90-004  SE AGREGA LA REVISION DE RANGO DE   *
002900*                             FECHA DE PUBLICACION.                *
003000* 28/06/1990 EDRD SOL-90-057  REVISION GENERAL PARA PASE A         *
003100*                             PRODUCCION.                          *
003200* 14/12/1991 DR   SOL-91-101  CORRIGE CONTEO DE DUPLICADOS DE      *
003300*                             EPISODIO CUANDO SE REPITE MAS DE     *
003400*                             DOS VECES EL MISMO NUMERO.            *
003500* 09/07/1993 MLS  SOL-93-052  SE AMPLIAN LAS TABLAS DE TRABAJO A  *
003600*                             999 ENTRADAS.                         *
003700* 23/03/1995 BEC  SOL-95-021  CORRIGE REVISION DE TITULOS          *
003800*                             DUPLICADOS CUANDO EL TITULO VIENE    *
003900*                             CON BLANCOS A LA DERECHA.             *
004000* 30/11/1996 MLS  SOL-96-089  SE AGREGA EL LISTADO DE BRECHAS EN   *
004100*                             EL REPORTE, NO SOLO EL CONTEO.        *
004200* 09/10/1998 EDRD SOL-98-115  REVISION Y2K - EL RANGO DE ANIO DE   *
004300*                             PUBLICACION SE VALIDA A 4 DIGITOS.    *
004400* 04/02/1999 BEC  SOL-99-012  PRUEBAS DE PASE DE SIGLO, SIN        *
004500*                             HALLAZGOS ADICIONALES.                *
004600* 12/06/2000 DR   SOL-00-045  SE AMPLIA EL RANGO VALIDO DE ANIO DE *
004700*                             PUBLICACION HASTA EL 2025.            *
004800* 20/11/2003 MLS  SOL-03-094  ESTANDARIZA MENSAJES DE CONSOLA CON *
004900*                             EL RESTO DE LA APLICACION.            *
005000******************************************************************
005100 IDENTIFICATION DIVISION.
005200 PROGRAM-ID.                     PDQUALVF.
005300 AUTHOR.                         PEDRO ERNESTO DIAZ RAMOS.
005400 INSTALLATION.                   ANALITICA DE PODCASTS.
005500 DATE-WRITTEN.                   02/05/1988.
005600 DATE-COMPILED.                  20/11/2003.
005700 SECURITY.                       USO INTERNO DEL DEPARTAMENTO.
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     UPSI-0 IS WKS-SWITCH-FALLAS
006300     CLASS DIGITOS IS "0" THRU "9".
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT ARQ-MAESTRO ASSIGN TO ARQMASTR
006700                        FILE STATUS IS FS-MAESTRO.
006800     SELECT ARQ-REPORTE ASSIGN TO ARQREPRT
006900                        FILE STATUS IS FS-REPORTE.
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  ARQ-MAESTRO.
007300     COPY PDMASTR.
007400* REPORTE DE CALIDAD DE PDQUALVF.
007500 FD  ARQ-REPORTE.
007600 01  REG-REPORTE.
007700     05  REG-REPORTE-TXT          PIC X(120).
007800     05  FILLER                   PIC X(04).
007900 WORKING-STORAGE SECTION.
008000*                     CONTADORES Y SWITCHES DE UN SOLO USO
008100 77  WKS-FIN-MAESTRO               PIC 9(01) VALUE ZEROS.
008200     88  FIN-DE-MAESTRO                      VALUE 1.
008300 77  WKS-EPISODIO-DISTINTO-SW      PIC 9(01) VALUE ZEROS.
008400     88  WKS-EPISODIO-YA-VISTO               VALUE 1.
008500 77  WKS-TITULO-DISTINTO-SW        PIC 9(01) VALUE ZEROS.
008600     88  WKS-TITULO-YA-VISTO                 VALUE 1.
008700*                     VARIABLES DE ESTADO DE ARCHIVO
008800 01  WKS-FILE-STATUS.
008900     05  FS-MAESTRO                PIC 9(02) VALUE ZEROS.
009000     05  FS-REPORTE                PIC 9(02) VALUE ZEROS.
009100     05  FILLER                    PIC X(04).
009200 01  WKS-FILE-STATUS-R REDEFINES WKS-FILE-STATUS.
009300     05  WKS-FS-COMBINADO          PIC 9(04).
009400     05  FILLER                    PIC X(04).
009500*                     CONTADORES DE LAS REVISIONES BR-Q1..Q6
009600 01  WKS-CONTADORES.
009700     05  WKS-REGISTROS-LEIDOS      PIC 9(07) COMP VALUE ZEROS.
009800     05  WKS-Q1-BLANCOS            PIC 9(07) COMP VALUE ZEROS.
009900     05  WKS-Q2-DURACION           PIC 9(07) COMP VALUE ZEROS.
010000     05  WKS-Q3-TITULOS-DUP        PIC 9(07) COMP VALUE ZEROS.
010100     05  WKS-Q4-EPISODIO-INVAL     PIC 9(07) COMP VALUE ZEROS.
010200     05  WKS-Q4-EPISODIO-DUP       PIC 9(07) COMP VALUE ZEROS.
010300     05  WKS-Q5-BRECHAS            PIC 9(07) COMP VALUE ZEROS.
010400     05  WKS-Q6-FECHA-INVAL        PIC 9(07) COMP VALUE ZEROS.
010500     05  FILLER                    PIC X(04).
010600 01  WKS-CONTADORES-EDITADOS.
010700     05  WKS-LEIDOS-ED             PIC ZZZZZZ9.
010800     05  WKS-Q1-ED                 PIC ZZZZZZ9.
010900     05  WKS-Q2-ED                 PIC ZZZZZZ9.
011000     05  WKS-Q3-ED                 PIC ZZZZZZ9.
011100     05  WKS-Q4A-ED                PIC ZZZZZZ9.
011200     05  WKS-Q4B-ED                PIC ZZZZZZ9.
011300     05  WKS-Q5-ED                 PIC ZZZZZZ9.
011400     05  WKS-Q6-ED                 PIC ZZZZZZ9.
011500     05  FILLER                    PIC X(04).
011600*                     COPIA DE TRABAJO DEL TITULO PARA COMPACTAR
011700*                     BLANCOS INTERMEDIOS ANTES DE COMPARAR (Q3)
011800 01  WKS-TITULO-TRABAJO.
011900     05  WKS-TITULO-COMPARA        PIC X(80) VALUE SPACES.
012000     05  FILLER                    PIC X(02).
012100*                     RENGLON DE REPORTE VISTO POR COLUMNAS, PARA
012200*                     ARMAR LAS LINEAS DE CHEQUEO POR ETIQUETA/VALOR
012300 01  WKS-LINEA-REPORTE            PIC X(120) VALUE SPACES.
012400 01  WKS-LINEA-COLUMNAS REDEFINES WKS-LINEA-REPORTE.
012500     05  WKS-LIN-ETIQUETA          PIC X(28).
012600     05  WKS-LIN-ESTADO            PIC X(06).
012700     05  WKS-LIN-DETALLE           PIC X(86).
012800*                     TABLA DE TITULOS VISTOS (BR-Q3)
012900 01  WKS-TOTAL-TITULOS-TAB         PIC 9(03) COMP VALUE ZEROS.
013000 01  WKS-TABLA-TITULOS.
013100     05  WKS-TIT-ENTRY OCCURS 0 TO 999 TIMES
013200                       DEPENDING ON WKS-TOTAL-TITULOS-TAB
013300                       PIC X(80).
013400*                     TABLA DE EPISODIOS DISTINTOS (BR-Q4/Q5)
013500 01  WKS-TOTAL-EPISODIOS-TAB       PIC 9(03) COMP VALUE ZEROS.
013600 01  WKS-TABLA-EPISODIOS.
013700     05  WKS-EPI-ENTRY OCCURS 0 TO 999 TIMES
013800                       DEPENDING ON WKS-TOTAL-EPISODIOS-TAB
013900                       PIC 9(05).
014000*                     TABLA DE EPISODIOS DUPLICADOS (BR-Q4, LISTADO)
014100 01  WKS-TOTAL-EPI-DUP-TAB         PIC 9(03) COMP VALUE ZEROS.
014200 01  WKS-TABLA-EPI-DUP.
014300     05  WKS-EPD-ENTRY OCCURS 0 TO 999 TIMES
014400                       DEPENDING ON WKS-TOTAL-EPI-DUP-TAB
014500                       PIC 9(05).
014600*                     TABLA DE BRECHAS DE NUMERACION (BR-Q5, LISTADO)
014700 01  WKS-TOTAL-BRECHAS-TAB         PIC 9(03) COMP VALUE ZEROS.
014800 01  WKS-TABLA-BRECHAS.
014900     05  WKS-BRE-ENTRY OCCURS 0 TO 999 TIMES
015000                       DEPENDING ON WKS-TOTAL-BRECHAS-TAB
015100                       PIC 9(05).
015200*                     FECHA DE PROCESO (SISTEMA) PARA EL REPORTE
015300 01  WKS-FECHA-PROCESO.
015400     05  WKS-FECHA-SISTEMA        PIC 9(08) VALUE ZEROS.
015500     05  WKS-FECHA-EDIT           PIC 99/99/9999.
015600     05  FILLER                   PIC X(02).
015700 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-PROCESO.
015800     05  WKS-ANIO-PROC            PIC 9(04).
015900     05  WKS-MES-PROC             PIC 9(02).
016000     05  WKS-DIA-PROC             PIC 9(02).
016100     05  FILLER                   PIC X(12).
016200*                     AREA DE INTERCAMBIO DE LA BURBUJA (REDEFINES)
016300 01  WKS-EPISODIO-TEMP             PIC 9(05) COMP.
016400*                     SUBINDICES E ITERADORES DE LISTADO
016500 01  WKS-SUB-DUP                   PIC 9(03) COMP VALUE ZEROS.
016600 01  WKS-SUB-BRE                   PIC 9(03) COMP VALUE ZEROS.
016700 01  WKS-EPI-BUSCADO               PIC 9(03) COMP VALUE ZEROS.
016800 PROCEDURE DIVISION.
016900*                ----- SECCION PRINCIPAL DE CONTROL -----
017000 100-MAIN SECTION.
017100     PERFORM 110-APERTURA-ARCHIVOS
017200     PERFORM 200-VERIFICA-ARCHIVO
017300     PERFORM 260-ESCRIBE-REPORTE
017400     PERFORM 900-CIERRA-ARCHIVOS
017500     STOP RUN.
017600 100-MAIN-E. EXIT.
017700*                ----- APERTURA DE ARCHIVOS -----
017800 110-APERTURA-ARCHIVOS SECTION.
017900     OPEN INPUT  ARQ-MAESTRO
018000     OPEN OUTPUT ARQ-REPORTE
018100     IF FS-MAESTRO = 97
018200        MOVE ZEROS TO FS-MAESTRO
018300     END-IF
018400     IF WKS-FS-COMBINADO NOT = ZEROS
018500        DISPLAY "================================================"
018600                 UPON CONSOLE
018700        DISPLAY "  PDQUALVF - ERROR AL ABRIR ARCHIVOS            "
018800                 UPON CONSOLE
018900        DISPLAY "================================================"
019000                 UPON CONSOLE
019100        MOVE 91 TO RETURN-CODE
019200        STOP RUN
019300     END-IF.
019400 110-APERTURA-ARCHIVOS-E. EXIT.
019500*                ----- CICLO DE VERIFICACION DEL MAESTRO -----
019600 200-VERIFICA-ARCHIVO SECTION.
019700     PERFORM 205-LEE-MAESTRO
019800     PERFORM 210-VERIFICA-REGISTRO UNTIL FIN-DE-MAESTRO
019900     PERFORM 217-VERIFICA-CONTINUIDAD.
020000 200-VERIFICA-ARCHIVO-E. EXIT.
020100
020200 205-LEE-MAESTRO SECTION.
020300     READ ARQ-MAESTRO
020400          AT END MOVE 1 TO WKS-FIN-MAESTRO
020500     END-READ.
020600 205-LEE-MAESTRO-E. EXIT.
020700*                ----- APLICA LAS SEIS REVISIONES A UN REGISTRO -----
020800 210-VERIFICA-REGISTRO SECTION.
020900     ADD 1 TO WKS-REGISTROS-LEIDOS
021000     PERFORM 211-VERIFICA-NULOS
021100     PERFORM 212-VERIFICA-DURACION
021200     PERFORM 213-VERIFICA-TITULOS-DUP
021300     PERFORM 214-VERIFICA-EPISODIO-INVALIDO
021400     PERFORM 215-CARGA-EPISODIO-EN-TABLA
021500     PERFORM 216-VERIFICA-FECHA
021600     PERFORM 205-LEE-MAESTRO.
021700 210-VERIFICA-REGISTRO-E. EXIT.
021800*                ----- BR-Q1: CAMPOS EN BLANCO -----
021900 211-VERIFICA-NULOS SECTION.
022000     IF MAE-TITULO = SPACES OR MAE-FECHA-PUB = SPACES
022100        OR MAE-AUTOR = SPACES OR MAE-VISITANTE = SPACES
022200        ADD 1 TO WKS-Q1-BLANCOS
022300     END-IF.
022400 211-VERIFICA-NULOS-E. EXIT.
022500*                ----- BR-Q2: DURACION FUERA DE RANGO -----
022600 212-VERIFICA-DURACION SECTION.
022700     IF MAE-DURACION-SEG > 7200
022800        ADD 1 TO WKS-Q2-DURACION
022900     END-IF.
023000 212-VERIFICA-DURACION-E. EXIT.
023100*                ----- BR-Q3: TITULOS DUPLICADOS -----
023200* SOL-95-021: SE COMPACTAN LOS BLANCOS INTERMEDIOS DEL TITULO ANTES
023300* DE COMPARAR, PARA QUE DOS TITULOS IGUALES NO SE TOMEN COMO
023400* DISTINTOS POR UN ESPACIO DOBLE DE MAS.
023500 213-VERIFICA-TITULOS-DUP SECTION.
023600     MOVE MAE-TITULO TO WKS-TITULO-COMPARA
023700     PERFORM 213B-COMPACTA-TITULO 5 TIMES
023800     MOVE ZEROS TO WKS-TITULO-DISTINTO-SW
023900     IF WKS-TOTAL-TITULOS-TAB > 0
024000        PERFORM 213A-BUSCA-UN-TITULO
024100               VARYING WKS-EPI-BUSCADO FROM 1 BY 1
024200               UNTIL WKS-EPI-BUSCADO > WKS-TOTAL-TITULOS-TAB
024300                  OR WKS-TITULO-YA-VISTO
024400     END-IF
024500     IF WKS-TITULO-YA-VISTO
024600        ADD 1 TO WKS-Q3-TITULOS-DUP
024700     ELSE
024800        ADD 1 TO WKS-TOTAL-TITULOS-TAB
024900        MOVE WKS-TITULO-COMPARA TO
025000             WKS-TIT-ENTRY (WKS-TOTAL-TITULOS-TAB)
025100     END-IF.
025200 213-VERIFICA-TITULOS-DUP-E. EXIT.
025300
025400 213A-BUSCA-UN-TITULO SECTION.
025500     IF WKS-TIT-ENTRY (WKS-EPI-BUSCADO) = WKS-TITULO-COMPARA
025600        MOVE 1 TO WKS-TITULO-DISTINTO-SW
025700     END-IF.
025800 213A-BUSCA-UN-TITULO-E. EXIT.
025900
026000 213B-COMPACTA-TITULO SECTION.
026100     INSPECT WKS-TITULO-COMPARA REPLACING ALL "  " BY " ".
026200 213B-COMPACTA-TITULO-E. EXIT.
026300*                ----- BR-Q4: EPISODIO INVALIDO O DUPLICADO -----
026400* SOL-91-101: EL DUPLICADO SE CUENTA CADA VEZ QUE EL NUMERO SE
026500* REPITE (NO SOLO LA SEGUNDA VEZ), PARA QUE EL CONTEO REFLEJE
026600* CUANTOS RENGLONES TRAEN UN NUMERO YA USADO.
026700 214-VERIFICA-EPISODIO-INVALIDO SECTION.
026800     IF MAE-EPISODIO = ZEROS
026900        ADD 1 TO WKS-Q4-EPISODIO-INVAL
027000     ELSE
027100        MOVE ZEROS TO WKS-EPISODIO-DISTINTO-SW
027200        IF WKS-TOTAL-EPISODIOS-TAB > 0
027300           PERFORM 214A-BUSCA-UN-EPISODIO
027400                  VARYING WKS-EPI-BUSCADO FROM 1 BY 1
027500                  UNTIL WKS-EPI-BUSCADO > WKS-TOTAL-EPISODIOS-TAB
027600                     OR WKS-EPISODIO-YA-VISTO
027700        END-IF
027800        IF WKS-EPISODIO-YA-VISTO
027900           ADD 1 TO WKS-Q4-EPISODIO-DUP
028000           ADD 1 TO WKS-TOTAL-EPI-DUP-TAB
028100           MOVE MAE-EPISODIO TO
028200                WKS-EPD-ENTRY (WKS-TOTAL-EPI-DUP-TAB)
028300        END-IF
028400     END-IF.
028500 214-VERIFICA-EPISODIO-INVALIDO-E. EXIT.
028600
028700 214A-BUSCA-UN-EPISODIO SECTION.
028800     IF WKS-EPI-ENTRY (WKS-EPI-BUSCADO) = MAE-EPISODIO
028900        MOVE 1 TO WKS-EPISODIO-DISTINTO-SW
029000     END-IF.
029100 214A-BUSCA-UN-EPISODIO-E. EXIT.
029200*                ----- CARGA EL EPISODIO EN LA TABLA DE DISTINTOS ---
029300* ALIMENTA LA REVISION DE CONTINUIDAD (217), QUE SE HACE HASTA EL
029400* FINAL DE ARCHIVO SOBRE LA TABLA YA ORDENADA.
029500 215-CARGA-EPISODIO-EN-TABLA SECTION.
029600     IF MAE-EPISODIO NOT = ZEROS AND NOT WKS-EPISODIO-YA-VISTO
029700        ADD 1 TO WKS-TOTAL-EPISODIOS-TAB
029800        MOVE MAE-EPISODIO TO
029900             WKS-EPI-ENTRY (WKS-TOTAL-EPISODIOS-TAB)
030000     END-IF.
030100 215-CARGA-EPISODIO-EN-TABLA-E. EXIT.
030200*                ----- BR-Q6: FECHA DE PUBLICACION FUERA DE RANGO ---
030300 216-VERIFICA-FECHA SECTION.
030400     IF MAE-ANIO-PUB < 2015 OR MAE-ANIO-PUB > 2025
030500        ADD 1 TO WKS-Q6-FECHA-INVAL
030600     ELSE
030700        IF MAE-MES-PUB < 1 OR MAE-MES-PUB > 12
030800           ADD 1 TO WKS-Q6-FECHA-INVAL
030900        END-IF
031000     END-IF.
031100 216-VERIFICA-FECHA-E. EXIT.
031200*                ----- BR-Q5: CONTINUIDAD DE LA NUMERACION -----
031300* SOL-89-076: LA TABLA DE EPISODIOS DISTINTOS SE ORDENA POR
031400* BURBUJA Y LUEGO SE RECORRE COMPARANDO CADA PAR DE VECINOS; TODO
031500* NUMERO QUE FALTE ENTRE ELLOS SE ANOTA COMO BRECHA.
031600 217-VERIFICA-CONTINUIDAD SECTION.
031700     IF WKS-TOTAL-EPISODIOS-TAB > 1
031800        PERFORM 217A-ORDENA-TABLA-EPISODIOS
031900               VARYING WKS-SUB-DUP FROM 1 BY 1
032000               UNTIL WKS-SUB-DUP >= WKS-TOTAL-EPISODIOS-TAB
032100        PERFORM 217D-BUSCA-BRECHAS-VECINOS
032200               VARYING WKS-EPI-BUSCADO FROM 1 BY 1
032300               UNTIL WKS-EPI-BUSCADO >= WKS-TOTAL-EPISODIOS-TAB
032400     END-IF
032500     MOVE WKS-TOTAL-BRECHAS-TAB TO WKS-Q5-BRECHAS.
032600 217-VERIFICA-CONTINUIDAD-E. EXIT.
032700
032800 217A-ORDENA-TABLA-EPISODIOS SECTION.
032900     PERFORM 217B-COMPARA-VECINOS
033000            VARYING WKS-EPI-BUSCADO FROM 1 BY 1
033100            UNTIL WKS-EPI-BUSCADO >= WKS-TOTAL-EPISODIOS-TAB.
033200 217A-ORDENA-TABLA-EPISODIOS-E. EXIT.
033300
033400 217B-COMPARA-VECINOS SECTION.
033500     IF WKS-EPI-ENTRY (WKS-EPI-BUSCADO) >
033600        WKS-EPI-ENTRY (WKS-EPI-BUSCADO + 1)
033700        MOVE WKS-EPI-ENTRY (WKS-EPI-BUSCADO)     TO WKS-EPISODIO-TEMP
033800        MOVE WKS-EPI-ENTRY (WKS-EPI-BUSCADO + 1)
033900                                    TO WKS-EPI-ENTRY (WKS-EPI-BUSCADO)
034000        MOVE WKS-EPISODIO-TEMP
034100                              TO WKS-EPI-ENTRY (WKS-EPI-BUSCADO + 1)
034200     END-IF.
034300 217B-COMPARA-VECINOS-E. EXIT.
034400
034500 217D-BUSCA-BRECHAS-VECINOS SECTION.
034600     IF WKS-EPI-ENTRY (WKS-EPI-BUSCADO + 1) >
034700        WKS-EPI-ENTRY (WKS-EPI-BUSCADO) + 1
034800        PERFORM 217E-ANOTA-UNA-BRECHA
034900               VARYING WKS-EPISODIO-TEMP
035000               FROM WKS-EPI-ENTRY (WKS-EPI-BUSCADO) + 1 BY 1
035100               UNTIL WKS-EPISODIO-TEMP >=
035200                     WKS-EPI-ENTRY (WKS-EPI-BUSCADO + 1)
035300     END-IF.
035400 217D-BUSCA-BRECHAS-VECINOS-E. EXIT.
035500
035600 217E-ANOTA-UNA-BRECHA SECTION.
035700     ADD 1 TO WKS-TOTAL-BRECHAS-TAB
035800     MOVE WKS-EPISODIO-TEMP TO WKS-BRE-ENTRY (WKS-TOTAL-BRECHAS-TAB).
035900 217E-ANOTA-UNA-BRECHA-E. EXIT.
036000*                ----- ESCRITURA DEL REPORTE DE CALIDAD -----
036100 260-ESCRIBE-REPORTE SECTION.
036200     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD
036300     MOVE WKS-DIA-PROC  TO WKS-FECHA-EDIT (1:2)
036400     MOVE WKS-MES-PROC  TO WKS-FECHA-EDIT (4:2)
036500     MOVE WKS-ANIO-PROC TO WKS-FECHA-EDIT (7:4)
036600     MOVE WKS-REGISTROS-LEIDOS  TO WKS-LEIDOS-ED
036700     MOVE WKS-Q1-BLANCOS        TO WKS-Q1-ED
036800     MOVE WKS-Q2-DURACION       TO WKS-Q2-ED
036900     MOVE WKS-Q3-TITULOS-DUP    TO WKS-Q3-ED
037000     MOVE WKS-Q4-EPISODIO-INVAL TO WKS-Q4A-ED
037100     MOVE WKS-Q4-EPISODIO-DUP   TO WKS-Q4B-ED
037200     MOVE WKS-Q5-BRECHAS        TO WKS-Q5-ED
037300     MOVE WKS-Q6-FECHA-INVAL    TO WKS-Q6-ED
037400     MOVE SPACES TO WKS-LINEA-REPORTE
037500     STRING "REPORTE DE CALIDAD PDQUALVF - FECHA: " WKS-FECHA-EDIT
037600            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
037700     END-STRING
037800     PERFORM 261-ESCRIBE-LINEA
037900     MOVE SPACES TO WKS-LINEA-REPORTE
038000     MOVE "TOTAL DE REGISTROS LEIDOS  " TO WKS-LIN-ETIQUETA
038100     MOVE WKS-LEIDOS-ED                 TO WKS-LIN-DETALLE
038200     PERFORM 261-ESCRIBE-LINEA
038300     PERFORM 263-ENCABEZADO-CHEQUEO
038400     MOVE SPACES TO WKS-LINEA-REPORTE
038500     IF WKS-Q1-BLANCOS = ZEROS
038600        STRING "BR-Q1 NULOS/BLANCOS       : PASS" DELIMITED BY SIZE
038700               INTO WKS-LINEA-REPORTE
038800        END-STRING
038900     ELSE
039000        STRING "BR-Q1 NULOS/BLANCOS       : FAIL  REGISTROS="
039100               WKS-Q1-ED DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
039200        END-STRING
039300     END-IF
039400     PERFORM 261-ESCRIBE-LINEA
039500     MOVE SPACES TO WKS-LINEA-REPORTE
039600     IF WKS-Q2-DURACION = ZEROS
039700        STRING "BR-Q2 DURACION > 7200 SEG : PASS" DELIMITED BY SIZE
039800               INTO WKS-LINEA-REPORTE
039900        END-STRING
040000     ELSE
040100        STRING "BR-Q2 DURACION > 7200 SEG : FAIL  REGISTROS="
040200               WKS-Q2-ED DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
040300        END-STRING
040400     END-IF
040500     PERFORM 261-ESCRIBE-LINEA
040600     MOVE SPACES TO WKS-LINEA-REPORTE
040700     IF WKS-Q3-TITULOS-DUP = ZEROS
040800        STRING "BR-Q3 TITULOS DUPLICADOS  : PASS" DELIMITED BY SIZE
040900               INTO WKS-LINEA-REPORTE
041000        END-STRING
041100     ELSE
041200        STRING "BR-Q3 TITULOS DUPLICADOS  : FAIL  REGISTROS="
041300               WKS-Q3-ED DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
041400        END-STRING
041500     END-IF
041600     PERFORM 261-ESCRIBE-LINEA
041700     MOVE SPACES TO WKS-LINEA-REPORTE
041800     IF WKS-Q4-EPISODIO-INVAL = ZEROS AND WKS-Q4-EPISODIO-DUP = ZEROS
041900        STRING "BR-Q4 EPISODIOS INVALIDOS : PASS" DELIMITED BY SIZE
042000               INTO WKS-LINEA-REPORTE
042100        END-STRING
042200        PERFORM 261-ESCRIBE-LINEA
042300     ELSE
042400        STRING "BR-Q4 EPISODIOS INVALIDOS : FAIL  INVALIDOS="
042500               WKS-Q4A-ED "  DUPLICADOS=" WKS-Q4B-ED
042600               DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
042700        END-STRING
042800        PERFORM 261-ESCRIBE-LINEA
042900        MOVE 1 TO WKS-SUB-DUP
043000        PERFORM 264-LISTA-EPISODIO-DUP
043100               UNTIL WKS-SUB-DUP > WKS-TOTAL-EPI-DUP-TAB
043200     END-IF
043300     MOVE SPACES TO WKS-LINEA-REPORTE
043400     IF WKS-Q5-BRECHAS = ZEROS
043500        STRING "BR-Q5 CONTINUIDAD EPISODIOS: PASS" DELIMITED BY SIZE
043600               INTO WKS-LINEA-REPORTE
043700        END-STRING
043800        PERFORM 261-ESCRIBE-LINEA
043900     ELSE
044000        STRING "BR-Q5 CONTINUIDAD EPISODIOS: FAIL  BRECHAS="
044100               WKS-Q5-ED DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
044200        END-STRING
044300        PERFORM 261-ESCRIBE-LINEA
044400        MOVE 1 TO WKS-SUB-BRE
044500        PERFORM 265-LISTA-BRECHA
044600               UNTIL WKS-SUB-BRE > WKS-TOTAL-BRECHAS-TAB
044700     END-IF
044800     MOVE SPACES TO WKS-LINEA-REPORTE
044900     IF WKS-Q6-FECHA-INVAL = ZEROS
045000        STRING "BR-Q6 FECHA DE PUBLICACION: PASS" DELIMITED BY SIZE
045100               INTO WKS-LINEA-REPORTE
045200        END-STRING
045300     ELSE
045400        STRING "BR-Q6 FECHA DE PUBLICACION: FAIL  REGISTROS="
045500               WKS-Q6-ED DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
045600        END-STRING
045700     END-IF
045800     PERFORM 261-ESCRIBE-LINEA
045900     PERFORM 263-ENCABEZADO-CHEQUEO.
046000 260-ESCRIBE-REPORTE-E. EXIT.
046100
046200 261-ESCRIBE-LINEA SECTION.
046300     MOVE WKS-LINEA-REPORTE TO REG-REPORTE-TXT
046400     WRITE REG-REPORTE.
046500 261-ESCRIBE-LINEA-E. EXIT.
046600
046700 263-ENCABEZADO-CHEQUEO SECTION.
046800     MOVE SPACES TO WKS-LINEA-REPORTE
046900     STRING "------------------------------------------------"
047000            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
047100     END-STRING
047200     PERFORM 261-ESCRIBE-LINEA.
047300 263-ENCABEZADO-CHEQUEO-E. EXIT.
047400
047500 264-LISTA-EPISODIO-DUP SECTION.
047600     MOVE SPACES TO WKS-LINEA-REPORTE
047700     STRING "  EPISODIO DUPLICADO No. "
047800            WKS-EPD-ENTRY (WKS-SUB-DUP)
047900            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
048000     END-STRING
048100     PERFORM 261-ESCRIBE-LINEA
048200     ADD 1 TO WKS-SUB-DUP.
048300 264-LISTA-EPISODIO-DUP-E. EXIT.
048400
048500 265-LISTA-BRECHA SECTION.
048600     MOVE SPACES TO WKS-LINEA-REPORTE
048700     STRING "  BRECHA EN LA NUMERACION, FALTA EPISODIO No. "
048800            WKS-BRE-ENTRY (WKS-SUB-BRE)
048900            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
049000     END-STRING
049100     PERFORM 261-ESCRIBE-LINEA
049200     ADD 1 TO WKS-SUB-BRE.
049300 265-LISTA-BRECHA-E. EXIT.
049400*                ----- CIERRE DE ARCHIVOS -----
049500 900-CIERRA-ARCHIVOS SECTION.
049600     CLOSE ARQ-MAESTRO
049700           ARQ-REPORTE.
049800 900-CIERRA-ARCHIVOS-E. EXIT.
