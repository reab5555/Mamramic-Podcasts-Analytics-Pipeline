000100* ---------------------------------------------------------------
000200* COPY      : PDDEPI
000300* APLICACION: ANALITICA DE PODCASTS
000400* DESCRIPCION: DIMENSION DE EPISODIO (VALORES UNICOS).
000500* ---------------------------------------------------------------
000600 01  PDDEPI-REG.
000700     05  DEP-EPISODIO              PIC 9(05).
000800     05  DEP-TITULO                PIC X(80).
000900     05  DEP-DESCRIPCION           PIC X(200).
001000     05  DEP-TIPO-TXT              PIC X(10).
001100     05  DEP-TEMPORADA             PIC 9(02).
001200     05  DEP-DURACION-TXT          PIC X(08).
001300     05  DEP-DURACION-SEG          PIC 9(05).
001400     05  FILLER                    PIC X(04).
